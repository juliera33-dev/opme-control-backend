      *----------------------------------------------------------------*
      *                                                                 *
      *   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
      *   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
      *                                                                 *
      *   PROGRAMA.....: OPME4-OP3                                      *
      *   FUNCAO.......: CONSULTAS E RESUMOS SOBRE O SALDO MESTRE -     *
      *                  AGRUPAMENTO POR CLIENTE, AGRUPAMENTO POR       *
      *                  PRODUTO, RESUMO GERAL DA CARTEIRA E LISTA DE   *
      *                  SALDOS CRITICOS (DISPONIVEL ENTRE 1 E 5).      *
      *   LE..........: SALDOMS (SO LEITURA) E REGNOTA (SO PARA         *
      *                  CONTAR NOTAS JA PROCESSADAS).                  *
      *   GRAVA........: CTLSALDO, EM MODO EXTEND, APOS O OPME4-OP1      *
      *                  JA TER GRAVADO OS TOTAIS DA RODADA DE          *
      *                  LANCAMENTO.                                    *
      *                                                                 *
      *----------------------------------------------------------------*
       IDENTIFICATION DIVISION.
       PROGRAM-ID. OPME4-OP3.
       AUTHOR. MARCOS-TAVARES.
       INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
       DATE-WRITTEN. 03/03/1992.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - DEPARTAMENTO DE CONTROLE DE ESTOQUE.
      *----------------------------------------------------------------*
      *  HISTORICO DE ALTERACOES                                       *
      *  03/03/1992 MTAVARES   VERSAO INICIAL - SO O RESUMO GERAL E A   CR0011
      *             LISTA DE SALDOS CRITICOS (NA EPOCA "ESTOQUE
      *             BAIXO").
      *  14/07/1994 MTAVARES   INCLUIDO AGRUPAMENTO POR CLIENTE, A      CR0033
      *             PEDIDO DO SETOR COMERCIAL PARA CONFERENCIA DE
      *             CONSIGNACAO POR HOSPITAL.
      *  20/11/1994 R.CASTRO   INCLUIDO AGRUPAMENTO POR PRODUTO.         CR0042
      *  06/02/1996 R.CASTRO   SALDOS CRITICOS LIMITADO AS 10 PRIMEIRAS  CR0049
      *             LINHAS (A LISTA ESTAVA FICANDO GRANDE DEMAIS PARA
      *             O RELATORIO DE CONFERENCIA DIARIA).
      *  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - NENHUM    CR0061
      *             CAMPO DE DATA E USADO EM CALCULO NESTE PROGRAMA.
      *  11/03/2003 L.MOURA    PASSA A GRAVAR NA MESMA CTLSALDO DO       CR0079
      *             OPME4-OP1 (MODO EXTEND), EM VEZ DE UM ARQUIVO
      *             SEPARADO - UM SO RELATORIO DE CONFERENCIA POR
      *             RODADA.
      *  22/07/2005 L.MOURA    INCLUIDA CONTAGEM DE NOTAS PROCESSADAS    CR0093
      *             NO RESUMO GERAL, LIDA DE REGNOTA.
      *  09/08/2006 R.CASTRO   INCLUIDA CONTAGEM DE REGISTROS SEM        CR0097
      *             MOVIMENTO NO RESUMO GERAL (SALDO ZERADO JA NA
      *             CARGA) - CALCULADA NA VISAO REG-SALDO-QTDES SOBRE
      *             O REGISTRO RECEM-LIDO DE SALDOMS.
      *  09/08/2006 R.CASTRO   AGRUPAMENTO POR CLIENTE (0320/0330)        CR0098
      *             PASSA A ACUMULAR E IMPRIMIR TAMBEM O FATURADO DO
      *             GRUPO PRODUTO+LOTE, A PEDIDO DA AUDITORIA - SO
      *             ENVIADO/RETORNADO/UTILIZADO ESTAVAM SAINDO NESTA
      *             LISTAGEM.  O AGRUPAMENTO POR PRODUTO (0420/0430)
      *             NAO MOSTRA FATURADO, SO SERVE PARA CONFERENCIA DE
      *             MOVIMENTACAO FISICA.
      *  09/08/2006 R.CASTRO   INCLUIDA VALIDACAO DO CNPJ/CPF DE CADA     CR0099
      *             CLIENTE DISTINTO ANTES DE MONTAR OS GRUPOS (0315) -
      *             SO CONTA OS DIGITOS DO CAMPO; SE NAO REDUZIR A 11
      *             OU 14 DIGITOS, O CLIENTE E LISTADO COMO CNPJ/CPF
      *             INVALIDO E NAO ENTRA NO AGRUPAMENTO POR PRODUTO+
      *             LOTE (0320) - EVITA GRUPO FALSO POR CHAVE SUJA.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGITO IS "0" THRU "9".
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SALDOMS   ASSIGN TO SALDOMS
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-SALDOMS.
           SELECT REGNOTA   ASSIGN TO REGNOTA
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-REGNOTA.
           SELECT CTLSALDO  ASSIGN TO CTLSALDO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-CTLSALDO.
       DATA DIVISION.
       FILE SECTION.
       FD  SALDOMS
           LABEL RECORDS ARE STANDARD.
           COPY OPMESAL.
       FD  REGNOTA
           LABEL RECORDS ARE STANDARD.
           COPY OPMEREG.
       FD  CTLSALDO
           LABEL RECORDS ARE STANDARD.
           COPY OPMECTL.
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
      *    CONTADORES AVULSOS DAS DUAS TABELAS EM MEMORIA (SALDOS E     *
      *    CLIENTES AGRUPADOS) - FORA DE GRUPO PORQUE SAO CONSULTADOS   *
      *    EM TODO PARAGRAFO QUE PERCORRE AS TABELAS (VER HISTORICO).   *
      *----------------------------------------------------------------*
       77  WS-QTD-SALDOS                 PIC 9(07) COMP VALUE 0.
       77  WS-QTD-CLIENTES               PIC 9(05) COMP VALUE 0.
       01  WS-FILE-STATUS.
           03 FS-SALDOMS                 PIC X(02).
           03 FS-REGNOTA                 PIC X(02).
           03 FS-CTLSALDO                PIC X(02).
           03 FILLER                     PIC X(02).
      *----------------------------------------------------------------*
      *    CONTADORES E SUBSCRITOS - TODOS EM COMP.                    *
      *----------------------------------------------------------------*
       01  WS-CONTADORES.
           03 WS-QTD-NOTAS-REGISTRADAS   PIC 9(07) COMP.
           03 WS-QTD-PRODUTOS            PIC 9(05) COMP.
           03 WS-QTD-GRUPOS              PIC 9(05) COMP.
           03 WS-QTD-PENDENTES           PIC 9(07) COMP.
           03 WS-QTD-CRITICOS-IMPRESSOS  PIC 9(03) COMP.
           03 WS-QTD-REGISTROS-CLIENTE   PIC 9(07) COMP.
           03 WS-QTD-REGISTROS-PRODUTO   PIC 9(07) COMP.
           03 WS-QTD-GRUPOS-POSITIVOS    PIC 9(05) COMP.
           03 WS-QTD-SEM-MOVIMENTO       PIC 9(07) COMP.
           03 FILLER                     PIC X(02).
       01  WS-AREAS-NUMERICAS.
           03 WS-DISPONIVEL              PIC S9(11)V9(04).
           03 WS-TOTAL-ENVIADA           PIC S9(11)V9(04).
           03 WS-TOTAL-RETORNADA         PIC S9(11)V9(04).
           03 WS-TOTAL-UTILIZADA         PIC S9(11)V9(04).
           03 FILLER                     PIC X(02).
      *----------------------------------------------------------------*
      *    TABELA DE SALDOS EM MEMORIA, CARREGADA DE SALDOMS.          *
      *----------------------------------------------------------------*
       01  WS-TAB-SALDOS.
           03 WS-SALDO-LINHA OCCURS 2000 TIMES INDEXED BY WS-IX-SALDO.
              05 TS-CLIENTE-CNPJ        PIC X(14).
              05 TS-CLIENTE-NOME        PIC X(40).
              05 TS-CODIGO-PRODUTO      PIC X(20).
              05 TS-DESCRICAO-PRODUTO   PIC X(40).
              05 TS-NUMERO-LOTE         PIC X(20).
              05 TS-QTD-ENVIADA         PIC S9(11)V9(04).
              05 TS-QTD-RETORNADA       PIC S9(11)V9(04).
              05 TS-QTD-UTILIZADA       PIC S9(11)V9(04).
              05 TS-QTD-FATURADA        PIC S9(11)V9(04).
              05 FILLER                 PIC X(04).
      *----------------------------------------------------------------*
      *    TABELA DE CLIENTES DISTINTOS (PRIMEIRA OCORRENCIA NO         *
      *    SALDO MESTRE), BASE DO AGRUPAMENTO POR CLIENTE.              *
      *----------------------------------------------------------------*
       01  WS-TAB-CLIENTE.
           03 WS-CLI-LINHA OCCURS 500 TIMES INDEXED BY WS-IX-CLI.
              05 TC-CNPJ                PIC X(14).
              05 TC-NOME                PIC X(40).
              05 TC-CNPJ-SW             PIC X(01).
                 88 TC-CNPJ-VALIDO          VALUE "V".
                 88 TC-CNPJ-INVALIDO        VALUE "I".
              05 FILLER                 PIC X(01).
      *----------------------------------------------------------------*
      *    TABELA DE PRODUTOS DISTINTOS, BASE DO AGRUPAMENTO POR        *
      *    PRODUTO E DA CONTAGEM GERAL DE PRODUTOS DISTINTOS.           *
      *----------------------------------------------------------------*
       01  WS-TAB-PRODUTO.
           03 WS-PRD-LINHA OCCURS 500 TIMES INDEXED BY WS-IX-PRD.
              05 TP-CODIGO              PIC X(20).
              05 TP-DESCRICAO           PIC X(40).
              05 FILLER                 PIC X(02).
      *----------------------------------------------------------------*
      *    TABELA DE GRUPOS (PRODUTO+LOTE DENTRO DE UM CLIENTE, OU      *
      *    CLIENTE DENTRO DE UM PRODUTO) - RECARREGADA A CADA PASSADA.  *
      *----------------------------------------------------------------*
       01  WS-TAB-GRUPO.
           03 WS-GRP-LINHA OCCURS 500 TIMES INDEXED BY WS-IX-GRP.
              05 TG-CHAVE-1             PIC X(40).
              05 TG-CHAVE-2             PIC X(20).
              05 TG-NOME                PIC X(40).
              05 TG-ENVIADA             PIC S9(11)V9(04).
              05 TG-RETORNADA           PIC S9(11)V9(04).
              05 TG-UTILIZADA           PIC S9(11)V9(04).
              05 TG-FATURADA            PIC S9(11)V9(04).
              05 FILLER                 PIC X(02).
       01  WS-SWITCHES.
           03 WS-ACHOU-GRUPO-SW         PIC X(01).
              88 WS-ACHOU-GRUPO             VALUE "S".
              88 WS-NAO-ACHOU-GRUPO         VALUE "N".
           03 FILLER                    PIC X(02).
      *----------------------------------------------------------------*
      *    AREA DE TRABALHO PARA CONTAGEM DE DIGITOS DO CNPJ/CPF DE      CR0099
      *    CADA CLIENTE DISTINTO (VER PARAGRAFO 0315).                  *
      *----------------------------------------------------------------*
       01  WS-AREA-VALIDACAO-CNPJ.
           03 WS-IX-POS-CNPJ            PIC 9(02) COMP.
           03 WS-IX-LEN-CNPJ            PIC 9(02) COMP.
           03 FILLER                    PIC X(02).
      *----------------------------------------------------------------*
      *    LINHAS DE IMPRESSAO PARA A LISTAGEM DE CONTROLE (LC-TEXTO,  *
      *    120 POSICOES DE TEXTO LIVRE, VER COPY OPMECTL).              *
      *----------------------------------------------------------------*
       01  WS-LINHA-TITULO.
           03 FILLER                PIC X(40) VALUE
               "RESUMO POR CLIENTE - OPME4-OP3".
       01  WS-LINHA-TITULO-PRODUTO.
           03 FILLER                PIC X(40) VALUE
               "RESUMO POR PRODUTO - OPME4-OP3".
       01  WS-LINHA-TITULO-GERAL.
           03 FILLER                PIC X(40) VALUE
               "RESUMO GERAL DA CARTEIRA - OPME4-OP3".
       01  WS-LINHA-TITULO-CRITICO.
           03 FILLER                PIC X(40) VALUE
               "SALDOS CRITICOS (1 A 5) - OPME4-OP3".
       01  WS-LINHA-GRUPO.
           03 FILLER                PIC X(08) VALUE "GRUPO..:".
           03 WS-LG-NOME             PIC X(40).
           03 FILLER                PIC X(01).
           03 WS-LG-CHAVE            PIC X(20).
           03 FILLER                PIC X(01).
           03 WS-LG-ENVIADA          PIC -(07)9.9999.
           03 FILLER                PIC X(01).
           03 WS-LG-RETORNADA        PIC -(07)9.9999.
           03 FILLER                PIC X(01).
           03 WS-LG-UTILIZADA        PIC -(07)9.9999.
           03 FILLER                PIC X(01).
           03 WS-LG-FATURADA         PIC -(07)9.9999.
           03 FILLER                PIC X(01).
           03 WS-LG-DISPONIVEL       PIC -(07)9.9999.
       01  WS-LINHA-CLIENTE-INVALIDO.
           03 FILLER                PIC X(12) VALUE "CLIENTE INV:".
           03 WS-LI-NOME             PIC X(40).
           03 FILLER                PIC X(01).
           03 WS-LI-CNPJ             PIC X(14).
           03 FILLER                PIC X(01).
           03 FILLER                PIC X(20) VALUE
               "CNPJ/CPF INVALIDO".
       01  WS-LINHA-CONTAGEM.
           03 FILLER                 PIC X(20) VALUE
               "TOTAIS DESTE GRUPO..".
           03 FILLER                 PIC X(14) VALUE
               " DISTINTOS....:".
           03 WS-LC-DISTINTOS         PIC ZZZZ9.
           03 FILLER                 PIC X(14) VALUE
               "  REGISTROS...:".
           03 WS-LC-REGISTROS         PIC ZZZZ9.
           03 FILLER                 PIC X(14) VALUE
               "  COM SALDO...:".
           03 WS-LC-POSITIVOS         PIC ZZZZ9.
       01  WS-LINHA-RESUMO-GERAL.
           03 FILLER                 PIC X(20) VALUE
               "CLIENTES COM SALDO..".
           03 WS-LR-CLIENTES          PIC ZZZZ9.
           03 FILLER                 PIC X(20) VALUE
               "  PRODUTOS DISTINTOS".
           03 WS-LR-PRODUTOS          PIC ZZZZ9.
           03 FILLER                 PIC X(14) VALUE
               "  PENDENTES..:".
           03 WS-LR-PENDENTES         PIC ZZZZZ9.
           03 FILLER                 PIC X(14) VALUE
               "  NOTAS PROC.:".
           03 WS-LR-NOTAS             PIC ZZZZZ9.
           03 FILLER                 PIC X(14) VALUE
               "  SEM MOVTO..:".
           03 WS-LR-SEM-MOVIMENTO     PIC ZZZZZ9.
       01  WS-LINHA-CRITICO.
           03 FILLER                 PIC X(12) VALUE "CRITICO....:".
           03 WS-LK-CLIENTE           PIC X(40).
           03 FILLER                 PIC X(01).
           03 WS-LK-PRODUTO           PIC X(20).
           03 FILLER                 PIC X(01).
           03 WS-LK-LOTE              PIC X(20).
           03 FILLER                 PIC X(01).
           03 WS-LK-DISPONIVEL        PIC -(07)9.9999.
      *----------------------------------------------------------------*
       PROCEDURE DIVISION.
       0000-INICIO.
           PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
           PERFORM 0200-CARREGAR-SALDOS THRU 0200-EXIT.
           PERFORM 0250-CONTAR-REGISTROS THRU 0250-EXIT.
           PERFORM 0300-AGRUPAR-POR-CLIENTE THRU 0300-EXIT.
           PERFORM 0400-AGRUPAR-POR-PRODUTO THRU 0400-EXIT.
           PERFORM 0500-RESUMO-GERAL THRU 0500-EXIT.
           PERFORM 0600-SALDOS-CRITICOS THRU 0600-EXIT.
           PERFORM 0990-ENCERRAR THRU 0990-EXIT.
           GOBACK.
      *----------------------------------------------------------------*
      *    0100 - ABERTURA DOS ARQUIVOS.                                *
      *----------------------------------------------------------------*
       0100-ABRIR-ARQUIVOS.
           OPEN INPUT SALDOMS.
           OPEN EXTEND CTLSALDO.
       0100-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0200 - CARGA DO SALDO MESTRE PARA A TABELA EM MEMORIA.  A    CR0097
      *    CONTAGEM DE REGISTROS SEM MOVIMENTO USA A VISAO REG-SALDO-   *
      *    QTDES DIRETO SOBRE O REGISTRO RECEM-LIDO (ANTES DE PASSAR    *
      *    PARA A TABELA) - EVITA GUARDAR UMA SEGUNDA COPIA DA CONTA    *
      *    SO PARA ESTE TOTAL.                                          *
      *----------------------------------------------------------------*
       0200-CARREGAR-SALDOS.
           MOVE 0 TO WS-QTD-SALDOS.
           MOVE 0 TO WS-QTD-SEM-MOVIMENTO.
       0200-LER.
           READ SALDOMS
               AT END
                   GO TO 0200-EXIT
           END-READ.
           IF SQ-ENVIADA - SQ-RETORNADA - SQ-UTILIZADA <= 0
               ADD 1 TO WS-QTD-SEM-MOVIMENTO
           END-IF.
           ADD 1 TO WS-QTD-SALDOS.
           SET WS-IX-SALDO TO WS-QTD-SALDOS.
           MOVE SM-CLIENTE-CNPJ      TO TS-CLIENTE-CNPJ (WS-IX-SALDO).
           MOVE SM-CLIENTE-NOME      TO TS-CLIENTE-NOME (WS-IX-SALDO).
           MOVE SM-CODIGO-PRODUTO    TO TS-CODIGO-PRODUTO (WS-IX-SALDO).
           MOVE SM-DESCRICAO-PRODUTO TO TS-DESCRICAO-PRODUTO (WS-IX-SALDO).
           MOVE SM-NUMERO-LOTE       TO TS-NUMERO-LOTE (WS-IX-SALDO).
           MOVE SM-QTD-ENVIADA       TO TS-QTD-ENVIADA (WS-IX-SALDO).
           MOVE SM-QTD-RETORNADA     TO TS-QTD-RETORNADA (WS-IX-SALDO).
           MOVE SM-QTD-UTILIZADA     TO TS-QTD-UTILIZADA (WS-IX-SALDO).
           MOVE SM-QTD-FATURADA      TO TS-QTD-FATURADA (WS-IX-SALDO).
           GO TO 0200-LER.
       0200-EXIT.
           CLOSE SALDOMS.
           EXIT.
      *----------------------------------------------------------------*
      *    0250 - CONTAGEM DE NOTAS JA PROCESSADAS (REGNOTA), PARA O    CR0093
      *    RESUMO GERAL.                                                *
      *----------------------------------------------------------------*
       0250-CONTAR-REGISTROS.
           OPEN INPUT REGNOTA.
           MOVE 0 TO WS-QTD-NOTAS-REGISTRADAS.
       0250-LER.
           READ REGNOTA
               AT END
                   GO TO 0250-EXIT
           END-READ.
           ADD 1 TO WS-QTD-NOTAS-REGISTRADAS.
           GO TO 0250-LER.
       0250-EXIT.
           CLOSE REGNOTA.
           EXIT.
      *----------------------------------------------------------------*
      *    0300 - AGRUPAMENTO POR CLIENTE: PARA CADA CLIENTE DISTINTO   CR0033
      *    DO SALDO MESTRE, AGRUPA OS REGISTROS POR PRODUTO+LOTE E      *
      *    IMPRIME OS TOTAIS DE CADA GRUPO E A CONTAGEM DO CLIENTE.     *
      *----------------------------------------------------------------*
       0300-AGRUPAR-POR-CLIENTE.
           MOVE WS-LINHA-TITULO TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
           MOVE 0 TO WS-QTD-CLIENTES.
           SET WS-IX-SALDO TO 1.
       0300-MONTAR-CLIENTES.
           IF WS-IX-SALDO > WS-QTD-SALDOS
               GO TO 0300-IMPRIMIR-CLIENTES
           END-IF.
           PERFORM 0310-LOCALIZAR-CLIENTE THRU 0310-EXIT.
           IF WS-NAO-ACHOU-GRUPO
               ADD 1 TO WS-QTD-CLIENTES
               SET WS-IX-CLI TO WS-QTD-CLIENTES
               MOVE TS-CLIENTE-CNPJ (WS-IX-SALDO) TO TC-CNPJ (WS-IX-CLI)
               MOVE TS-CLIENTE-NOME (WS-IX-SALDO) TO TC-NOME (WS-IX-CLI)
               PERFORM 0315-VALIDAR-CNPJ-CLIENTE THRU 0315-EXIT
           END-IF.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0300-MONTAR-CLIENTES.
       0300-IMPRIMIR-CLIENTES.
           SET WS-IX-CLI TO 1.
       0300-PROXIMO-CLIENTE.
           IF WS-IX-CLI > WS-QTD-CLIENTES
               GO TO 0300-EXIT
           END-IF.
           PERFORM 0320-GRUPOS-DO-CLIENTE THRU 0320-EXIT.
           SET WS-IX-CLI UP BY 1.
           GO TO 0300-PROXIMO-CLIENTE.
       0300-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0310 - PROCURA, NA TABELA DE CLIENTES JA MONTADA, O CNPJ DO  *
      *    SALDO CORRENTE.                                              *
      *----------------------------------------------------------------*
       0310-LOCALIZAR-CLIENTE.
           SET WS-NAO-ACHOU-GRUPO TO TRUE.
           SET WS-IX-CLI TO 1.
       0310-PERCORRER.
           IF WS-IX-CLI > WS-QTD-CLIENTES
               GO TO 0310-EXIT
           END-IF.
           IF TC-CNPJ (WS-IX-CLI) = TS-CLIENTE-CNPJ (WS-IX-SALDO)
               SET WS-ACHOU-GRUPO TO TRUE
               GO TO 0310-EXIT
           END-IF.
           SET WS-IX-CLI UP BY 1.
           GO TO 0310-PERCORRER.
       0310-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0315 - CONFERE O CNPJ/CPF DO CLIENTE RECEM-INCLUIDO NA        CR0099
      *    TABELA: CONTA SO OS DIGITOS (CLASS DIGITO) DO CAMPO TC-CNPJ.  *
      *    SE A CONTAGEM NAO FOR 11 (CPF) NEM 14 (CNPJ), O CLIENTE FICA  *
      *    MARCADO COMO INVALIDO E NAO ENTRA NO AGRUPAMENTO POR          *
      *    PRODUTO+LOTE (0320) - SAI SO NA LISTAGEM COMO INVALIDO.       *
      *----------------------------------------------------------------*
       0315-VALIDAR-CNPJ-CLIENTE.
           MOVE 0 TO WS-IX-LEN-CNPJ.
           SET WS-IX-POS-CNPJ TO 1.
       0315-PERCORRER.
           IF WS-IX-POS-CNPJ > 14
               GO TO 0315-CONFERIR
           END-IF.
           IF TC-CNPJ (WS-IX-CLI) (WS-IX-POS-CNPJ:1) IS DIGITO
               ADD 1 TO WS-IX-LEN-CNPJ
           END-IF.
           SET WS-IX-POS-CNPJ UP BY 1.
           GO TO 0315-PERCORRER.
       0315-CONFERIR.
           IF WS-IX-LEN-CNPJ = 11 OR WS-IX-LEN-CNPJ = 14
               SET TC-CNPJ-VALIDO (WS-IX-CLI) TO TRUE
           ELSE
               SET TC-CNPJ-INVALIDO (WS-IX-CLI) TO TRUE
           END-IF.
       0315-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0320 - MONTA OS GRUPOS PRODUTO+LOTE DE UM CLIENTE E IMPRIME  *
      *    UMA LINHA POR GRUPO, SEGUIDA DA CONTAGEM DO CLIENTE.  SE O    CR0099
      *    CNPJ/CPF DO CLIENTE NAO PASSOU NA CONFERENCIA DO 0315, O      *
      *    CLIENTE NAO E AGRUPADO - SO SAI A LINHA DE INVALIDO (0325).   *
      *----------------------------------------------------------------*
       0320-GRUPOS-DO-CLIENTE.
           IF TC-CNPJ-INVALIDO (WS-IX-CLI)
               PERFORM 0325-CLIENTE-INVALIDO THRU 0325-EXIT
               GO TO 0320-EXIT
           END-IF.
           MOVE 0 TO WS-QTD-GRUPOS.
           MOVE 0 TO WS-QTD-REGISTROS-CLIENTE.
           MOVE 0 TO WS-QTD-GRUPOS-POSITIVOS.
           SET WS-IX-SALDO TO 1.
       0320-PERCORRER.
           IF WS-IX-SALDO > WS-QTD-SALDOS
               GO TO 0320-IMPRIMIR
           END-IF.
           IF TS-CLIENTE-CNPJ (WS-IX-SALDO) = TC-CNPJ (WS-IX-CLI)
               ADD 1 TO WS-QTD-REGISTROS-CLIENTE
               PERFORM 0330-ACUMULAR-GRUPO THRU 0330-EXIT
           END-IF.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0320-PERCORRER.
       0320-IMPRIMIR.
           SET WS-IX-GRP TO 1.
       0320-PROXIMO-GRUPO.
           IF WS-IX-GRP > WS-QTD-GRUPOS
               GO TO 0320-CONTAGEM
           END-IF.
           COMPUTE WS-DISPONIVEL = TG-ENVIADA (WS-IX-GRP) -
               TG-RETORNADA (WS-IX-GRP) - TG-UTILIZADA (WS-IX-GRP).
           IF WS-DISPONIVEL > 0
               ADD 1 TO WS-QTD-GRUPOS-POSITIVOS
           END-IF.
           MOVE TC-NOME (WS-IX-CLI)          TO WS-LG-NOME.
           MOVE TG-CHAVE-1 (WS-IX-GRP) (1:20) TO WS-LG-CHAVE.
           MOVE TG-ENVIADA (WS-IX-GRP)        TO WS-LG-ENVIADA.
           MOVE TG-RETORNADA (WS-IX-GRP)      TO WS-LG-RETORNADA.
           MOVE TG-UTILIZADA (WS-IX-GRP)      TO WS-LG-UTILIZADA.
           MOVE TG-FATURADA (WS-IX-GRP)       TO WS-LG-FATURADA.
           MOVE WS-DISPONIVEL                 TO WS-LG-DISPONIVEL.
           MOVE WS-LINHA-GRUPO TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
           SET WS-IX-GRP UP BY 1.
           GO TO 0320-PROXIMO-GRUPO.
       0320-CONTAGEM.
           MOVE WS-QTD-GRUPOS              TO WS-LC-DISTINTOS.
           MOVE WS-QTD-REGISTROS-CLIENTE   TO WS-LC-REGISTROS.
           MOVE WS-QTD-GRUPOS-POSITIVOS    TO WS-LC-POSITIVOS.
           MOVE WS-LINHA-CONTAGEM TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
       0320-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0325 - CLIENTE COM CNPJ/CPF QUE NAO REDUZ A 11 NEM 14         CR0099
      *    DIGITOS: REJEITADO DO AGRUPAMENTO, SO SAI ESTA LINHA NA       *
      *    LISTAGEM DE CONTROLE.                                        *
      *----------------------------------------------------------------*
       0325-CLIENTE-INVALIDO.
           MOVE TC-NOME (WS-IX-CLI) TO WS-LI-NOME.
           MOVE TC-CNPJ (WS-IX-CLI) TO WS-LI-CNPJ.
           MOVE WS-LINHA-CLIENTE-INVALIDO TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
       0325-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0330 - SOMA O SALDO CORRENTE NO GRUPO PRODUTO+LOTE (CRIA O   *
      *    GRUPO SE FOR A PRIMEIRA OCORRENCIA).  TG-FATURADA ENTRA NA    CR0098
      *    CONTA AQUI (AGRUPAMENTO POR CLIENTE) MAS NAO NO 0430          *
      *    (AGRUPAMENTO POR PRODUTO - VER HISTORICO DO PROGRAMA).        *
      *----------------------------------------------------------------*
       0330-ACUMULAR-GRUPO.
           SET WS-NAO-ACHOU-GRUPO TO TRUE.
           SET WS-IX-GRP TO 1.
       0330-PERCORRER.
           IF WS-IX-GRP > WS-QTD-GRUPOS
               GO TO 0330-CRIAR
           END-IF.
           IF TG-CHAVE-1 (WS-IX-GRP) (1:20) =
                 TS-CODIGO-PRODUTO (WS-IX-SALDO) AND
              TG-CHAVE-2 (WS-IX-GRP) = TS-NUMERO-LOTE (WS-IX-SALDO)
               SET WS-ACHOU-GRUPO TO TRUE
               GO TO 0330-SOMAR
           END-IF.
           SET WS-IX-GRP UP BY 1.
           GO TO 0330-PERCORRER.
       0330-CRIAR.
           ADD 1 TO WS-QTD-GRUPOS.
           SET WS-IX-GRP TO WS-QTD-GRUPOS.
           MOVE SPACES TO TG-CHAVE-1 (WS-IX-GRP).
           MOVE TS-CODIGO-PRODUTO (WS-IX-SALDO) TO
               TG-CHAVE-1 (WS-IX-GRP) (1:20).
           MOVE TS-NUMERO-LOTE (WS-IX-SALDO) TO TG-CHAVE-2 (WS-IX-GRP).
           MOVE 0 TO TG-ENVIADA (WS-IX-GRP).
           MOVE 0 TO TG-RETORNADA (WS-IX-GRP).
           MOVE 0 TO TG-UTILIZADA (WS-IX-GRP).
           MOVE 0 TO TG-FATURADA (WS-IX-GRP).
       0330-SOMAR.
           ADD TS-QTD-ENVIADA (WS-IX-SALDO) TO TG-ENVIADA (WS-IX-GRP).
           ADD TS-QTD-RETORNADA (WS-IX-SALDO)
               TO TG-RETORNADA (WS-IX-GRP).
           ADD TS-QTD-UTILIZADA (WS-IX-SALDO)
               TO TG-UTILIZADA (WS-IX-GRP).
           ADD TS-QTD-FATURADA (WS-IX-SALDO)
               TO TG-FATURADA (WS-IX-GRP).
       0330-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0400 - AGRUPAMENTO POR PRODUTO, SIMETRICO AO 0300 COM OS     CR0042
      *    PAPEIS DE CLIENTE E PRODUTO TROCADOS (GRUPOS PASSAM A SER    *
      *    CLIENTE+LOTE DENTRO DE CADA PRODUTO DISTINTO).               *
      *----------------------------------------------------------------*
       0400-AGRUPAR-POR-PRODUTO.
           MOVE WS-LINHA-TITULO-PRODUTO TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
           MOVE 0 TO WS-QTD-PRODUTOS.
           SET WS-IX-SALDO TO 1.
       0400-MONTAR-PRODUTOS.
           IF WS-IX-SALDO > WS-QTD-SALDOS
               GO TO 0400-IMPRIMIR-PRODUTOS
           END-IF.
           PERFORM 0410-LOCALIZAR-PRODUTO THRU 0410-EXIT.
           IF WS-NAO-ACHOU-GRUPO
               ADD 1 TO WS-QTD-PRODUTOS
               SET WS-IX-PRD TO WS-QTD-PRODUTOS
               MOVE TS-CODIGO-PRODUTO (WS-IX-SALDO)
                   TO TP-CODIGO (WS-IX-PRD)
               MOVE TS-DESCRICAO-PRODUTO (WS-IX-SALDO)
                   TO TP-DESCRICAO (WS-IX-PRD)
           END-IF.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0400-MONTAR-PRODUTOS.
       0400-IMPRIMIR-PRODUTOS.
           SET WS-IX-PRD TO 1.
       0400-PROXIMO-PRODUTO.
           IF WS-IX-PRD > WS-QTD-PRODUTOS
               GO TO 0400-EXIT
           END-IF.
           PERFORM 0420-GRUPOS-DO-PRODUTO THRU 0420-EXIT.
           SET WS-IX-PRD UP BY 1.
           GO TO 0400-PROXIMO-PRODUTO.
       0400-EXIT.
           EXIT.
       0410-LOCALIZAR-PRODUTO.
           SET WS-NAO-ACHOU-GRUPO TO TRUE.
           SET WS-IX-PRD TO 1.
       0410-PERCORRER.
           IF WS-IX-PRD > WS-QTD-PRODUTOS
               GO TO 0410-EXIT
           END-IF.
           IF TP-CODIGO (WS-IX-PRD) = TS-CODIGO-PRODUTO (WS-IX-SALDO)
               SET WS-ACHOU-GRUPO TO TRUE
               GO TO 0410-EXIT
           END-IF.
           SET WS-IX-PRD UP BY 1.
           GO TO 0410-PERCORRER.
       0410-EXIT.
           EXIT.
       0420-GRUPOS-DO-PRODUTO.
           MOVE 0 TO WS-QTD-GRUPOS.
           MOVE 0 TO WS-QTD-REGISTROS-PRODUTO.
           MOVE 0 TO WS-QTD-GRUPOS-POSITIVOS.
           SET WS-IX-SALDO TO 1.
       0420-PERCORRER.
           IF WS-IX-SALDO > WS-QTD-SALDOS
               GO TO 0420-IMPRIMIR
           END-IF.
           IF TS-CODIGO-PRODUTO (WS-IX-SALDO) = TP-CODIGO (WS-IX-PRD)
               ADD 1 TO WS-QTD-REGISTROS-PRODUTO
               PERFORM 0430-ACUMULAR-GRUPO THRU 0430-EXIT
           END-IF.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0420-PERCORRER.
       0420-IMPRIMIR.
           SET WS-IX-GRP TO 1.
       0420-PROXIMO-GRUPO.
           IF WS-IX-GRP > WS-QTD-GRUPOS
               GO TO 0420-CONTAGEM
           END-IF.
           COMPUTE WS-DISPONIVEL = TG-ENVIADA (WS-IX-GRP) -
               TG-RETORNADA (WS-IX-GRP) - TG-UTILIZADA (WS-IX-GRP).
           IF WS-DISPONIVEL > 0
               ADD 1 TO WS-QTD-GRUPOS-POSITIVOS
           END-IF.
           MOVE TP-DESCRICAO (WS-IX-PRD) TO WS-LG-NOME.
           MOVE TG-NOME (WS-IX-GRP)      TO WS-LG-CHAVE.
           MOVE TG-ENVIADA (WS-IX-GRP)   TO WS-LG-ENVIADA.
           MOVE TG-RETORNADA (WS-IX-GRP) TO WS-LG-RETORNADA.
           MOVE TG-UTILIZADA (WS-IX-GRP) TO WS-LG-UTILIZADA.
           MOVE SPACES                   TO WS-LG-FATURADA.
           MOVE WS-DISPONIVEL            TO WS-LG-DISPONIVEL.
           MOVE WS-LINHA-GRUPO TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
           SET WS-IX-GRP UP BY 1.
           GO TO 0420-PROXIMO-GRUPO.
       0420-CONTAGEM.
           MOVE WS-QTD-GRUPOS              TO WS-LC-DISTINTOS.
           MOVE WS-QTD-REGISTROS-PRODUTO   TO WS-LC-REGISTROS.
           MOVE WS-QTD-GRUPOS-POSITIVOS    TO WS-LC-POSITIVOS.
           MOVE WS-LINHA-CONTAGEM TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
       0420-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0430 - SOMA O SALDO CORRENTE NO GRUPO CLIENTE+LOTE (CRIA O   *
      *    GRUPO SE FOR A PRIMEIRA OCORRENCIA).  TG-NOME GUARDA O NOME  *
      *    DO CLIENTE, TG-CHAVE-2 O LOTE.  TG-FATURADA E SO ZERADA      CR0098
      *    AQUI (HIGIENE DA TABELA, REAPROVEITADA ENTRE AS DUAS         CR0098
      *    PASSADAS) - O AGRUPAMENTO POR PRODUTO NAO SOMA NEM IMPRIME    CR0098
      *    FATURADO, SO O 0320/0330 (AGRUPAMENTO POR CLIENTE) MOSTRA.    CR0098
      *----------------------------------------------------------------*
       0430-ACUMULAR-GRUPO.
           SET WS-NAO-ACHOU-GRUPO TO TRUE.
           SET WS-IX-GRP TO 1.
       0430-PERCORRER.
           IF WS-IX-GRP > WS-QTD-GRUPOS
               GO TO 0430-CRIAR
           END-IF.
           IF TG-CHAVE-1 (WS-IX-GRP) (1:14) =
                 TS-CLIENTE-CNPJ (WS-IX-SALDO) AND
              TG-CHAVE-2 (WS-IX-GRP) = TS-NUMERO-LOTE (WS-IX-SALDO)
               SET WS-ACHOU-GRUPO TO TRUE
               GO TO 0430-SOMAR
           END-IF.
           SET WS-IX-GRP UP BY 1.
           GO TO 0430-PERCORRER.
       0430-CRIAR.
           ADD 1 TO WS-QTD-GRUPOS.
           SET WS-IX-GRP TO WS-QTD-GRUPOS.
           MOVE SPACES TO TG-CHAVE-1 (WS-IX-GRP).
           MOVE TS-CLIENTE-CNPJ (WS-IX-SALDO) TO
               TG-CHAVE-1 (WS-IX-GRP) (1:14).
           MOVE TS-NUMERO-LOTE (WS-IX-SALDO) TO TG-CHAVE-2 (WS-IX-GRP).
           MOVE TS-CLIENTE-NOME (WS-IX-SALDO) TO TG-NOME (WS-IX-GRP).
           MOVE 0 TO TG-ENVIADA (WS-IX-GRP).
           MOVE 0 TO TG-RETORNADA (WS-IX-GRP).
           MOVE 0 TO TG-UTILIZADA (WS-IX-GRP).
           MOVE 0 TO TG-FATURADA (WS-IX-GRP).
       0430-SOMAR.
           ADD TS-QTD-ENVIADA (WS-IX-SALDO) TO TG-ENVIADA (WS-IX-GRP).
           ADD TS-QTD-RETORNADA (WS-IX-SALDO)
               TO TG-RETORNADA (WS-IX-GRP).
           ADD TS-QTD-UTILIZADA (WS-IX-SALDO)
               TO TG-UTILIZADA (WS-IX-GRP).
       0430-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0500 - RESUMO GERAL DA CARTEIRA: CLIENTES E PRODUTOS         *
      *    DISTINTOS (JA CONTADOS NAS PASSADAS ANTERIORES), REGISTROS   *
      *    PENDENTES (DISPONIVEL > 0) E NOTAS JA PROCESSADAS.           *
      *----------------------------------------------------------------*
       0500-RESUMO-GERAL.
           MOVE WS-LINHA-TITULO-GERAL TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
           MOVE 0 TO WS-QTD-PENDENTES.
           SET WS-IX-SALDO TO 1.
       0500-PERCORRER.
           IF WS-IX-SALDO > WS-QTD-SALDOS
               GO TO 0500-IMPRIMIR
           END-IF.
           COMPUTE WS-DISPONIVEL = TS-QTD-ENVIADA (WS-IX-SALDO) -
               TS-QTD-RETORNADA (WS-IX-SALDO) -
               TS-QTD-UTILIZADA (WS-IX-SALDO).
           IF WS-DISPONIVEL > 0
               ADD 1 TO WS-QTD-PENDENTES
           END-IF.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0500-PERCORRER.
       0500-IMPRIMIR.
           MOVE WS-QTD-CLIENTES            TO WS-LR-CLIENTES.
           MOVE WS-QTD-PRODUTOS            TO WS-LR-PRODUTOS.
           MOVE WS-QTD-PENDENTES            TO WS-LR-PENDENTES.
           MOVE WS-QTD-NOTAS-REGISTRADAS    TO WS-LR-NOTAS.
           MOVE WS-QTD-SEM-MOVIMENTO        TO WS-LR-SEM-MOVIMENTO.
           MOVE WS-LINHA-RESUMO-GERAL TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
       0500-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0600 - SALDOS CRITICOS: DISPONIVEL MAIOR QUE ZERO E ATE 5,   CR0049
      *    LIMITADO AS 10 PRIMEIRAS LINHAS DO SALDO MESTRE.             *
      *----------------------------------------------------------------*
       0600-SALDOS-CRITICOS.
           MOVE WS-LINHA-TITULO-CRITICO TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
           MOVE 0 TO WS-QTD-CRITICOS-IMPRESSOS.
           SET WS-IX-SALDO TO 1.
       0600-PERCORRER.
           IF WS-IX-SALDO > WS-QTD-SALDOS
               GO TO 0600-EXIT
           END-IF.
           IF WS-QTD-CRITICOS-IMPRESSOS >= 10
               GO TO 0600-EXIT
           END-IF.
           COMPUTE WS-DISPONIVEL = TS-QTD-ENVIADA (WS-IX-SALDO) -
               TS-QTD-RETORNADA (WS-IX-SALDO) -
               TS-QTD-UTILIZADA (WS-IX-SALDO).
           IF WS-DISPONIVEL > 0 AND WS-DISPONIVEL <= 5
               MOVE TS-CLIENTE-NOME (WS-IX-SALDO)   TO WS-LK-CLIENTE
               MOVE TS-CODIGO-PRODUTO (WS-IX-SALDO)  TO WS-LK-PRODUTO
               MOVE TS-NUMERO-LOTE (WS-IX-SALDO)     TO WS-LK-LOTE
               MOVE WS-DISPONIVEL                    TO WS-LK-DISPONIVEL
               MOVE WS-LINHA-CRITICO TO LC-TEXTO
               WRITE LINHA-LISTAGEM-CONTROLE
               ADD 1 TO WS-QTD-CRITICOS-IMPRESSOS
           END-IF.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0600-PERCORRER.
       0600-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0990 - ENCERRAMENTO.                                         *
      *----------------------------------------------------------------*
       0990-ENCERRAR.
           CLOSE CTLSALDO.
       0990-EXIT.
           EXIT.
