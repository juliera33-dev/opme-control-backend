      *----------------------------------------------------------------*
      *                                                                 *
      *   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
      *   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
      *                                                                 *
      *   PROGRAMA.....: MENU4OPME                                      *
      *   FUNCAO.......: PROGRAMA PRINCIPAL DA RODADA BATCH - DISPARA,   *
      *                  NA ORDEM, O LANCAMENTO/VALIDACAO DE NOTAS       *
      *                  (OPME4-OP1), AS CONSULTAS E RESUMOS SOBRE O     *
      *                  SALDO (OPME4-OP3) E O RELATORIO COLUNAR DE      *
      *                  SALDOS (OPME4-OP4).  SEM TELA - ANTES DA        *
      *                  CONVERSAO ERA O MENU INTERATIVO DO TURNO.       *
      *                                                                 *
      *----------------------------------------------------------------*
       IDENTIFICATION DIVISION.
       PROGRAM-ID. MENU4OPME.
       AUTHOR. MARCOS-TAVARES.
       INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
       DATE-WRITTEN. 14/08/1991.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - DEPARTAMENTO DE CONTROLE DE ESTOQUE.
      *----------------------------------------------------------------*
      *  HISTORICO DE ALTERACOES                                       *
      *  14/08/1991 MTAVARES   VERSAO INICIAL - MENU DE TELA COM AS      CR0001
      *             CINCO OPCOES DO CONTROLE DE ESTOQUE DE
      *             MEDICAMENTOS DA EPOCA.
      *  20/09/1991 MTAVARES   INCLUIDA CHAMADA DA VALIDACAO DE BAIXA    CR0004
      *             (OPCAO-2) ANTES DE GRAVAR O MOVIMENTO DE VENDA.
      *  14/11/1994 R.CASTRO   MENU CONVERTIDO PARA O MODELO DE          CR0040
      *             CONSIGNACAO OPME - OPCOES PASSAM A CHAMAR
      *             OPME4-OP1 (LANCAMENTO) E OPME4-OP2 (VALIDACAO).
      *  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - DATA DO   CR0061
      *             SISTEMA PASSA A SER GUARDADA TAMBEM EM FORMATO
      *             COM SECULO (WS-DS-SECULO-ANO), PARA USO FUTURO.
      *  03/03/1992 MTAVARES   INCLUIDA CHAMADA DA OPCAO DE CONSULTAS    CR0011
      *             E RESUMOS (OPCAO-3, DEPOIS OPME4-OP3) NO FINAL
      *             DO TURNO.
      *  11/03/2003 L.MOURA    INCLUIDA CHAMADA DO RELATORIO COLUNAR     CR0078
      *             DE SALDOS (OPME4-OP4) APOS AS CONSULTAS.
      *  09/09/2005 L.MOURA    RETIRADA A TELA DE MENU E O ACCEPT DE     CR0094
      *             OPCAO - A RODADA PASSA A SER TOTALMENTE BATCH,
      *             CHAMANDO OS TRES PROGRAMAS NA MESMA ORDEM TODA
      *             NOITE, SEM OPERADOR NA TELA.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGITO IS "0" THRU "9".
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
      *    DATA DO SISTEMA, EM TRES VISOES DIFERENTES - A DE CAPTURA    *
      *    (ACCEPT FROM DATE), A EDITADA PARA O CABECALHO DA RODADA E   *
      *    A COM SECULO, INCLUIDA NA REVISAO DO ANO 2000.               *
      *----------------------------------------------------------------*
       01  WS-DATA-SISTEMA.
           03 WS-DS-ANO                  PIC 9(02).
           03 WS-DS-MES                  PIC 9(02).
           03 WS-DS-DIA                  PIC 9(02).
           03 FILLER                     PIC X(02).
       01  WS-DATA-EDITADA REDEFINES WS-DATA-SISTEMA.
           03 WS-DE-ANO                  PIC 99.
           03 WS-DE-BARRA-1              PIC X(01).
           03 WS-DE-MES                  PIC 99.
           03 WS-DE-BARRA-2              PIC X(01).
           03 WS-DE-DIA                  PIC 99.
           03 FILLER                     PIC X(01).
       01  WS-DATA-COM-SECULO REDEFINES WS-DATA-SISTEMA.
           03 WS-DS-SECULO-ANO           PIC 9(04).
           03 FILLER                     PIC X(04).
       01  WS-DATA-NUMERICA REDEFINES WS-DATA-SISTEMA.
           03 WS-DN-DATA-COMPACTA        PIC 9(06).
           03 FILLER                     PIC X(02).
      *----------------------------------------------------------------*
      *    CONTADOR DE ETAPA DA RODADA - SO PARA ACOMPANHAMENTO NO      *
      *    LOG DO JOB, SEM EFEITO NO PROCESSAMENTO.                      *
      *----------------------------------------------------------------*
       01  WS-CONTROLE-RODADA.
           03 WS-ETAPA-ATUAL             PIC 9(02) COMP.
              88 WS-ETAPA-LANCAMENTO         VALUE 1.
              88 WS-ETAPA-CONSULTAS          VALUE 2.
              88 WS-ETAPA-RELATORIO          VALUE 3.
           03 FILLER                     PIC X(02).
      *----------------------------------------------------------------*
       PROCEDURE DIVISION.
       0000-INICIO.
           PERFORM 0100-CAPTURAR-DATA THRU 0100-EXIT.
           SET WS-ETAPA-LANCAMENTO TO TRUE.
           CALL "OPME4-OP1".
           SET WS-ETAPA-CONSULTAS TO TRUE.
           CALL "OPME4-OP3".
           SET WS-ETAPA-RELATORIO TO TRUE.
           CALL "OPME4-OP4".
           GO TO 0900-FIM.
      *----------------------------------------------------------------*
      *    0100 - CAPTURA A DATA DO SISTEMA PARA AS TRES VISOES ACIMA.   *
      *----------------------------------------------------------------*
       0100-CAPTURAR-DATA.
           ACCEPT WS-DATA-SISTEMA FROM DATE.
           IF WS-DS-ANO < 70
               COMPUTE WS-DS-SECULO-ANO = 2000 + WS-DS-ANO
           ELSE
               COMPUTE WS-DS-SECULO-ANO = 1900 + WS-DS-ANO
           END-IF.
       0100-EXIT.
           EXIT.
       0900-FIM.
           STOP RUN.
