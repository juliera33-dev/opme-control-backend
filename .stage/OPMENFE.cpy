      *----------------------------------------------------------------*
      *    COPY OPMENFE  -  REGISTRO DE ENTRADA DA NOTA FISCAL (NF-E)   *
      *    LIDO SEQUENCIALMENTE DO ARQUIVO NFEIN, UM POR LINHA.         *
      *    TIPO-REGISTRO "H" = CABECALHO DA NOTA, "I" = ITEM DA NOTA.   *
      *    REGISTRO FIXO DE 156 POSICOES PARA OS DOIS TIPOS.            *
      *    HISTORICO DE ALTERACOES NO FINAL DESTE MEMBRO.               *
      *----------------------------------------------------------------*
       01  REG-NOTA-FISCAL.
           03 NF-TIPO-REGISTRO         PIC X(01).
              88 NF-REG-CABECALHO      VALUE "H".
              88 NF-REG-ITEM           VALUE "I".
           03 NF-DADOS-CABECALHO.
              05 NF-NUMERO             PIC X(20).
              05 NF-SERIE              PIC X(10).
              05 NF-CHAVE-ACESSO       PIC X(44).
              05 NF-DATA-EMISSAO       PIC X(10).
              05 NF-CFOP               PIC X(04).
              05 NF-DEST-CNPJ          PIC X(14).
              05 NF-DEST-NOME          PIC X(40).
              05 NF-QTD-ITENS          PIC 9(03).
              05 FILLER                PIC X(10).
           03 NF-DADOS-ITEM REDEFINES NF-DADOS-CABECALHO.
              05 IT-CODIGO-PRODUTO     PIC X(20).
              05 IT-DESCRICAO          PIC X(40).
              05 IT-QUANTIDADE         PIC S9(11)V9(04).
              05 IT-VALOR-UNITARIO     PIC S9(11)V9(04).
              05 IT-VALOR-TOTAL        PIC S9(13)V9(02).
              05 IT-NUMERO-LOTE        PIC X(20).
              05 IT-DATA-FABRICACAO    PIC X(10).
              05 IT-DATA-VALIDADE      PIC X(10).
              05 FILLER                PIC X(10).
      *----------------------------------------------------------------*
      *  HISTORICO                                                     *
      *  1991-08-14 MTAVARES   VERSAO INICIAL DO LAYOUT DE ENTRADA.    CR0001
      *  1993-02-02 MTAVARES   INCLUIDO NF-CFOP PARA CLASSIFICACAO.    CR0014
      *  1994-11-20 R.CASTRO   INCLUIDO IT-NUMERO-LOTE E DATAS DE      CR0037
      *             VALIDADE/FABRICACAO POR EXIGENCIA DE RASTREIO.
      *  1996-05-09 R.CASTRO   AMPLIADO IT-VALOR-TOTAL PARA 13.2       CR0052
      *             (ESTOURO EM NOTAS DE GRANDE VOLUME).
      *  1998-09-30 L.MOURA    REVISAO GERAL PARA VIRADA DO ANO 2000,  CR0061
      *             DATAS PERMANECEM X(10) AAAA-MM-DD.
      *----------------------------------------------------------------*
