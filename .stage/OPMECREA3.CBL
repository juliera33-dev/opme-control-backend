      *----------------------------------------------------------------*
      *                                                                 *
      *   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
      *   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
      *                                                                 *
      *   PROGRAMA.....: OPMECREA3                                      *
      *   FUNCAO.......: ZERA SOMENTE O SALDO MESTRE (SALDOMS), SEM      *
      *                  MEXER NO REGISTRO DE NOTAS PROCESSADAS - USADO  *
      *                  QUANDO O SETOR DE ESTOQUE PRECISA RECALCULAR    *
      *                  OS SALDOS DO ZERO (REPROCESSANDO TODAS AS       *
      *                  NOTAS DE NOVO PELO OPME4-OP1) SEM PERDER O      *
      *                  HISTORICO DE NOTAS JA RECONHECIDAS.             *
      *   OBS..........: APAGA TODO O SALDO MESTRE - NAO RODAR SEM       *
      *                  AUTORIZACAO DO SUPERVISOR DO TURNO.             *
      *                                                                 *
      *----------------------------------------------------------------*
       IDENTIFICATION DIVISION.
       PROGRAM-ID. OPMECREA3.
       AUTHOR. MARCOS-TAVARES.
       INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
       DATE-WRITTEN. 14/08/1991.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - SO SUPERVISOR DE TURNO AUTORIZA A
           EXECUCAO DESTE PROGRAMA.
      *----------------------------------------------------------------*
      *  HISTORICO DE ALTERACOES                                       *
      *  14/08/1991 MTAVARES   VERSAO INICIAL - ZERAVA SO O ARQUIVO DE   CR0001
      *             PRODUTOS VENCIDOS DA EPOCA.
      *  14/11/1994 R.CASTRO   CONVERTIDO PARA O MODELO DE CONSIGNACAO  CR0040
      *             OPME - PASSA A ZERAR O SALDO MESTRE, MANTENDO O
      *             REGISTRO DE NOTAS INTACTO (VER CABECALHO).
      *  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - NENHUM    CR0061
      *             CAMPO DE DATA NO ARQUIVO ZERADO AQUI.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGITO IS "0" THRU "9".
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SALDOMS   ASSIGN TO SALDOMS
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-SALDOMS.
       DATA DIVISION.
       FILE SECTION.
       FD  SALDOMS
           LABEL RECORDS ARE STANDARD.
           COPY OPMESAL.
       WORKING-STORAGE SECTION.
       01  WS-FILE-STATUS.
           03 FS-SALDOMS                 PIC X(02).
           03 FILLER                     PIC X(02).
       01  WS-CONTROLE-RESET.
           03 WS-ARQUIVO-ZERADO          PIC 9(01) COMP.
           03 FILLER                     PIC X(03).
      *----------------------------------------------------------------*
       PROCEDURE DIVISION.
       0000-INICIO.
           MOVE 0 TO WS-ARQUIVO-ZERADO.
           PERFORM 0100-ZERAR-SALDO-MESTRE THRU 0100-EXIT.
           STOP RUN.
      *----------------------------------------------------------------*
      *    0100 - ABRE O SALDO MESTRE EM OUTPUT (O QUE O CRIA VAZIO      *
      *    QUANDO AINDA NAO EXISTE, OU O ZERA QUANDO JA EXISTE) E FECHA  *
      *    EM SEGUIDA, SEM GRAVAR NENHUM REGISTRO.                       *
      *----------------------------------------------------------------*
       0100-ZERAR-SALDO-MESTRE.
           OPEN OUTPUT SALDOMS.
           CLOSE SALDOMS.
           ADD 1 TO WS-ARQUIVO-ZERADO.
       0100-EXIT.
           EXIT.
