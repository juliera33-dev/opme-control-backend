      *----------------------------------------------------------------*
      *    COPY OPMECTL  -  LINHA DE IMPRESSAO DA LISTAGEM DE CONTROLE  *
      *    (CTLSALDO), 152 POSICOES.  GRAVADA PELO OPME4-OP1 (TOTAIS    *
      *    DE LOTE E ECO DO REGISTRO DE CONTROLE) E PELO OPME4-OP3      *
      *    (RESUMO GERAL E SALDOS CRITICOS), EM MODO EXTEND.            *
      *----------------------------------------------------------------*
       01  LINHA-LISTAGEM-CONTROLE.
           03 LC-TEXTO                  PIC X(140).
           03 FILLER                    PIC X(12).
      *----------------------------------------------------------------*
      *  HISTORICO                                                     *
      *  1991-08-14 MTAVARES   VERSAO INICIAL, SO OS TOTAIS DE LOTE.   CR0003
      *  1994-11-20 R.CASTRO   LINHA UNICA DE TEXTO LIVRE PARA PODER   CR0039
      *             ACOMODAR O ECO DO REGISTRO DE CONTROLE E,
      *             DEPOIS, O RESUMO POR CLIENTE/PRODUTO (OPME4-OP3).
      *  09/08/2006 R.CASTRO   LC-TEXTO AMPLIADO DE 120 PARA 140        CR0100
      *             POSICOES - A LINHA DE GRUPO DO OPME4-OP3 (0320),
      *             DEPOIS DE GANHAR A COLUNA DE FATURADO, PASSOU A
      *             TER 139 POSICOES E VINHA SENDO CORTADA NO MOVE
      *             PARA ESTE REGISTRO.
      *----------------------------------------------------------------*
