      *----------------------------------------------------------------*
      *                                                                 *
      *   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
      *   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
      *                                                                 *
      *   PROGRAMA.....: OPMECREA2                                      *
      *   FUNCAO.......: CRIA, VAZIOS, O SALDO MESTRE (SALDOMS) E O     *
      *                  REGISTRO DE NOTAS PROCESSADAS (REGNOTA), PARA  *
      *                  O PRIMEIRO USO DO SISTEMA NUM CLIENTE NOVO OU   *
      *                  PARA REINICIAR AMBOS OS ARQUIVOS JUNTOS.        *
      *   OBS..........: APAGA TUDO O QUE HOUVER NOS DOIS ARQUIVOS -     *
      *                  NAO RODAR COM O MESTRE EM PRODUCAO SEM AUTO-    *
      *                  RIZACAO DO SUPERVISOR DO TURNO.                 *
      *                                                                 *
      *----------------------------------------------------------------*
       IDENTIFICATION DIVISION.
       PROGRAM-ID. OPMECREA2.
       AUTHOR. MARCOS-TAVARES.
       INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
       DATE-WRITTEN. 14/08/1991.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - SO SUPERVISOR DE TURNO AUTORIZA A
           EXECUCAO DESTE PROGRAMA.
      *----------------------------------------------------------------*
      *  HISTORICO DE ALTERACOES                                       *
      *  14/08/1991 MTAVARES   VERSAO INICIAL - CRIAVA OS TRES          CR0001
      *             ARQUIVOS DE ESTOQUE DE MEDICAMENTOS DA EPOCA
      *             (FATURA DE VENDA, CLIENTES E MOVIMENTO).
      *  14/11/1994 R.CASTRO   CONVERTIDO PARA O MODELO DE CONSIGNACAO  CR0040
      *             OPME - PASSA A CRIAR SO O SALDO MESTRE E O
      *             REGISTRO DE NOTAS, QUE SAO OS DOIS ARQUIVOS QUE
      *             PRECISAM EXISTIR ANTES DA PRIMEIRA RODADA DO
      *             OPME4-OP1.
      *  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - NENHUM    CR0061
      *             CAMPO DE DATA NOS ARQUIVOS CRIADOS AQUI.
      *  11/03/2003 L.MOURA    INCLUIDO COMENTARIO DE ADVERTENCIA NO     CR0079
      *             CABECALHO - JA ACONTECEU DE RODAREM ISTO POR
      *             ENGANO EM CIMA DO MESTRE DE PRODUCAO.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGITO IS "0" THRU "9".
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SALDOMS   ASSIGN TO SALDOMS
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-SALDOMS.
           SELECT REGNOTA   ASSIGN TO REGNOTA
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-REGNOTA.
       DATA DIVISION.
       FILE SECTION.
       FD  SALDOMS
           LABEL RECORDS ARE STANDARD.
           COPY OPMESAL.
       FD  REGNOTA
           LABEL RECORDS ARE STANDARD.
           COPY OPMEREG.
       WORKING-STORAGE SECTION.
       01  WS-FILE-STATUS.
           03 FS-SALDOMS                 PIC X(02).
           03 FS-REGNOTA                 PIC X(02).
           03 FILLER                     PIC X(02).
       01  WS-CONTROLE-CRIACAO.
           03 WS-ARQUIVOS-CRIADOS        PIC 9(01) COMP.
           03 FILLER                     PIC X(03).
      *----------------------------------------------------------------*
       PROCEDURE DIVISION.
       0000-INICIO.
           PERFORM 0100-CRIAR-ARQUIVOS THRU 0100-EXIT.
           STOP RUN.
      *----------------------------------------------------------------*
      *    0100 - ABRE CADA ARQUIVO EM OUTPUT (O QUE OS CRIA VAZIOS      *
      *    QUANDO AINDA NAO EXISTEM, OU OS ZERA QUANDO JA EXISTEM) E     *
      *    FECHA EM SEGUIDA, SEM GRAVAR NENHUM REGISTRO.                 *
      *----------------------------------------------------------------*
       0100-CRIAR-ARQUIVOS.
           MOVE 0 TO WS-ARQUIVOS-CRIADOS.
           OPEN OUTPUT SALDOMS.
           CLOSE SALDOMS.
           ADD 1 TO WS-ARQUIVOS-CRIADOS.
           OPEN OUTPUT REGNOTA.
           CLOSE REGNOTA.
           ADD 1 TO WS-ARQUIVOS-CRIADOS.
       0100-EXIT.
           EXIT.
