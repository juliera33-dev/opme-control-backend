      *----------------------------------------------------------------*
      *                                                                 *
      *   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
      *   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
      *                                                                 *
      *   PROGRAMA.....: OPME4-OP4                                      *
      *   FUNCAO.......: RELATORIO COLUNAR DE SALDOS (RELSALDO) -       *
      *                  UMA LINHA POR REGISTRO DO SALDO MESTRE,        *
      *                  ORDENADO POR CLIENTE/PRODUTO/SEQUENCIA, COM    *
      *                  CNPJ/CPF FORMATADO, ETIQUETA DE SITUACAO E     *
      *                  RESUMO FINAL POR SITUACAO.                     *
      *   LE..........: SALDOMS (SO LEITURA).                           *
      *   GRAVA........: RELSALDO (SAIDA, LINHA A LINHA).                *
      *                                                                 *
      *----------------------------------------------------------------*
       IDENTIFICATION DIVISION.
       PROGRAM-ID. OPME4-OP4.
       AUTHOR. MARCOS-TAVARES.
       INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
       DATE-WRITTEN. 14/08/1991.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - DEPARTAMENTO DE CONTROLE DE ESTOQUE.
      *----------------------------------------------------------------*
      *  HISTORICO DE ALTERACOES                                       *
      *  14/08/1991 MTAVARES   PROGRAM-ID RESERVADO NA IMPLANTACAO DO    CR0001
      *             SISTEMA, SEM LOGICA PROPRIA ATE A VERSAO ABAIXO.
      *  11/03/2003 L.MOURA    VERSAO INICIAL EFETIVA, A PEDIDO DA        CR0078
      *             DIRETORIA COMERCIAL PARA CONFERENCIA MENSAL DE
      *             SALDOS DE CONSIGNACAO POR HOSPITAL/DISTRIBUIDOR.
      *  02/06/2003 L.MOURA    INCLUIDA ORDENACAO POR BURBULHAMENTO      CR0081
      *             (CLIENTE, PRODUTO, SEQUENCIA DE CRIACAO DECRESCENTE)
      *             - ANTES SAIA NA ORDEM FISICA DO ARQUIVO MESTRE.
      *  19/09/2004 R.CASTRO   FORMATACAO DE CNPJ/CPF NA COLUNA DE        CR0085
      *             IDENTIFICACAO DO CLIENTE (ANTES SAIA SO O NUMERO
      *             CORRIDO, SEM PONTUACAO).
      *  22/07/2005 L.MOURA    AMPLIADO NOME DO CLIENTE DE 20 PARA 25     CR0091
      *             POSICOES NO RELATORIO (VER OPMERPT).
      *  22/07/2005 L.MOURA    INCLUIDO RESUMO FINAL POR SITUACAO         CR0092
      *             (DISPONIVEL/ZERADO/NEGATIVO) APOS OS DETALHES.
      *  09/08/2006 R.CASTRO   CHEGOU A SER INCLUIDA UMA COLUNA DE       CR0099
      *             SEQUENCIA NO FINAL DA LINHA (0400); REVERTIDO NO
      *             MESMO DIA - O LAYOUT DESTE RELATORIO E FECHADO EM
      *             132 POSICOES E 9 COLUNAS (VER OPMERPT).
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGITO IS "0" THRU "9".
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SALDOMS   ASSIGN TO SALDOMS
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-SALDOMS.
           SELECT RELSALDO  ASSIGN TO RELSALDO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-RELSALDO.
       DATA DIVISION.
       FILE SECTION.
       FD  SALDOMS
           LABEL RECORDS ARE STANDARD.
           COPY OPMESAL.
       FD  RELSALDO
           LABEL RECORDS ARE STANDARD.
           COPY OPMERPT.
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
      *    CONTADOR AVULSO DA TABELA DE SALDOS EM MEMORIA - FORA DE     *
      *    GRUPO PORQUE E CONSULTADO EM TODO PARAGRAFO QUE PERCORRE     *
      *    WS-TAB-SALDOS, INCLUSIVE NA ORDENACAO POR BURBULHAMENTO.     *
      *----------------------------------------------------------------*
       77  WS-QTD-SALDOS                 PIC 9(07) COMP VALUE 0.
       01  WS-FILE-STATUS.
           03 FS-SALDOMS                 PIC X(02).
           03 FS-RELSALDO                PIC X(02).
           03 FILLER                     PIC X(02).
      *----------------------------------------------------------------*
      *    CONTADORES E SUBSCRITOS - TODOS EM COMP (BINARIO).          *
      *----------------------------------------------------------------*
       01  WS-CONTADORES.
           03 WS-QTD-POSITIVOS           PIC 9(07) COMP.
           03 WS-QTD-ZERADOS             PIC 9(07) COMP.
           03 WS-QTD-NEGATIVOS           PIC 9(07) COMP.
           03 WS-IX-LIMITE               PIC 9(07) COMP.
           03 WS-IX-POS-CNPJ             PIC 9(02) COMP.
           03 WS-IX-LEN-CNPJ             PIC 9(02) COMP.
           03 WS-IX-ALVO                 PIC 9(02) COMP.
           03 FILLER                     PIC X(02).
       01  WS-AREAS-NUMERICAS.
           03 WS-DISPONIVEL              PIC S9(11)V9(04).
           03 FILLER                     PIC X(02).
       01  WS-SWITCHES.
           03 WS-TROCOU-SW               PIC X(01).
              88 WS-HOUVE-TROCA              VALUE "S".
              88 WS-NAO-HOUVE-TROCA          VALUE "N".
           03 FILLER                     PIC X(02).
       01  WS-AREA-TROCA.
           03 WS-TROCA-LINHA             PIC X(281).
      *----------------------------------------------------------------*
      *    TABELA DE SALDOS EM MEMORIA, CARREGADA DE SALDOMS E          *
      *    REORDENADA POR BURBULHAMENTO ANTES DA IMPRESSAO.             *
      *----------------------------------------------------------------*
       01  WS-TAB-SALDOS.
           03 WS-SALDO-LINHA OCCURS 2000 TIMES INDEXED BY WS-IX-SALDO.
              05 TS-CLIENTE-CNPJ        PIC X(14).
              05 TS-CLIENTE-NOME        PIC X(40).
              05 TS-CODIGO-PRODUTO      PIC X(20).
              05 TS-DESCRICAO-PRODUTO   PIC X(40).
              05 TS-NUMERO-LOTE         PIC X(20).
              05 TS-QTD-ENVIADA         PIC S9(11)V9(04).
              05 TS-QTD-RETORNADA       PIC S9(11)V9(04).
              05 TS-QTD-UTILIZADA       PIC S9(11)V9(04).
              05 TS-QTD-FATURADA        PIC S9(11)V9(04).
              05 TS-SEQ-CRIACAO         PIC 9(09).
              05 FILLER                 PIC X(04).
      *----------------------------------------------------------------*
      *    AREA DE TRABALHO PARA FORMATACAO DO CNPJ/CPF - SOMENTE OS     CR0085
      *    DIGITOS DO CAMPO SAO EXTRAIDOS, DEPOIS ALINHADOS A DIREITA    *
      *    E COMPLETADOS COM ZEROS A ESQUERDA.                          *
      *----------------------------------------------------------------*
       01  WS-AREA-CNPJ-CPF.
           03 WS-DIGITOS-EXTRAIDOS       PIC X(14) VALUE SPACES.
           03 WS-DIGITOS-ALINHADOS       PIC 9(14) VALUE ZEROS.
           03 FILLER                     PIC X(02).
       01  WS-ETIQUETA-SITUACAO.
           03 WS-SIT-DISPONIVEL          PIC X(10) VALUE "DISPONIVEL".
           03 WS-SIT-ZERADO              PIC X(10) VALUE "ZERADO".
           03 WS-SIT-NEGATIVO            PIC X(10) VALUE "NEGATIVO".
           03 FILLER                     PIC X(02).
      *----------------------------------------------------------------*
      *    CABECALHO E RESUMO DO RELATORIO.                             *
      *----------------------------------------------------------------*
       01  WS-DATA-SISTEMA.
           03 WS-DS-ANO                  PIC 9(02).
           03 WS-DS-MES                  PIC 9(02).
           03 WS-DS-DIA                  PIC 9(02).
           03 FILLER                     PIC X(02).
       01  WS-LINHA-TITULO.
           03 FILLER                 PIC X(40) VALUE
               "RELATORIO DE SALDOS OPME".
           03 FILLER                 PIC X(15) VALUE
               "DATA EMISSAO: ".
           03 WS-LT-DIA               PIC 99.
           03 FILLER                  PIC X(01) VALUE "/".
           03 WS-LT-MES               PIC 99.
           03 FILLER                  PIC X(01) VALUE "/".
           03 WS-LT-ANO               PIC 99.
           03 FILLER                  PIC X(59).
       01  WS-LINHA-CABECALHO.
           03 FILLER                 PIC X(25) VALUE "CLIENTE".
           03 FILLER                 PIC X(01).
           03 FILLER                 PIC X(18) VALUE "CNPJ/CPF".
           03 FILLER                 PIC X(01).
           03 FILLER                 PIC X(15) VALUE "PRODUTO".
           03 FILLER                 PIC X(01).
           03 FILLER                 PIC X(12) VALUE "LOTE".
           03 FILLER                 PIC X(01).
           03 FILLER                 PIC X(12) VALUE "ENVIADO".
           03 FILLER                 PIC X(12) VALUE "RETORNADO".
           03 FILLER                 PIC X(12) VALUE "UTILIZADO".
           03 FILLER                 PIC X(12) VALUE "SALDO".
           03 FILLER                 PIC X(10) VALUE "STATUS".
       01  WS-LINHA-RESUMO.
           03 FILLER                 PIC X(20) VALUE
               "RESUMO - TOTAL......".
           03 WS-LR-TOTAL            PIC ZZZZZ9.
           03 FILLER                 PIC X(20) VALUE
               "  DISPONIVEL........".
           03 WS-LR-POSITIVOS        PIC ZZZZZ9.
           03 FILLER                 PIC X(20) VALUE
               "  ZERADO............".
           03 WS-LR-ZERADOS          PIC ZZZZZ9.
           03 FILLER                 PIC X(20) VALUE
               "  NEGATIVO..........".
           03 WS-LR-NEGATIVOS        PIC ZZZZZ9.
      *----------------------------------------------------------------*
       PROCEDURE DIVISION.
       0000-INICIO.
           PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
           PERFORM 0200-CARREGAR-SALDOS THRU 0200-EXIT.
           PERFORM 0300-ORDENAR-SALDOS THRU 0300-EXIT.
           PERFORM 0350-CABECALHO-RELATORIO THRU 0350-EXIT.
           PERFORM 0400-IMPRIMIR-DETALHES THRU 0400-EXIT.
           PERFORM 0900-IMPRIMIR-RESUMO THRU 0900-EXIT.
           PERFORM 0990-ENCERRAR THRU 0990-EXIT.
           GOBACK.
      *----------------------------------------------------------------*
      *    0100 - ABERTURA DOS ARQUIVOS.                                *
      *----------------------------------------------------------------*
       0100-ABRIR-ARQUIVOS.
           OPEN INPUT SALDOMS.
           OPEN OUTPUT RELSALDO.
           ACCEPT WS-DATA-SISTEMA FROM DATE.
       0100-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0200 - CARGA DO SALDO MESTRE PARA A TABELA EM MEMORIA.       *
      *----------------------------------------------------------------*
       0200-CARREGAR-SALDOS.
           MOVE 0 TO WS-QTD-SALDOS.
       0200-LER.
           READ SALDOMS
               AT END
                   GO TO 0200-EXIT
           END-READ.
           ADD 1 TO WS-QTD-SALDOS.
           SET WS-IX-SALDO TO WS-QTD-SALDOS.
           MOVE SM-CLIENTE-CNPJ      TO TS-CLIENTE-CNPJ (WS-IX-SALDO).
           MOVE SM-CLIENTE-NOME      TO TS-CLIENTE-NOME (WS-IX-SALDO).
           MOVE SM-CODIGO-PRODUTO    TO TS-CODIGO-PRODUTO (WS-IX-SALDO).
           MOVE SM-DESCRICAO-PRODUTO TO TS-DESCRICAO-PRODUTO (WS-IX-SALDO).
           MOVE SM-NUMERO-LOTE       TO TS-NUMERO-LOTE (WS-IX-SALDO).
           MOVE SM-QTD-ENVIADA       TO TS-QTD-ENVIADA (WS-IX-SALDO).
           MOVE SM-QTD-RETORNADA     TO TS-QTD-RETORNADA (WS-IX-SALDO).
           MOVE SM-QTD-UTILIZADA     TO TS-QTD-UTILIZADA (WS-IX-SALDO).
           MOVE SM-QTD-FATURADA      TO TS-QTD-FATURADA (WS-IX-SALDO).
           MOVE SM-SEQ-CRIACAO       TO TS-SEQ-CRIACAO (WS-IX-SALDO).
           GO TO 0200-LER.
       0200-EXIT.
           CLOSE SALDOMS.
           EXIT.
      *----------------------------------------------------------------*
      *    0300 - ORDENACAO POR BURBULHAMENTO (METODO DA BOLHA):         CR0081
      *    CLIENTE ASCENDENTE, PRODUTO ASCENDENTE, SEQUENCIA DE          *
      *    CRIACAO DESCENDENTE.  PASSADAS REPETIDAS ATE NAO HAVER MAIS   *
      *    TROCA NUMA PASSADA COMPLETA.                                  *
      *----------------------------------------------------------------*
       0300-ORDENAR-SALDOS.
           IF WS-QTD-SALDOS < 2
               GO TO 0300-EXIT
           END-IF.
           COMPUTE WS-IX-LIMITE = WS-QTD-SALDOS - 1.
           SET WS-HOUVE-TROCA TO TRUE.
       0300-PASSADA.
           IF WS-NAO-HOUVE-TROCA
               GO TO 0300-EXIT
           END-IF.
           SET WS-NAO-HOUVE-TROCA TO TRUE.
           SET WS-IX-SALDO TO 1.
       0300-COMPARAR.
           IF WS-IX-SALDO > WS-IX-LIMITE
               GO TO 0300-PASSADA
           END-IF.
           PERFORM 0310-FORA-DE-ORDEM THRU 0310-EXIT.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0300-COMPARAR.
       0300-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0310 - COMPARA A LINHA CORRENTE COM A SEGUINTE E TROCA SE     *
      *    ESTIVER FORA DE ORDEM.                                        *
      *----------------------------------------------------------------*
       0310-FORA-DE-ORDEM.
           IF TS-CLIENTE-NOME (WS-IX-SALDO) >
                 TS-CLIENTE-NOME (WS-IX-SALDO + 1)
               GO TO 0310-TROCAR
           END-IF.
           IF TS-CLIENTE-NOME (WS-IX-SALDO) <
                 TS-CLIENTE-NOME (WS-IX-SALDO + 1)
               GO TO 0310-EXIT
           END-IF.
           IF TS-CODIGO-PRODUTO (WS-IX-SALDO) >
                 TS-CODIGO-PRODUTO (WS-IX-SALDO + 1)
               GO TO 0310-TROCAR
           END-IF.
           IF TS-CODIGO-PRODUTO (WS-IX-SALDO) <
                 TS-CODIGO-PRODUTO (WS-IX-SALDO + 1)
               GO TO 0310-EXIT
           END-IF.
           IF TS-SEQ-CRIACAO (WS-IX-SALDO) <
                 TS-SEQ-CRIACAO (WS-IX-SALDO + 1)
               GO TO 0310-TROCAR
           END-IF.
           GO TO 0310-EXIT.
       0310-TROCAR.
           MOVE WS-SALDO-LINHA (WS-IX-SALDO)     TO WS-TROCA-LINHA.
           MOVE WS-SALDO-LINHA (WS-IX-SALDO + 1)
               TO WS-SALDO-LINHA (WS-IX-SALDO).
           MOVE WS-TROCA-LINHA TO WS-SALDO-LINHA (WS-IX-SALDO + 1).
           SET WS-HOUVE-TROCA TO TRUE.
       0310-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0350 - CABECALHO DO RELATORIO (TITULO, DATA, COLUNAS).       *
      *----------------------------------------------------------------*
       0350-CABECALHO-RELATORIO.
           MOVE WS-DS-DIA TO WS-LT-DIA.
           MOVE WS-DS-MES TO WS-LT-MES.
           MOVE WS-DS-ANO TO WS-LT-ANO.
           MOVE WS-LINHA-TITULO TO LINHA-RELATORIO-SALDO.
           WRITE LINHA-RELATORIO-SALDO.
           MOVE WS-LINHA-CABECALHO TO LINHA-RELATORIO-SALDO.
           WRITE LINHA-RELATORIO-SALDO.
       0350-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0400 - UMA LINHA DE DETALHE POR REGISTRO DE SALDO, NA ORDEM   *
      *    JA ESTABELECIDA PELO BURBULHAMENTO.                           *
      *----------------------------------------------------------------*
       0400-IMPRIMIR-DETALHES.
           MOVE 0 TO WS-QTD-POSITIVOS.
           MOVE 0 TO WS-QTD-ZERADOS.
           MOVE 0 TO WS-QTD-NEGATIVOS.
           SET WS-IX-SALDO TO 1.
       0400-PROXIMO.
           IF WS-IX-SALDO > WS-QTD-SALDOS
               GO TO 0400-EXIT
           END-IF.
           PERFORM 0450-FORMATAR-CNPJ-CPF THRU 0450-EXIT.
           COMPUTE WS-DISPONIVEL = TS-QTD-ENVIADA (WS-IX-SALDO) -
               TS-QTD-RETORNADA (WS-IX-SALDO) -
               TS-QTD-UTILIZADA (WS-IX-SALDO).
           MOVE TS-CLIENTE-NOME (WS-IX-SALDO)   TO RL-CLIENTE.
           MOVE TS-CODIGO-PRODUTO (WS-IX-SALDO) TO RL-PRODUTO.
           MOVE TS-NUMERO-LOTE (WS-IX-SALDO)    TO RL-LOTE.
           MOVE TS-QTD-ENVIADA (WS-IX-SALDO)    TO RL-ENVIADO.
           MOVE TS-QTD-RETORNADA (WS-IX-SALDO)  TO RL-RETORNADO.
           MOVE TS-QTD-UTILIZADA (WS-IX-SALDO)  TO RL-UTILIZADO.
           MOVE WS-DISPONIVEL                   TO RL-SALDO.
           IF WS-DISPONIVEL > 0
               MOVE WS-SIT-DISPONIVEL TO RL-STATUS
               ADD 1 TO WS-QTD-POSITIVOS
           ELSE
               IF WS-DISPONIVEL = 0
                   MOVE WS-SIT-ZERADO TO RL-STATUS
                   ADD 1 TO WS-QTD-ZERADOS
               ELSE
                   MOVE WS-SIT-NEGATIVO TO RL-STATUS
                   ADD 1 TO WS-QTD-NEGATIVOS
               END-IF
           END-IF.
           WRITE LINHA-RELATORIO-SALDO.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0400-PROXIMO.
       0400-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0450 - FORMATACAO DO CNPJ/CPF: EXTRAI SO OS DIGITOS DO CAMPO  CR0085
      *    TS-CLIENTE-CNPJ, ALINHA A DIREITA COM ZEROS A ESQUERDA ATE    *
      *    11 OU 14 POSICOES (CONFORME A QUANTIDADE DE DIGITOS          *
      *    ENCONTRADOS) E MONTA A COLUNA RL-CNPJ-CPF JA PONTUADA.        *
      *----------------------------------------------------------------*
       0450-FORMATAR-CNPJ-CPF.
           MOVE SPACES TO WS-DIGITOS-EXTRAIDOS.
           MOVE 0 TO WS-IX-LEN-CNPJ.
           SET WS-IX-POS-CNPJ TO 1.
       0450-PERCORRER.
           IF WS-IX-POS-CNPJ > 14
               GO TO 0450-MONTAR
           END-IF.
           IF TS-CLIENTE-CNPJ (WS-IX-SALDO) (WS-IX-POS-CNPJ:1) IS DIGITO
               ADD 1 TO WS-IX-LEN-CNPJ
               MOVE TS-CLIENTE-CNPJ (WS-IX-SALDO) (WS-IX-POS-CNPJ:1)
                   TO WS-DIGITOS-EXTRAIDOS (WS-IX-LEN-CNPJ:1)
           END-IF.
           SET WS-IX-POS-CNPJ UP BY 1.
           GO TO 0450-PERCORRER.
       0450-MONTAR.
           MOVE 0 TO WS-DIGITOS-ALINHADOS.
           MOVE SPACES TO RL-CNPJ-CPF.
           IF WS-IX-LEN-CNPJ > 11
               COMPUTE WS-IX-ALVO = 14 - WS-IX-LEN-CNPJ + 1
               MOVE WS-DIGITOS-EXTRAIDOS (1:WS-IX-LEN-CNPJ) TO
                   WS-DIGITOS-ALINHADOS (WS-IX-ALVO:WS-IX-LEN-CNPJ)
               STRING WS-DIGITOS-ALINHADOS (1:2) "."
                      WS-DIGITOS-ALINHADOS (3:3) "."
                      WS-DIGITOS-ALINHADOS (6:3) "/"
                      WS-DIGITOS-ALINHADOS (9:4) "-"
                      WS-DIGITOS-ALINHADOS (13:2)
                      DELIMITED BY SIZE INTO RL-CNPJ-CPF
           ELSE
               COMPUTE WS-IX-ALVO = 11 - WS-IX-LEN-CNPJ + 1
               MOVE WS-DIGITOS-EXTRAIDOS (1:WS-IX-LEN-CNPJ) TO
                   WS-DIGITOS-ALINHADOS (WS-IX-ALVO:WS-IX-LEN-CNPJ)
               STRING WS-DIGITOS-ALINHADOS (1:3) "."
                      WS-DIGITOS-ALINHADOS (4:3) "."
                      WS-DIGITOS-ALINHADOS (7:3) "-"
                      WS-DIGITOS-ALINHADOS (10:2)
                      DELIMITED BY SIZE INTO RL-CNPJ-CPF
           END-IF.
       0450-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0900 - RESUMO FINAL POR SITUACAO.                             CR0092
      *----------------------------------------------------------------*
       0900-IMPRIMIR-RESUMO.
           MOVE WS-QTD-SALDOS      TO WS-LR-TOTAL.
           MOVE WS-QTD-POSITIVOS   TO WS-LR-POSITIVOS.
           MOVE WS-QTD-ZERADOS     TO WS-LR-ZERADOS.
           MOVE WS-QTD-NEGATIVOS   TO WS-LR-NEGATIVOS.
           MOVE WS-LINHA-RESUMO TO LINHA-RELATORIO-SALDO.
           WRITE LINHA-RELATORIO-SALDO.
       0900-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0990 - ENCERRAMENTO.                                         *
      *----------------------------------------------------------------*
       0990-ENCERRAR.
           CLOSE RELSALDO.
       0990-EXIT.
           EXIT.
