      *----------------------------------------------------------------*
      *                                                                 *
      *   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
      *   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
      *                                                                 *
      *   PROGRAMA.....: OPME4-OP2                                      *
      *   FUNCAO.......: VALIDACAO DE OPERACAO DE BAIXA DE SALDO        *
      *                  (DEVOLUCAO FISICA, BAIXA SIMBOLICA E           *
      *                  FATURAMENTO) CONTRA O SALDO DISPONIVEL.        *
      *   CHAMADO POR..: OPME4-OP1, UM ITEM DE CADA VEZ, ANTES DE       *
      *                  GRAVAR A BAIXA NO SALDO MESTRE.  A VALIDACAO   *
      *                  E MERAMENTE INFORMATIVA - O OPME4-OP1 GRAVA A  *
      *                  BAIXA MESMO QUANDO A RESPOSTA AQUI E "N".      *
      *                                                                 *
      *----------------------------------------------------------------*
       IDENTIFICATION DIVISION.
       PROGRAM-ID. OPME4-OP2.
       AUTHOR. MARCOS-TAVARES.
       INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
       DATE-WRITTEN. 20/09/1991.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - DEPARTAMENTO DE CONTROLE DE ESTOQUE.
      *----------------------------------------------------------------*
      *  HISTORICO DE ALTERACOES                                       *
      *  20/09/1991 MTAVARES   VERSAO INICIAL - CHAMADO PELO OPCAO-2   CR0004
      *             DA EPOCA (BAIXA DE ESTOQUE DE MEDICAMENTOS).
      *  12/01/1993 MTAVARES   MENSAGENS DE RECUSA PADRONIZADAS PARA   CR0015
      *             COINCIDIR COM O LAYOUT DO REGISTRO DE CONTROLE.
      *  14/11/1994 R.CASTRO   CONVERTIDO PARA O MODELO DE SALDO DE    CR0040
      *             CONSIGNACAO (SAIDA/RETORNO/SIMBOLICO/FATURAMENTO),
      *             SUBSTITUI A ANTIGA VALIDACAO DE VENDA DE BALCAO.
      *  03/06/1996 R.CASTRO   BUSCA FIFO PASSA A PERCORRER A TABELA   CR0051
      *             INTEIRA E GUARDAR O MENOR NUMERO DE SEQUENCIA,
      *             AO INVES DE PARAR NO PRIMEIRO REGISTRO ENCONTRADO
      *             (DOIS LOTES ABERTOS NA MESMA CHAVE BAIXAVAM FORA
      *             DE ORDEM).
      *  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000, NENHUM   CR0061
      *             CAMPO DE DATA NESTA VALIDACAO.
      *  22/07/2005 L.MOURA    MENSAGEM DE QUANTIDADE INSUFICIENTE     CR0092
      *             PASSA A MOSTRAR DISPONIVEL E SOLICITADO.
      *  09/02/2006 R.CASTRO   MENSAGEM DE SEM-SALDO PASSA A INCLUIR   CR0096
      *             LOTE E CLIENTE, A PEDIDO DA AUDITORIA - O CODIGO
      *             DO PRODUTO SOZINHO NAO IDENTIFICAVA O LOTE/
      *             HOSPITAL QUE FICOU SEM SALDO.
      *  09/08/2006 R.CASTRO   MENSAGEM DE QUANTIDADE INSUFICIENTE      CR0097
      *             ESTOURAVA LK-MENSAGEM-VALIDACAO (75 POSICOES EM
      *             60) E PERDIA O VALOR SOLICITADO NO CORTE - TEXTO
      *             ABREVIADO PARA CABER NAS 60 POSICOES DO CAMPO.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGITO IS "0" THRU "9".
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
      *    CONTADORES E SUBSCRITOS - TODOS EM COMP (BINARIO).          *
      *----------------------------------------------------------------*
       01  WS-CONTADORES.
           03 WS-MENOR-SEQUENCIA        PIC 9(09) COMP.
           03 WS-QTD-DISPONIVEL         PIC S9(11)V9(04).
           03 FILLER                    PIC X(02).
       01  WS-SWITCHES.
           03 WS-ACHOU-SALDO-SW         PIC X(01) VALUE "N".
              88 WS-ACHOU-SALDO-ABERTO       VALUE "S".
              88 WS-NAO-ACHOU-SALDO-ABERTO   VALUE "N".
           03 FILLER                    PIC X(02).
       01  WS-AREA-DISPONIVEL.
           03 WS-DISPONIVEL-MELHOR      PIC S9(11)V9(04).
           03 FILLER                    PIC X(02).
      *----------------------------------------------------------------*
      *    VISAO EDITADA DO MELHOR SALDO DISPONIVEL ENCONTRADO NA       *
      *    BUSCA FIFO - USADA SOMENTE PARA MONTAR A MENSAGEM DE         *
      *    QUANTIDADE INSUFICIENTE (PARAGRAFO 0300).                    *
      *----------------------------------------------------------------*
       01  WS-DISPONIVEL-EDITADO REDEFINES WS-AREA-DISPONIVEL.
           03 WS-DISPONIVEL-MELHOR-ED   PIC Z(06)9.9999.
           03 FILLER                    PIC X(05).
      *----------------------------------------------------------------*
      *    MENSAGENS PADRAO DE RECUSA - VER HISTORICO, 22/07/2005,       CR0096
      *    09/02/2006 E 09/08/2006 (ESTA ULTIMA ABREVIA O TEXTO DE       *
      *    QUANTIDADE INSUFICIENTE PARA CABER NAS 60 POSICOES DE         *
      *    LK-MENSAGEM-VALIDACAO, SEM PERDER O VALOR SOLICITADO).        *
      *----------------------------------------------------------------*
       01  WS-MENSAGENS.
           03 WS-MSG-SEM-SALDO.
              05 FILLER             PIC X(10) VALUE
                 "SEM SALDO:".
              05 WS-MSG-PRODUTO     PIC X(15).
              05 FILLER             PIC X(06) VALUE
                 " LOTE:".
              05 WS-MSG-LOTE        PIC X(10).
              05 FILLER             PIC X(05) VALUE
                 " CLI:".
              05 WS-MSG-CLIENTE     PIC X(14).
           03 WS-MSG-INSUFICIENTE.
              05 FILLER             PIC X(12) VALUE
                 "INSUF. DISP:".
              05 WS-MSG-QTD-DISP    PIC Z(06)9.9999.
              05 FILLER             PIC X(07) VALUE
                 " SOLIC:".
              05 WS-MSG-QTD-SOLIC   PIC Z(06)9.9999.
              05 FILLER             PIC X(17) VALUE SPACES.
      *----------------------------------------------------------------*
      *    VISOES ALTERNATIVAS DAS MENSAGENS, SO EM TEXTO CORRIDO -     *
      *    USADAS QUANDO O PARAGRAFO PRECISA TRATAR A MENSAGEM INTEIRA  *
      *    COMO UM BLOCO UNICO DE 60 POSICOES, SEM OS CAMPOS           *
      *    ELEMENTARES POR BAIXO - AS DUAS CABEM NO MESMO TAMANHO DE    *
      *    LK-MENSAGEM-VALIDACAO, A PEDIDO DA REVISAO DE 09/08/2006     *
      *    (VER HISTORICO - A MENSAGEM DE INSUFICIENTE ANTES ESTOURAVA  *
      *    A LINKAGE E PERDIA O VALOR SOLICITADO NO CORTE).             *
      *----------------------------------------------------------------*
       01  WS-MSG-SEM-SALDO-TEXTO REDEFINES WS-MSG-SEM-SALDO
               PIC X(60).
       01  WS-MSG-INSUFICIENTE-TEXTO REDEFINES WS-MSG-INSUFICIENTE
               PIC X(60).
       LINKAGE SECTION.
      *----------------------------------------------------------------*
      *    DADOS DE ENTRADA DA OPERACAO A VALIDAR.                     *
      *----------------------------------------------------------------*
       01  LK-VALIDACAO-ENTRADA.
           03 LK-TIPO-OPERACAO          PIC X(12).
           03 LK-CLIENTE-CNPJ           PIC X(14).
           03 LK-CODIGO-PRODUTO         PIC X(20).
           03 LK-NUMERO-LOTE            PIC X(20).
           03 LK-QUANTIDADE             PIC S9(11)V9(04).
           03 FILLER                    PIC X(02).
       01  LK-VALIDACAO-SAIDA.
           03 LK-OPERACAO-VALIDA        PIC X(01).
              88 LK-VALIDA                   VALUE "S".
              88 LK-INVALIDA                 VALUE "N".
           03 LK-MENSAGEM-VALIDACAO     PIC X(60).
           03 FILLER                    PIC X(02).
      *----------------------------------------------------------------*
      *    TABELA DE SALDOS EM MEMORIA, MONTADA PELO OPME4-OP1 A       *
      *    PARTIR DO ARQUIVO SALDOMS E PASSADA POR REFERENCIA - A      *
      *    VALIDACAO FAZ A SUA PROPRIA BUSCA FIFO, INDEPENDENTE DA     *
      *    BUSCA QUE O OPME4-OP1 FAZ PARA GRAVAR A BAIXA.              *
      *----------------------------------------------------------------*
       01  LK-TAB-SALDOS.
           03 LK-SALDO-LINHA OCCURS 2000 TIMES INDEXED BY LK-IX-SALDO.
              05 LK-TS-CLIENTE-CNPJ        PIC X(14).
              05 LK-TS-CLIENTE-NOME        PIC X(40).
              05 LK-TS-CODIGO-PRODUTO      PIC X(20).
              05 LK-TS-DESCRICAO-PRODUTO   PIC X(40).
              05 LK-TS-NUMERO-LOTE         PIC X(20).
              05 LK-TS-NF-SAIDA-NUMERO     PIC X(20).
              05 LK-TS-NF-SAIDA-SERIE      PIC X(10).
              05 LK-TS-NF-SAIDA-CHAVE      PIC X(44).
              05 LK-TS-QTD-ENVIADA         PIC S9(11)V9(04).
              05 LK-TS-QTD-RETORNADA       PIC S9(11)V9(04).
              05 LK-TS-QTD-UTILIZADA       PIC S9(11)V9(04).
              05 LK-TS-QTD-FATURADA        PIC S9(11)V9(04).
              05 LK-TS-SEQ-CRIACAO         PIC 9(09).
              05 FILLER                    PIC X(04).
       01  LK-QTD-SALDOS                PIC 9(07) COMP.
      *----------------------------------------------------------------*
       PROCEDURE DIVISION USING LK-VALIDACAO-ENTRADA
                                LK-VALIDACAO-SAIDA
                                LK-TAB-SALDOS
                                LK-QTD-SALDOS.
       0100-INICIO.
           MOVE "S" TO LK-OPERACAO-VALIDA.
           MOVE SPACES TO LK-MENSAGEM-VALIDACAO.
           IF LK-TIPO-OPERACAO = "SAIDA       " OR
              LK-TIPO-OPERACAO = "OUTROS      "
              GO TO 0900-FIM
           END-IF.
           PERFORM 0200-LOCALIZAR-SALDO-FIFO THRU 0200-EXIT.
           PERFORM 0300-VALIDAR-DISPONIBILIDADE THRU 0300-EXIT.
           GO TO 0900-FIM.
      *----------------------------------------------------------------*
      *    0200 - BUSCA FIFO: ENTRE OS REGISTROS DO MESMO CLIENTE/      *
      *    PRODUTO/LOTE COM SALDO DISPONIVEL > 0, FICA COM O DE MENOR   *
      *    SEQUENCIA DE CRIACAO (MAIS ANTIGO).                          *
      *----------------------------------------------------------------*
       0200-LOCALIZAR-SALDO-FIFO.
           SET WS-NAO-ACHOU-SALDO-ABERTO TO TRUE.
           MOVE 999999999 TO WS-MENOR-SEQUENCIA.
           SET LK-IX-SALDO TO 1.
       0200-PERCORRER.
           IF LK-IX-SALDO > LK-QTD-SALDOS
              GO TO 0200-EXIT
           END-IF.
           IF LK-TS-CLIENTE-CNPJ (LK-IX-SALDO)   = LK-CLIENTE-CNPJ AND
              LK-TS-CODIGO-PRODUTO (LK-IX-SALDO) = LK-CODIGO-PRODUTO AND
              LK-TS-NUMERO-LOTE (LK-IX-SALDO)    = LK-NUMERO-LOTE
              COMPUTE WS-QTD-DISPONIVEL =
                  LK-TS-QTD-ENVIADA (LK-IX-SALDO) -
                  LK-TS-QTD-RETORNADA (LK-IX-SALDO) -
                  LK-TS-QTD-UTILIZADA (LK-IX-SALDO)
              IF WS-QTD-DISPONIVEL > 0 AND
                 LK-TS-SEQ-CRIACAO (LK-IX-SALDO) < WS-MENOR-SEQUENCIA
                 SET WS-ACHOU-SALDO-ABERTO TO TRUE
                 MOVE LK-TS-SEQ-CRIACAO (LK-IX-SALDO)
                      TO WS-MENOR-SEQUENCIA
                 MOVE WS-QTD-DISPONIVEL TO WS-DISPONIVEL-MELHOR
              END-IF
           END-IF.
           SET LK-IX-SALDO UP BY 1.
           GO TO 0200-PERCORRER.
       0200-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0300 - SEM SALDO ABERTO OU SALDO MENOR QUE O SOLICITADO     *
      *    REPROVA A OPERACAO; CASO CONTRARIO, APROVA.                 *
      *----------------------------------------------------------------*
       0300-VALIDAR-DISPONIBILIDADE.
           IF WS-NAO-ACHOU-SALDO-ABERTO
              MOVE "N" TO LK-OPERACAO-VALIDA
              MOVE LK-CODIGO-PRODUTO TO WS-MSG-PRODUTO
              MOVE LK-NUMERO-LOTE    TO WS-MSG-LOTE
              MOVE LK-CLIENTE-CNPJ   TO WS-MSG-CLIENTE
              MOVE WS-MSG-SEM-SALDO TO LK-MENSAGEM-VALIDACAO
              GO TO 0300-EXIT
           END-IF.
           IF WS-DISPONIVEL-MELHOR < LK-QUANTIDADE
              MOVE "N" TO LK-OPERACAO-VALIDA
              MOVE WS-DISPONIVEL-MELHOR TO WS-MSG-QTD-DISP
              MOVE LK-QUANTIDADE TO WS-MSG-QTD-SOLIC
              MOVE WS-MSG-INSUFICIENTE TO LK-MENSAGEM-VALIDACAO
           END-IF.
       0300-EXIT.
           EXIT.
       0900-FIM.
           GOBACK.
