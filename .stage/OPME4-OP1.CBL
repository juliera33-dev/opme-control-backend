      *----------------------------------------------------------------*
      *                                                                 *
      *   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
      *   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
      *                                                                 *
      *   PROGRAMA.....: OPME4-OP1                                      *
      *   FUNCAO.......: LEITURA DO ARQUIVO DE NOTAS FISCAIS (NFEIN),   *
      *                  VALIDACAO DE CABECALHO, CLASSIFICACAO POR      *
      *                  CFOP, CONFERENCIA DE NOTA JA PROCESSADA E      *
      *                  LANCAMENTO DOS ITENS NO SALDO MESTRE DE        *
      *                  CONSIGNACAO (SALDOMS) PELO CRITERIO FIFO.      *
      *   GRAVA AO FINAL.: SALDOMS (REGRAVADO POR INTEIRO), REGNOTA     *
      *                  (REGRAVADO POR INTEIRO) E OS TOTAIS DA RODADA  *
      *                  EM CTLSALDO.                                  *
      *   CHAMA........: OPME4-OP2, UMA VEZ PARA CADA ITEM DE           *
      *                  DEVOLUCAO/BAIXA SIMBOLICA/FATURAMENTO, SO      *
      *                  PARA CONFERENCIA - NAO IMPEDE O LANCAMENTO.    *
      *                                                                 *
      *----------------------------------------------------------------*
       IDENTIFICATION DIVISION.
       PROGRAM-ID. OPME4-OP1.
       AUTHOR. MARCOS-TAVARES.
       INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
       DATE-WRITTEN. 14/08/1991.
       DATE-COMPILED.
       SECURITY. USO RESTRITO - DEPARTAMENTO DE CONTROLE DE ESTOQUE.
      *----------------------------------------------------------------*
      *  HISTORICO DE ALTERACOES                                       *
      *  14/08/1991 MTAVARES   VERSAO INICIAL - LANCAMENTO DE ENTRADA   CR0001
      *             DE MATERIAIS EM CONSIGNACAO (NAO EXISTIA AINDA      CR0001
      *             BAIXA, SO CADASTRO DO SALDO ENVIADO).
      *  02/02/1993 MTAVARES   INCLUIDA LEITURA DO CFOP DO CABECALHO    CR0014
      *             E A TABELA DE CLASSIFICACAO SAIDA/RETORNO/
      *             SIMBOLICO/FATURAMENTO/OUTROS.
      *  20/09/1993 MTAVARES   INCLUIDA BAIXA FIFO DE RETORNO E USO,    CR0017
      *             CHAMANDO O NOVO OPME4-OP2 PARA CONFERENCIA.
      *  20/11/1994 R.CASTRO   INCLUIDA SM-NF-SAIDA-CHAVE NA CHAVE DE   CR0009
      *             SALDO (VER HISTORICO DO COPY OPMESAL).
      *  20/11/1994 R.CASTRO   INCLUIDA CONFERENCIA DE NOTA JA          CR0041
      *             PROCESSADA CONTRA O REGISTRO DE CONTROLE (ANTES    CR0041
      *             UMA NOTA REENVIADA DUAS VEZES ERA LANCADA DUAS      CR0041
      *             VEZES NO SALDO).
      *  14/11/1994 R.CASTRO   INCLUIDO SM-SEQ-CRIACAO, ATRIBUIDO NA    CR0038
      *             CRIACAO DE CADA SALDO NOVO, PARA DAR ORDEM FIFO.   CR0038
      *  03/06/1996 R.CASTRO   BAIXA DE FATURAMENTO PASSA A TAMBEM      CR0051
      *             PROCURAR O SALDO MAIS ANTIGO (ANTES GRAVAVA NO     CR0051
      *             PRIMEIRO REGISTRO ENCONTRADO, FORA DE ORDEM).      CR0051
      *  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - NENHUM   CR0061
      *             CAMPO DE DATA E USADO EM CALCULO NESTE PROGRAMA.   CR0061
      *  11/03/2003 L.MOURA    INCLUIDA GRAVACAO DE CTLSALDO AO FINAL   CR0078
      *             DA RODADA (ANTES OS TOTAIS SO APARECIAM NO JOB     CR0078
      *             LOG, SEM FICAR REGISTRADOS EM ARQUIVO).             CR0078
      *  22/07/2005 L.MOURA    ITENS SEM NUMERO DE LOTE PASSAM A SER    CR0092
      *             CONTADOS NA NOTA MAS NAO LANCADOS NO SALDO.        CR0092
      *  09/08/2006 R.CASTRO   INCLUIDA CONFERENCIA DE CHAVE NA          CR0098
      *             REGRAVACAO DO SALDO MESTRE (0900) - UM INCIDENTE   CR0098
      *             EM OUTRA RODADA MOSTROU QUE UM MOVE DE GRUPO MAL   CR0098
      *             ALINHADO PODE GRAVAR O REGISTRO COM A CHAVE DE      CR0098
      *             OUTRA LINHA DA TABELA SEM ACUSAR ERRO NENHUM.       CR0098
      *  09/08/2006 R.CASTRO   O ALERTA DO OPME4-OP2 (0520) SE PERDIA   CR0100
      *             QUANDO A NOTA ERA ACEITA - 0600 SO GRAVAVA A       CR0100
      *             MENSAGEM FIXA DE ITENS POSTADOS.  AGORA O ALERTA,   CR0100
      *             QUANDO HOUVE, E ANEXADO NO FINAL DA MESMA           CR0100
      *             MENSAGEM DO REGISTRO DE CONTROLE.                   CR0100
      *  09/08/2006 R.CASTRO   A MENSAGEM DE ABORTO DA REGRAVACAO       CR0101
      *             (0900), QUANDO A CHAVE NAO CONFERE, PASSA A
      *             MOSTRAR TAMBEM A SEQUENCIA DE CRIACAO DO REGISTRO
      *             (VISAO REG-SALDO-SEQ-EDIT DO COPY OPMESAL) - AJUDA
      *             A LOCALIZAR O REGISTRO NO SALDO MESTRE NA
      *             INVESTIGACAO.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGITO IS "0" THRU "9"
           UPSI-0 ON STATUS IS CHAVE-VIRADA-2000
                  OFF STATUS IS CHAVE-NAO-VIRADA-2000.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT NFEIN     ASSIGN TO NFEIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-NFEIN.
           SELECT SALDOMS   ASSIGN TO SALDOMS
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-SALDOMS.
           SELECT REGNOTA   ASSIGN TO REGNOTA
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-REGNOTA.
           SELECT CTLSALDO  ASSIGN TO CTLSALDO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-CTLSALDO.
       DATA DIVISION.
       FILE SECTION.
       FD  NFEIN
           LABEL RECORDS ARE STANDARD.
           COPY OPMENFE.
       FD  SALDOMS
           LABEL RECORDS ARE STANDARD.
           COPY OPMESAL.
       FD  REGNOTA
           LABEL RECORDS ARE STANDARD.
           COPY OPMEREG.
       FD  CTLSALDO
           LABEL RECORDS ARE STANDARD.
           COPY OPMECTL.
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
      *    CONTADOR AVULSO DE LINHAS DA TABELA DE SALDOS EM MEMORIA -   *
      *    FICA FORA DE GRUPO PORQUE E CONSULTADO EM TODO PARAGRAFO     *
      *    QUE PERCORRE WS-TAB-SALDOS (VER HISTORICO).                  *
      *----------------------------------------------------------------*
       77  WS-QTD-SALDOS                PIC 9(07) COMP VALUE 0.
      *----------------------------------------------------------------*
      *    STATUS DE ARQUIVO - TODOS X(02), PADRAO COBOL.              *
      *----------------------------------------------------------------*
       01  WS-FILE-STATUS.
           03 FS-NFEIN                  PIC X(02).
           03 FS-SALDOMS                PIC X(02).
           03 FS-REGNOTA                PIC X(02).
           03 FS-CTLSALDO               PIC X(02).
           03 FILLER                    PIC X(02).
      *----------------------------------------------------------------*
      *    CONTADORES, SUBSCRITOS E ACUMULADORES - TODOS EM COMP.      *
      *----------------------------------------------------------------*
       01  WS-CONTADORES.
           03 WS-NOTAS-LIDAS            PIC 9(07) COMP.
           03 WS-NOTAS-ACEITAS          PIC 9(07) COMP.
           03 WS-NOTAS-REJEITADAS       PIC 9(07) COMP.
           03 WS-ITENS-LIDOS            PIC 9(07) COMP.
           03 WS-ITENS-POSTADOS         PIC 9(09) COMP.
           03 WS-ITENS-NOTA-POSTADOS    PIC 9(05) COMP.
           03 WS-ALERTAS-VALIDACAO      PIC 9(07) COMP.
           03 WS-PROX-SEQ               PIC 9(09) COMP.
           03 WS-QTD-SALDOS-INICIAL     PIC 9(07) COMP.
           03 WS-QTD-REGISTROS          PIC 9(07) COMP.
           03 WS-IX-ITEM                PIC 9(05) COMP.
           03 WS-MENOR-SEQUENCIA        PIC 9(09) COMP.
           03 WS-IX-CNPJ-POS            PIC 9(02) COMP.
           03 WS-IX-CNPJ-LEN            PIC 9(02) COMP.
           03 FILLER                    PIC X(02).
       01  WS-AREAS-NUMERICAS.
           03 WS-QTD-DISPONIVEL         PIC S9(11)V9(04).
           03 WS-DISPONIVEL-MELHOR      PIC S9(11)V9(04).
           03 FILLER                    PIC X(02).
      *----------------------------------------------------------------*
      *    SWITCHES DE CONTROLE DA RODADA.                             *
      *----------------------------------------------------------------*
       01  WS-SWITCHES.
           03 WS-FIM-ARQUIVO-NF-SW      PIC X(01) VALUE "N".
              88 WS-FIM-ARQUIVO-NF           VALUE "S".
           03 WS-NOTA-VALIDA-SW         PIC X(01) VALUE "S".
              88 WS-NOTA-VALIDA              VALUE "S".
              88 WS-NOTA-INVALIDA            VALUE "N".
           03 WS-NOTA-DUPLICADA-SW      PIC X(01) VALUE "N".
              88 WS-NOTA-DUPLICADA           VALUE "S".
              88 WS-NOTA-NAO-DUPLICADA       VALUE "N".
           03 WS-ACHOU-SALDO-SW         PIC X(01) VALUE "N".
              88 WS-ACHOU-SALDO-ABERTO       VALUE "S".
              88 WS-NAO-ACHOU-SALDO-ABERTO   VALUE "N".
           03 FILLER                    PIC X(02).
      *----------------------------------------------------------------*
      *    COPIA DE TRABALHO DO CABECALHO DA NOTA CORRENTE - PRECISA    *
      *    SER SALVA ANTES DE LER OS ITENS, POIS ESTES VEM NO MESMO     *
      *    REGISTRO FISICO (NF-DADOS-ITEM REDEFINES NF-DADOS-CABECALHO).CR0001
      *----------------------------------------------------------------*
       01  WS-NOTA-ATUAL.
           03 WS-NOTA-NUMERO            PIC X(20).
           03 WS-NOTA-SERIE             PIC X(10).
           03 WS-NOTA-CHAVE             PIC X(44).
           03 WS-NOTA-CFOP              PIC X(04).
           03 WS-NOTA-CNPJ              PIC X(14).
           03 WS-NOTA-NOME              PIC X(40).
           03 WS-NOTA-QTD-ITENS         PIC 9(03) COMP.
           03 WS-NOTA-TIPO-OPERACAO     PIC X(12).
           03 WS-MENSAGEM-ERRO          PIC X(60).
           03 FILLER                    PIC X(02).
       01  WS-ITEM-ATUAL.
           03 WS-ITEM-CODIGO            PIC X(20).
           03 WS-ITEM-DESCRICAO         PIC X(40).
           03 WS-ITEM-QUANTIDADE        PIC S9(11)V9(04).
           03 WS-ITEM-LOTE              PIC X(20).
           03 FILLER                    PIC X(02).
      *----------------------------------------------------------------*
      *    TABELA DE CLASSIFICACAO POR CFOP - CARGA VIA VALUE E         *
      *    REDEFINES, PERCORRIDA EM 0350-CLASSIFICAR-CFOP.              *
      *----------------------------------------------------------------*
       01  WS-TAB-CFOP-DADOS.
           03 FILLER PIC X(16) VALUE "5917SAIDA       ".
           03 FILLER PIC X(16) VALUE "6917SAIDA       ".
           03 FILLER PIC X(16) VALUE "1918RETORNO     ".
           03 FILLER PIC X(16) VALUE "2918RETORNO     ".
           03 FILLER PIC X(16) VALUE "1919SIMBOLICO   ".
           03 FILLER PIC X(16) VALUE "2919SIMBOLICO   ".
           03 FILLER PIC X(16) VALUE "5114FATURAMENTO ".
           03 FILLER PIC X(16) VALUE "6114FATURAMENTO ".
       01  WS-TAB-CFOP REDEFINES WS-TAB-CFOP-DADOS.
           03 WS-CFOP-ENTRADA OCCURS 8 TIMES INDEXED BY WS-IX-CFOP.
              05 WS-CFOP-CODIGO         PIC X(04).
              05 WS-CFOP-TIPO           PIC X(12).
      *----------------------------------------------------------------*
      *    TABELA DE SALDOS EM MEMORIA - CARREGADA DE SALDOMS NO        *
      *    INICIO, ATUALIZADA PELAS POSTAGENS E REGRAVADA POR INTEIRO   *
      *    EM SALDOMS NO FINAL DA RODADA.  PASSADA POR REFERENCIA AO    *
      *    OPME4-OP2 PARA A CONFERENCIA DE DISPONIBILIDADE.             CR0017
      *----------------------------------------------------------------*
       01  WS-TAB-SALDOS.
           03 WS-SALDO-LINHA OCCURS 2000 TIMES INDEXED BY WS-IX-SALDO
                                                WS-IX-MELHOR.
              05 TS-CLIENTE-CNPJ        PIC X(14).
              05 TS-CLIENTE-NOME        PIC X(40).
              05 TS-CODIGO-PRODUTO      PIC X(20).
              05 TS-DESCRICAO-PRODUTO   PIC X(40).
              05 TS-NUMERO-LOTE         PIC X(20).
              05 TS-NF-SAIDA-NUMERO     PIC X(20).
              05 TS-NF-SAIDA-SERIE      PIC X(10).
              05 TS-NF-SAIDA-CHAVE      PIC X(44).
              05 TS-QTD-ENVIADA         PIC S9(11)V9(04).
              05 TS-QTD-RETORNADA       PIC S9(11)V9(04).
              05 TS-QTD-UTILIZADA       PIC S9(11)V9(04).
              05 TS-QTD-FATURADA        PIC S9(11)V9(04).
              05 TS-SEQ-CRIACAO         PIC 9(09).
              05 FILLER                 PIC X(04).
      *----------------------------------------------------------------*
      *    TABELA DO REGISTRO DE CONTROLE EM MEMORIA - CARREGADA DE     *
      *    REGNOTA NO INICIO (HISTORICO DE RODADAS ANTERIORES, PARA A   *
      *    CONFERENCIA DE DUPLICIDADE), RECEBE UMA LINHA POR NOTA       *
      *    DESTA RODADA E E REGRAVADA POR INTEIRO NO FINAL.            CR0041
      *----------------------------------------------------------------*
       01  WS-TAB-REGISTRO.
           03 WS-REG-LINHA OCCURS 5000 TIMES INDEXED BY WS-IX-REG.
              05 TR-CHAVE-ACESSO        PIC X(44).
              05 TR-TIPO-OPERACAO       PIC X(12).
              05 TR-STATUS              PIC X(01).
              05 TR-MENSAGEM            PIC X(60).
              05 FILLER                 PIC X(02).
      *----------------------------------------------------------------*
      *    AREA DE INTERFACE COM O OPME4-OP2 (VER LINKAGE DO CHAMADO). CR0017
      *----------------------------------------------------------------*
       01  WS-VALIDACAO-ENTRADA.
           03 VE-TIPO-OPERACAO          PIC X(12).
           03 VE-CLIENTE-CNPJ           PIC X(14).
           03 VE-CODIGO-PRODUTO         PIC X(20).
           03 VE-NUMERO-LOTE            PIC X(20).
           03 VE-QUANTIDADE             PIC S9(11)V9(04).
           03 FILLER                    PIC X(02).
       01  WS-VALIDACAO-SAIDA.
           03 VS-OPERACAO-VALIDA        PIC X(01).
              88 VS-VALIDA                   VALUE "S".
              88 VS-INVALIDA                 VALUE "N".
           03 VS-MENSAGEM-VALIDACAO     PIC X(60).
           03 FILLER                    PIC X(02).
      *----------------------------------------------------------------*
      *    MENSAGEM DO REGISTRO DE CONTROLE PARA NOTA ACEITA - CARREGA  CR0095
      *    A QUANTIDADE DE ITENS POSTADOS DESTA NOTA (VER HISTORICO).   *
      *----------------------------------------------------------------*
       01  WS-MENSAGEM-REGISTRO-OK.
           03 FILLER                PIC X(16) VALUE "ITENS POSTADOS: ".
           03 WS-MRO-QTD-ITENS      PIC ZZZZ9.
           03 FILLER                PIC X(39) VALUE SPACES.
      *----------------------------------------------------------------*
      *    LINHA DE TOTAIS GRAVADA EM CTLSALDO AO FINAL DA RODADA.     CR0078
      *----------------------------------------------------------------*
       01  WS-LINHA-TOTAIS.
           03 FILLER                PIC X(17) VALUE "NOTAS LIDAS.....:".
           03 WS-L-NOTAS-LIDAS      PIC Z(06)9.
           03 FILLER                PIC X(17) VALUE "  NOTAS ACEITAS.:".
           03 WS-L-NOTAS-ACEITAS    PIC Z(06)9.
           03 FILLER                PIC X(19) VALUE "  NOTAS REJEITADAS:".
           03 WS-L-NOTAS-REJEITADAS PIC Z(06)9.
           03 FILLER                PIC X(19) VALUE "  ITENS POSTADOS..:".
           03 WS-L-ITENS-POSTADOS   PIC Z(08)9.
       01  WS-LINHA-REGISTRO.
           03 FILLER                PIC X(13) VALUE "NOTA CHAVE...:".
           03 WS-LR-CHAVE           PIC X(44).
           03 FILLER                PIC X(01) VALUE SPACE.
           03 WS-LR-TIPO            PIC X(12).
           03 FILLER                PIC X(01) VALUE SPACE.
           03 WS-LR-STATUS          PIC X(01).
           03 FILLER                PIC X(01) VALUE SPACE.
           03 WS-LR-MENSAGEM        PIC X(60).
      *----------------------------------------------------------------*
       PROCEDURE DIVISION.
       0000-INICIO.
           PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
           PERFORM 0150-CARREGAR-SALDOS THRU 0150-EXIT.
           PERFORM 0160-CARREGAR-REGISTRO THRU 0160-EXIT.
           PERFORM 0200-LER-NOTA-FISCAL THRU 0200-EXIT
               UNTIL WS-FIM-ARQUIVO-NF.
           PERFORM 0900-REGRAVAR-SALDOS THRU 0900-EXIT.
           PERFORM 0930-REGRAVAR-REGISTRO THRU 0930-EXIT.
           PERFORM 0950-GRAVAR-LISTAGEM-CONTROLE THRU 0950-EXIT.
           PERFORM 0990-ENCERRAR THRU 0990-EXIT.
           GOBACK.
      *----------------------------------------------------------------*
      *    0100 - ABERTURA DOS ARQUIVOS DE ENTRADA E TRABALHO.          *
      *----------------------------------------------------------------*
       0100-ABRIR-ARQUIVOS.
           OPEN INPUT NFEIN.
           OPEN INPUT SALDOMS.
           OPEN INPUT REGNOTA.
       0100-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0150 - CARGA DO SALDO MESTRE PARA A TABELA EM MEMORIA.       *
      *    O MAIOR SM-SEQ-CRIACAO LIDO DA O PONTO DE PARTIDA PARA A     *
      *    NUMERACAO DE SALDOS NOVOS NESTA RODADA.                      *
      *----------------------------------------------------------------*
       0150-CARREGAR-SALDOS.
           MOVE 0 TO WS-QTD-SALDOS.
           MOVE 0 TO WS-PROX-SEQ.
       0150-LER.
           READ SALDOMS
               AT END
                   GO TO 0150-EXIT
           END-READ.
           ADD 1 TO WS-QTD-SALDOS.
           SET WS-IX-SALDO TO WS-QTD-SALDOS.
           MOVE REG-SALDO-MESTRE TO WS-SALDO-LINHA (WS-IX-SALDO).
           IF SM-SEQ-CRIACAO > WS-PROX-SEQ
               MOVE SM-SEQ-CRIACAO TO WS-PROX-SEQ
           END-IF.
           GO TO 0150-LER.
       0150-EXIT.
           MOVE WS-QTD-SALDOS TO WS-QTD-SALDOS-INICIAL.
           CLOSE SALDOMS.
           EXIT.
      *----------------------------------------------------------------*
      *    0160 - CARGA DO REGISTRO DE CONTROLE DE RODADAS ANTERIORES   CR0041
      *    PARA A TABELA EM MEMORIA (BASE DA CONFERENCIA DE DUPLICI-   CR0041
      *    DADE EM 0400).                                               CR0041
      *----------------------------------------------------------------*
       0160-CARREGAR-REGISTRO.
           MOVE 0 TO WS-QTD-REGISTROS.
       0160-LER.
           READ REGNOTA
               AT END
                   GO TO 0160-EXIT
           END-READ.
           ADD 1 TO WS-QTD-REGISTROS.
           SET WS-IX-REG TO WS-QTD-REGISTROS.
           MOVE REG-CONTROLE-NOTA TO WS-REG-LINHA (WS-IX-REG).
           GO TO 0160-LER.
       0160-EXIT.
           CLOSE REGNOTA.
           EXIT.
      *----------------------------------------------------------------*
      *    0200 - LEITURA E PROCESSAMENTO DE UMA NOTA FISCAL COMPLETA   *
      *    (UM CABECALHO SEGUIDO DE NF-QTD-ITENS REGISTROS DE ITEM).   *
      *----------------------------------------------------------------*
       0200-LER-NOTA-FISCAL.
           READ NFEIN
               AT END
                   SET WS-FIM-ARQUIVO-NF TO TRUE
                   GO TO 0200-EXIT
           END-READ.
           ADD 1 TO WS-NOTAS-LIDAS.
           MOVE SPACES TO WS-MENSAGEM-ERRO.
           SET WS-NOTA-VALIDA TO TRUE.
           SET WS-NOTA-NAO-DUPLICADA TO TRUE.
           PERFORM 0300-VALIDAR-CABECALHO THRU 0300-EXIT.
           PERFORM 0370-SALVAR-CABECALHO THRU 0370-EXIT.
           IF WS-NOTA-VALIDA
               PERFORM 0350-CLASSIFICAR-CFOP THRU 0350-EXIT
               PERFORM 0360-NORMALIZAR-CNPJ THRU 0360-EXIT
               PERFORM 0400-VERIFICAR-DUPLICIDADE THRU 0400-EXIT
           END-IF.
           MOVE 0 TO WS-ITENS-NOTA-POSTADOS.
           PERFORM 0500-PROCESSAR-ITENS THRU 0500-EXIT
               VARYING WS-IX-ITEM FROM 1 BY 1
               UNTIL WS-IX-ITEM > WS-NOTA-QTD-ITENS.
           IF WS-NOTA-VALIDA AND WS-NOTA-NAO-DUPLICADA
               PERFORM 0600-GRAVAR-REGISTRO-OK THRU 0600-EXIT
           ELSE
               PERFORM 0650-GRAVAR-REGISTRO-ERRO THRU 0650-EXIT
           END-IF.
       0200-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0300 - VALIDACAO DO CABECALHO - NUMERO, SERIE, CHAVE DE      *
      *    ACESSO E PRESENCA DE PELO MENOS UM ITEM.                    *
      *----------------------------------------------------------------*
       0300-VALIDAR-CABECALHO.
           IF NF-NUMERO = SPACES
               SET WS-NOTA-INVALIDA TO TRUE
               MOVE "NUMERO DA NOTA FISCAL NAO ENCONTRADO"
                   TO WS-MENSAGEM-ERRO
               GO TO 0300-EXIT
           END-IF.
           IF NF-SERIE = SPACES
               SET WS-NOTA-INVALIDA TO TRUE
               MOVE "SERIE DA NOTA FISCAL NAO ENCONTRADA"
                   TO WS-MENSAGEM-ERRO
               GO TO 0300-EXIT
           END-IF.
           IF NF-CHAVE-ACESSO = SPACES
               SET WS-NOTA-INVALIDA TO TRUE
               MOVE "CHAVE DE ACESSO DA NOTA FISCAL NAO ENCONTRADA"
                   TO WS-MENSAGEM-ERRO
               GO TO 0300-EXIT
           END-IF.
           IF NF-QTD-ITENS = 0
               SET WS-NOTA-INVALIDA TO TRUE
               MOVE "NENHUM ITEM ENCONTRADO NA NOTA FISCAL"
                   TO WS-MENSAGEM-ERRO
           END-IF.
       0300-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0350 - CLASSIFICACAO DO CFOP DO CABECALHO EM TIPO DE        CR0014
      *    OPERACAO (SAIDA/RETORNO/SIMBOLICO/FATURAMENTO/OUTROS).      *
      *----------------------------------------------------------------*
       0350-CLASSIFICAR-CFOP.
           MOVE "OUTROS      " TO WS-NOTA-TIPO-OPERACAO.
           SET WS-IX-CFOP TO 1.
       0350-PERCORRER.
           IF WS-IX-CFOP > 8
               GO TO 0350-EXIT
           END-IF.
           IF WS-CFOP-CODIGO (WS-IX-CFOP) = NF-CFOP
               MOVE WS-CFOP-TIPO (WS-IX-CFOP) TO WS-NOTA-TIPO-OPERACAO
               GO TO 0350-EXIT
           END-IF.
           SET WS-IX-CFOP UP BY 1.
           GO TO 0350-PERCORRER.
       0350-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0360 - NORMALIZACAO DO CNPJ/CPF DO DESTINATARIO PARA        *
      *    SOMENTE DIGITOS (O CAMPO DE ENTRADA AS VEZES CHEGA COM      *
      *    PONTUACAO DE MASCARA QUANDO DIGITADO NO SISTEMA EMISSOR).   CR0014
      *----------------------------------------------------------------*
       0360-NORMALIZAR-CNPJ.
           MOVE SPACES TO WS-NOTA-CNPJ.
           MOVE 0 TO WS-IX-CNPJ-LEN.
           MOVE 1 TO WS-IX-CNPJ-POS.
       0360-PERCORRER.
           IF WS-IX-CNPJ-POS > 14
               GO TO 0360-EXIT
           END-IF.
           IF NF-DEST-CNPJ (WS-IX-CNPJ-POS:1) IS NUMERIC
               ADD 1 TO WS-IX-CNPJ-LEN
               MOVE NF-DEST-CNPJ (WS-IX-CNPJ-POS:1)
                   TO WS-NOTA-CNPJ (WS-IX-CNPJ-LEN:1)
           END-IF.
           ADD 1 TO WS-IX-CNPJ-POS.
           GO TO 0360-PERCORRER.
       0360-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0370 - GRAVA O CABECALHO NA AREA DE TRABALHO ANTES DE LER   *
      *    OS ITENS, QUE VEM NO MESMO REGISTRO FISICO REDEFINIDO.      *
      *----------------------------------------------------------------*
       0370-SALVAR-CABECALHO.
           MOVE NF-NUMERO          TO WS-NOTA-NUMERO.
           MOVE NF-SERIE           TO WS-NOTA-SERIE.
           MOVE NF-CHAVE-ACESSO    TO WS-NOTA-CHAVE.
           MOVE NF-CFOP            TO WS-NOTA-CFOP.
           MOVE NF-DEST-CNPJ       TO WS-NOTA-CNPJ.
           MOVE NF-DEST-NOME       TO WS-NOTA-NOME.
           MOVE NF-QTD-ITENS       TO WS-NOTA-QTD-ITENS.
       0370-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0400 - CONFERENCIA DE NOTA JA PROCESSADA EM RODADA          CR0041
      *    ANTERIOR (MESMA CHAVE DE ACESSO COM STATUS "S" NO           CR0041
      *    REGISTRO DE CONTROLE).                                      *
      *----------------------------------------------------------------*
       0400-VERIFICAR-DUPLICIDADE.
           SET WS-NOTA-NAO-DUPLICADA TO TRUE.
           SET WS-IX-REG TO 1.
       0400-PERCORRER.
           IF WS-IX-REG > WS-QTD-REGISTROS
               GO TO 0400-EXIT
           END-IF.
           IF TR-CHAVE-ACESSO (WS-IX-REG) = WS-NOTA-CHAVE AND
              TR-STATUS (WS-IX-REG) = "S"
               SET WS-NOTA-DUPLICADA TO TRUE
               MOVE "NOTA JA PROCESSADA" TO WS-MENSAGEM-ERRO
               GO TO 0400-EXIT
           END-IF.
           SET WS-IX-REG UP BY 1.
           GO TO 0400-PERCORRER.
       0400-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0500 - LEITURA DE UM ITEM DA NOTA E DESPACHO PARA A ROTINA   *
      *    DE POSTAGEM CONFORME O TIPO DE OPERACAO DO CABECALHO.       *
      *    SE A NOTA FOR INVALIDA OU DUPLICADA O ITEM E LIDO (PARA     *
      *    MANTER A SINCRONIA DO ARQUIVO) MAS NADA E LANCADO.          CR0092
      *----------------------------------------------------------------*
       0500-PROCESSAR-ITENS.
           ADD 1 TO WS-ITENS-LIDOS.
           READ NFEIN
               AT END
                   SET WS-FIM-ARQUIVO-NF TO TRUE
                   GO TO 0500-EXIT
           END-READ.
           MOVE IT-CODIGO-PRODUTO  TO WS-ITEM-CODIGO.
           MOVE IT-DESCRICAO       TO WS-ITEM-DESCRICAO.
           MOVE IT-QUANTIDADE      TO WS-ITEM-QUANTIDADE.
           MOVE IT-NUMERO-LOTE     TO WS-ITEM-LOTE.
           IF NOT WS-NOTA-VALIDA OR WS-NOTA-DUPLICADA
               GO TO 0500-EXIT
           END-IF.
           IF WS-ITEM-LOTE = SPACES
               GO TO 0500-EXIT
           END-IF.
           IF WS-NOTA-TIPO-OPERACAO = "SAIDA       "
               PERFORM 0510-POSTAR-SAIDA THRU 0510-EXIT
               ADD 1 TO WS-ITENS-NOTA-POSTADOS
               ADD 1 TO WS-ITENS-POSTADOS
               GO TO 0500-EXIT
           END-IF.
           IF WS-NOTA-TIPO-OPERACAO = "RETORNO     " OR
              WS-NOTA-TIPO-OPERACAO = "SIMBOLICO   " OR
              WS-NOTA-TIPO-OPERACAO = "FATURAMENTO "
               PERFORM 0520-CONFERIR-COM-OPME4-OP2 THRU 0520-EXIT
               PERFORM 0530-POSTAR-BAIXA THRU 0530-EXIT
               ADD 1 TO WS-ITENS-NOTA-POSTADOS
               ADD 1 TO WS-ITENS-POSTADOS
           END-IF.
       0500-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0510 - POSTAGEM DE SAIDA (CFOP 5917/6917) - PROCURA UM      *
      *    SALDO EXISTENTE PARA A MESMA CHAVE (CLIENTE/PRODUTO/LOTE/   *
      *    NOTA DE SAIDA) E SOMA; SE NAO EXISTIR, CRIA UM NOVO COM A   *
      *    PROXIMA SEQUENCIA (ORDEM FIFO DE CRIACAO).                 CR0038
      *----------------------------------------------------------------*
       0510-POSTAR-SAIDA.
           SET WS-ACHOU-SALDO-ABERTO TO FALSE.
           SET WS-IX-SALDO TO 1.
       0510-PERCORRER.
           IF WS-IX-SALDO > WS-QTD-SALDOS
               GO TO 0510-CRIAR-NOVO
           END-IF.
           IF TS-CLIENTE-CNPJ (WS-IX-SALDO)    = WS-NOTA-CNPJ AND
              TS-CODIGO-PRODUTO (WS-IX-SALDO)  = WS-ITEM-CODIGO AND
              TS-NUMERO-LOTE (WS-IX-SALDO)     = WS-ITEM-LOTE AND
              TS-NF-SAIDA-CHAVE (WS-IX-SALDO)  = WS-NOTA-CHAVE
               ADD WS-ITEM-QUANTIDADE TO TS-QTD-ENVIADA (WS-IX-SALDO)
               GO TO 0510-EXIT
           END-IF.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0510-PERCORRER.
       0510-CRIAR-NOVO.
           ADD 1 TO WS-QTD-SALDOS.
           SET WS-IX-SALDO TO WS-QTD-SALDOS.
           ADD 1 TO WS-PROX-SEQ.
           MOVE WS-NOTA-CNPJ       TO TS-CLIENTE-CNPJ (WS-IX-SALDO).
           MOVE WS-NOTA-NOME       TO TS-CLIENTE-NOME (WS-IX-SALDO).
           MOVE WS-ITEM-CODIGO     TO TS-CODIGO-PRODUTO (WS-IX-SALDO).
           MOVE WS-ITEM-DESCRICAO  TO TS-DESCRICAO-PRODUTO (WS-IX-SALDO).
           MOVE WS-ITEM-LOTE       TO TS-NUMERO-LOTE (WS-IX-SALDO).
           MOVE WS-NOTA-NUMERO     TO TS-NF-SAIDA-NUMERO (WS-IX-SALDO).
           MOVE WS-NOTA-SERIE      TO TS-NF-SAIDA-SERIE (WS-IX-SALDO).
           MOVE WS-NOTA-CHAVE      TO TS-NF-SAIDA-CHAVE (WS-IX-SALDO).
           MOVE WS-ITEM-QUANTIDADE TO TS-QTD-ENVIADA (WS-IX-SALDO).
           MOVE 0                 TO TS-QTD-RETORNADA (WS-IX-SALDO).
           MOVE 0                 TO TS-QTD-UTILIZADA (WS-IX-SALDO).
           MOVE 0                 TO TS-QTD-FATURADA (WS-IX-SALDO).
           MOVE WS-PROX-SEQ        TO TS-SEQ-CRIACAO (WS-IX-SALDO).
       0510-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0520 - CONFERENCIA ADVISORIA COM O OPME4-OP2 ANTES DE       *
      *    LANCAR DEVOLUCAO/BAIXA SIMBOLICA/FATURAMENTO - A RESPOSTA   *
      *    NAO IMPEDE O LANCAMENTO, SO E CONTADA EM WS-ALERTAS-        *
      *    VALIDACAO; SE A NOTA FOR ACEITA MESMO ASSIM, O AVISO        CR0100
      *    APARECE NO FINAL DA MENSAGEM DO REGISTRO DE CONTROLE (VER   CR0100
      *    0600) PARA NAO SE PERDER - A AUDITORIA JA PERGUNTOU MAIS    CR0100
      *    DE UMA VEZ POR QUE UMA NOTA ACEITA TINHA DADO ALERTA NO      CR0100
      *    OPME4-OP2 E NAO HAVIA REGISTRO NENHUM DISSO.                 CR0100
      *----------------------------------------------------------------*
       0520-CONFERIR-COM-OPME4-OP2.
           MOVE WS-NOTA-TIPO-OPERACAO TO VE-TIPO-OPERACAO.
           MOVE WS-NOTA-CNPJ          TO VE-CLIENTE-CNPJ.
           MOVE WS-ITEM-CODIGO        TO VE-CODIGO-PRODUTO.
           MOVE WS-ITEM-LOTE          TO VE-NUMERO-LOTE.
           MOVE WS-ITEM-QUANTIDADE    TO VE-QUANTIDADE.
           CALL "OPME4-OP2" USING WS-VALIDACAO-ENTRADA
                                   WS-VALIDACAO-SAIDA
                                   WS-TAB-SALDOS
                                   WS-QTD-SALDOS.
           IF VS-INVALIDA
               ADD 1 TO WS-ALERTAS-VALIDACAO
               MOVE VS-MENSAGEM-VALIDACAO TO WS-MENSAGEM-ERRO
           END-IF.
       0520-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0530 - BAIXA FIFO - PROCURA, ENTRE OS SALDOS ABERTOS DO      *
      *    MESMO CLIENTE/PRODUTO/LOTE, O DE MENOR SEQUENCIA DE         *
      *    CRIACAO COM SALDO DISPONIVEL MAIOR QUE ZERO E LANCA A       *
      *    QUANTIDADE NO BALDE CORRESPONDENTE AO TIPO DE OPERACAO.     *
      *    SE NENHUM SALDO ABERTO FOR ENCONTRADO, A BAIXA E OMITIDA -   *
      *    O ITEM JA FOI CONTADO EM 0500, A NOTA CONTINUA ACEITA.      CR0092
      *----------------------------------------------------------------*
       0530-POSTAR-BAIXA.
           SET WS-NAO-ACHOU-SALDO-ABERTO TO TRUE.
           MOVE 999999999 TO WS-MENOR-SEQUENCIA.
           SET WS-IX-SALDO TO 1.
       0530-PERCORRER.
           IF WS-IX-SALDO > WS-QTD-SALDOS
               GO TO 0530-APLICAR
           END-IF.
           IF TS-CLIENTE-CNPJ (WS-IX-SALDO)   = WS-NOTA-CNPJ AND
              TS-CODIGO-PRODUTO (WS-IX-SALDO) = WS-ITEM-CODIGO AND
              TS-NUMERO-LOTE (WS-IX-SALDO)    = WS-ITEM-LOTE
               COMPUTE WS-QTD-DISPONIVEL =
                   TS-QTD-ENVIADA (WS-IX-SALDO) -
                   TS-QTD-RETORNADA (WS-IX-SALDO) -
                   TS-QTD-UTILIZADA (WS-IX-SALDO)
               IF WS-QTD-DISPONIVEL > 0 AND
                  TS-SEQ-CRIACAO (WS-IX-SALDO) < WS-MENOR-SEQUENCIA
                   SET WS-ACHOU-SALDO-ABERTO TO TRUE
                   MOVE TS-SEQ-CRIACAO (WS-IX-SALDO)
                       TO WS-MENOR-SEQUENCIA
                   SET WS-IX-MELHOR TO WS-IX-SALDO
               END-IF
           END-IF.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0530-PERCORRER.
       0530-APLICAR.
           IF WS-NAO-ACHOU-SALDO-ABERTO
               GO TO 0530-EXIT
           END-IF.
           IF WS-NOTA-TIPO-OPERACAO = "RETORNO     "
               ADD WS-ITEM-QUANTIDADE
                   TO TS-QTD-RETORNADA (WS-IX-MELHOR)
               GO TO 0530-EXIT
           END-IF.
           IF WS-NOTA-TIPO-OPERACAO = "SIMBOLICO   "
               ADD WS-ITEM-QUANTIDADE
                   TO TS-QTD-UTILIZADA (WS-IX-MELHOR)
               GO TO 0530-EXIT
           END-IF.
           ADD WS-ITEM-QUANTIDADE TO TS-QTD-FATURADA (WS-IX-MELHOR).
       0530-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0600 - GRAVA NO REGISTRO DE CONTROLE UMA NOTA ACEITA.  SE O   CR0100
      *    OPME4-OP2 DEU ALERTA EM ALGUM ITEM DESTA NOTA (WS-MENSAGEM-   CR0100
      *    ERRO NAO EM BRANCO), O ALERTA E GRAVADO NO FINAL DA MESMA     CR0100
      *    MENSAGEM DE "ITENS POSTADOS" - NAO HA COMO PERDER O AVISO     CR0100
      *    SO PORQUE A NOTA FOI ACEITA.                                  CR0100
      *----------------------------------------------------------------*
       0600-GRAVAR-REGISTRO-OK.
           ADD 1 TO WS-NOTAS-ACEITAS.
           ADD 1 TO WS-QTD-REGISTROS.
           SET WS-IX-REG TO WS-QTD-REGISTROS.
           MOVE WS-NOTA-CHAVE          TO TR-CHAVE-ACESSO (WS-IX-REG).
           MOVE WS-NOTA-TIPO-OPERACAO  TO TR-TIPO-OPERACAO (WS-IX-REG).
           MOVE "S"                    TO TR-STATUS (WS-IX-REG).
           MOVE WS-ITENS-NOTA-POSTADOS TO WS-MRO-QTD-ITENS.
           MOVE WS-MENSAGEM-REGISTRO-OK
                                       TO TR-MENSAGEM (WS-IX-REG).
           IF WS-MENSAGEM-ERRO NOT = SPACES
               MOVE "- ALERTA OPME4-OP2, VER LOG"
                   TO TR-MENSAGEM (WS-IX-REG) (22:27)
           END-IF.
       0600-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0650 - GRAVA NO REGISTRO DE CONTROLE UMA NOTA REJEITADA.    CR0041
      *----------------------------------------------------------------*
       0650-GRAVAR-REGISTRO-ERRO.
           ADD 1 TO WS-NOTAS-REJEITADAS.
           ADD 1 TO WS-QTD-REGISTROS.
           SET WS-IX-REG TO WS-QTD-REGISTROS.
           MOVE WS-NOTA-CHAVE          TO TR-CHAVE-ACESSO (WS-IX-REG).
           MOVE WS-NOTA-TIPO-OPERACAO  TO TR-TIPO-OPERACAO (WS-IX-REG).
           MOVE "E"                    TO TR-STATUS (WS-IX-REG).
           MOVE WS-MENSAGEM-ERRO       TO TR-MENSAGEM (WS-IX-REG).
       0650-EXIT.
           EXIT.
      *----------------------------------------------------------------*
      *    0900 - REGRAVACAO DO SALDO MESTRE POR INTEIRO, JA COM AS    *
      *    BAIXAS E OS SALDOS NOVOS DA RODADA.  A CHAVE DO REGISTRO     CR0098
      *    RECEM-MOVIDO (VISAO REG-SALDO-CHAVE) E CONFERIDA CONTRA A    CR0098
      *    CHAVE DA LINHA DA TABELA QUE A ORIGINOU ANTES DE GRAVAR -    CR0098
      *    VER HISTORICO.                                              CR0098
      *----------------------------------------------------------------*
       0900-REGRAVAR-SALDOS.
           OPEN OUTPUT SALDOMS.
           SET WS-IX-SALDO TO 1.
       0900-GRAVAR.
           IF WS-IX-SALDO > WS-QTD-SALDOS
               GO TO 0900-EXIT
           END-IF.
           MOVE WS-SALDO-LINHA (WS-IX-SALDO) TO REG-SALDO-MESTRE.
           IF SC-CLIENTE-CNPJ NOT = TS-CLIENTE-CNPJ (WS-IX-SALDO) OR
              SC-CODIGO-PRODUTO NOT = TS-CODIGO-PRODUTO (WS-IX-SALDO) OR
              SC-NUMERO-LOTE NOT = TS-NUMERO-LOTE (WS-IX-SALDO)
               DISPLAY "OPME4-OP1 - CHAVE DO SALDO MESTRE NAO CONFERE "
               DISPLAY "NA REGRAVACAO - TABELA: " SC-CLIENTE-PRODUTO-LOTE
               DISPLAY "SEQUENCIA DE CRIACAO DO REGISTRO: "
                   SE-SEQ-CRIACAO-EDITADA
               DISPLAY "RODADA ABORTADA."
               STOP RUN
           END-IF.
           WRITE REG-SALDO-MESTRE.
           SET WS-IX-SALDO UP BY 1.
           GO TO 0900-GRAVAR.
       0900-EXIT.
           CLOSE SALDOMS.
           EXIT.
      *----------------------------------------------------------------*
      *    0930 - REGRAVACAO DO REGISTRO DE CONTROLE POR INTEIRO,      CR0041
      *    COM O HISTORICO DE RODADAS ANTERIORES E AS NOTAS DESTA.     *
      *----------------------------------------------------------------*
       0930-REGRAVAR-REGISTRO.
           OPEN OUTPUT REGNOTA.
           SET WS-IX-REG TO 1.
       0930-GRAVAR.
           IF WS-IX-REG > WS-QTD-REGISTROS
               GO TO 0930-EXIT
           END-IF.
           MOVE WS-REG-LINHA (WS-IX-REG) TO REG-CONTROLE-NOTA.
           WRITE REG-CONTROLE-NOTA.
           SET WS-IX-REG UP BY 1.
           GO TO 0930-GRAVAR.
       0930-EXIT.
           CLOSE REGNOTA.
           EXIT.
      *----------------------------------------------------------------*
      *    0950 - GRAVACAO DOS TOTAIS DA RODADA E DO ECO DE CADA NOTA   CR0078
      *    NA LISTAGEM DE CONTROLE (CTLSALDO).  O OPME4-OP3 ABRE ESTE   *
      *    ARQUIVO EM EXTEND PARA ACRESCENTAR O RESUMO GERAL.          *
      *----------------------------------------------------------------*
       0950-GRAVAR-LISTAGEM-CONTROLE.
           OPEN OUTPUT CTLSALDO.
           MOVE WS-NOTAS-LIDAS      TO WS-L-NOTAS-LIDAS.
           MOVE WS-NOTAS-ACEITAS    TO WS-L-NOTAS-ACEITAS.
           MOVE WS-NOTAS-REJEITADAS TO WS-L-NOTAS-REJEITADAS.
           MOVE WS-ITENS-POSTADOS   TO WS-L-ITENS-POSTADOS.
           MOVE WS-LINHA-TOTAIS TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
           SET WS-IX-REG TO 1.
       0950-GRAVAR.
           IF WS-IX-REG > WS-QTD-REGISTROS
               GO TO 0950-EXIT
           END-IF.
           MOVE TR-CHAVE-ACESSO (WS-IX-REG)    TO WS-LR-CHAVE.
           MOVE TR-TIPO-OPERACAO (WS-IX-REG)   TO WS-LR-TIPO.
           MOVE TR-STATUS (WS-IX-REG)          TO WS-LR-STATUS.
           MOVE TR-MENSAGEM (WS-IX-REG)        TO WS-LR-MENSAGEM.
           MOVE WS-LINHA-REGISTRO TO LC-TEXTO.
           WRITE LINHA-LISTAGEM-CONTROLE.
           SET WS-IX-REG UP BY 1.
           GO TO 0950-GRAVAR.
       0950-EXIT.
           CLOSE CTLSALDO.
           EXIT.
      *----------------------------------------------------------------*
      *    0990 - ENCERRAMENTO DA RODADA.                               *
      *----------------------------------------------------------------*
       0990-ENCERRAR.
           CLOSE NFEIN.
       0990-EXIT.
           EXIT.
