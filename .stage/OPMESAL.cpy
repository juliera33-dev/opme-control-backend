      *----------------------------------------------------------------*
      *                                                                 *
      *    COPY OPMESAL  -  REGISTRO MESTRE DE SALDO DE CONSIGNACAO     *
      *                                                                 *
      *    UM REGISTRO POR CHAVE (SM-CLIENTE-CNPJ, SM-CODIGO-PRODUTO,   *
      *    SM-NUMERO-LOTE, SM-NF-SAIDA-CHAVE).  O ARQUIVO SALDOMS E      *
      *    A FOTOGRAFIA, AO FINAL DE CADA RODADA, DE QUANTO MATERIAL     *
      *    FOI ENVIADO EM CONSIGNACAO, DEVOLVIDO FISICAMENTE, UTILIZADO  *
      *    (BAIXA SIMBOLICA POR USO EM CIRURGIA) E FATURADO, PARA CADA   *
      *    COMBINACAO DE CLIENTE/PRODUTO/LOTE/NOTA DE SAIDA ORIGEM.      *
      *                                                                 *
      *    SALDO DISPONIVEL (NAO GRAVADO, SEMPRE CALCULADO NA HORA):     *
      *         SALDO = SM-QTD-ENVIADA - SM-QTD-RETORNADA               *
      *                                - SM-QTD-UTILIZADA               *
      *    SM-QTD-FATURADA NAO ENTRA NESTA CONTA -  FATURAR O MATERIAL   *
      *    USADO NAO LIBERA ESTOQUE, SO FECHA O CICLO FINANCEIRO.        *
      *                                                                 *
      *    SM-SEQ-CRIACAO SUBSTITUI UM CAMPO DE DATA/HORA DE CRIACAO:    *
      *    QUANTO MENOR O NUMERO, MAIS ANTIGO O REGISTRO - E A ORDEM     *
      *    USADA NA BAIXA FIFO (DEVOLUCAO/USO/FATURAMENTO CONSOMEM       *
      *    SEMPRE O SALDO ABERTO MAIS ANTIGO PRIMEIRO).                  *
      *                                                                 *
      *    HISTORICO DE ALTERACOES NO FINAL DESTE MEMBRO.                *
      *----------------------------------------------------------------*
       01  REG-SALDO-MESTRE.
           03 SM-CLIENTE-CNPJ           PIC X(14).
           03 SM-CLIENTE-NOME           PIC X(40).
           03 SM-CODIGO-PRODUTO         PIC X(20).
           03 SM-DESCRICAO-PRODUTO      PIC X(40).
           03 SM-NUMERO-LOTE            PIC X(20).
           03 SM-NF-SAIDA-NUMERO        PIC X(20).
           03 SM-NF-SAIDA-SERIE         PIC X(10).
           03 SM-NF-SAIDA-CHAVE         PIC X(44).
           03 SM-QTD-ENVIADA            PIC S9(11)V9(04).
           03 SM-QTD-RETORNADA          PIC S9(11)V9(04).
           03 SM-QTD-UTILIZADA          PIC S9(11)V9(04).
           03 SM-QTD-FATURADA           PIC S9(11)V9(04).
           03 SM-SEQ-CRIACAO            PIC 9(09).
           03 FILLER                    PIC X(04).
      *                                                                 *
      *    VISAO 2 - CHAVE COMPOSTA DO REGISTRO DE SALDO.  USADA NO      CR0098
      *    OPME4-OP1, PARAGRAFO 0900, PARA CONFERIR SE O REGISTRO        CR0098
      *    RECEM-MOVIDO DA TABELA EM MEMORIA PARA A AREA DO ARQUIVO      CR0098
      *    AINDA ESTA COM A MESMA CHAVE DA LINHA QUE O ORIGINOU, ANTES   CR0098
      *    DE GRAVAR NO SALDO MESTRE (VER HISTORICO DO OPME4-OP1).       CR0098
       01  REG-SALDO-CHAVE REDEFINES REG-SALDO-MESTRE.
           03 SC-CLIENTE-PRODUTO-LOTE.
              05 SC-CLIENTE-CNPJ        PIC X(14).
              05 SC-CODIGO-PRODUTO      PIC X(20).
              05 SC-NUMERO-LOTE         PIC X(20).
           03 FILLER                    PIC X(227).
      *                                                                 *
      *    VISAO 3 - SALDO DISPONIVEL EM FORMA DE GRUPO NUMERICO, USADA  CR0097
      *    PELO PARAGRAFO DE CARGA DO OPME4-OP3 (0200) PARA CONTAR OS    CR0097
      *    REGISTROS SEM MOVIMENTO DIRETO SOBRE O REGISTRO RECEM-LIDO    CR0097
      *    DO ARQUIVO (E NAO SOBRE A LINHA DA TABELA EM MEMORIA).        CR0097
       01  REG-SALDO-QTDES REDEFINES REG-SALDO-MESTRE.
           03 FILLER                    PIC X(208).
           03 SQ-ENVIADA                PIC S9(11)V9(04).
           03 SQ-RETORNADA              PIC S9(11)V9(04).
           03 SQ-UTILIZADA              PIC S9(11)V9(04).
           03 SQ-FATURADA               PIC S9(11)V9(04).
           03 FILLER                    PIC 9(09).
           03 FILLER                    PIC X(04).
      *                                                                 *
      *    VISAO 4 - SEQUENCIA DE CRIACAO EM FORMATO EDITADO, USADA      CR0099
      *    PELO OPME4-OP1, PARAGRAFO 0900, NA MENSAGEM DE DIAGNOSTICO    CR0099
      *    QUANDO A CONFERENCIA DE CHAVE (VISAO 2) ACUSA DIVERGENCIA -    CR0099
      *    MOSTRA NO JOB LOG A SEQUENCIA FIFO DO REGISTRO QUE ABORTOU     CR0099
      *    A REGRAVACAO, JA SEM ZEROS A ESQUERDA.                        CR0099
       01  REG-SALDO-SEQ-EDIT REDEFINES REG-SALDO-MESTRE.
           03 FILLER                    PIC X(268).
           03 SE-SEQ-CRIACAO-EDITADA    PIC Z(08)9.
           03 FILLER                    PIC X(04).
      *----------------------------------------------------------------*
      *  HISTORICO                                                     *
      *  1991-08-14 MTAVARES   VERSAO INICIAL, SEM NF-SAIDA-CHAVE NA    CR0001
      *             CHAVE DE UNICIDADE (SO CLIENTE+PRODUTO+LOTE).
      *  1992-04-03 MTAVARES   INCLUIDA SM-NF-SAIDA-CHAVE NA CHAVE DE   CR0009
      *             UNICIDADE - DUAS NOTAS DE SAIDA DIFERENTES PARA O
      *             MESMO CLIENTE/PRODUTO/LOTE ESTAVAM SOMANDO NO
      *             MESMO REGISTRO E QUEBRANDO A BAIXA FIFO.
      *  1994-11-20 R.CASTRO   INCLUIDA SM-SEQ-CRIACAO PARA ORDEM FIFO  CR0038
      *             DE BAIXA (ANTES A ORDEM ERA A DO ARQUIVO FISICO,
      *             QUE MUDAVA A CADA REGRAVACAO DO MESTRE).
      *  1996-02-14 R.CASTRO   INCLUIDA REG-SALDO-QTDES (VISAO 3) PARA  CR0050
      *             USO NO CARREGAMENTO DO OPME4-OP3.
      *  1998-09-30 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - NENHUM   CR0061
      *             CAMPO DE DATA NESTE REGISTRO, NADA A AJUSTAR.
      *  2003-03-11 L.MOURA    INCLUIDA REG-SALDO-SEQ-EDIT (VISAO 4),   CR0078
      *             SEM USO AINDA - RESERVADA PARA UMA FUTURA EDICAO
      *             DA SEQUENCIA DE CRIACAO.
      *  2006-07-22 R.CASTRO   REGISTRO AMPLIADO DE 277 PARA 281        CR0095
      *             POSICOES (FILLER DE ARREDONDAMENTO EM TODAS AS
      *             VISOES) - VER HISTORICO DOS PROGRAMAS QUE O USAM.
      *  2006-08-09 R.CASTRO   REG-SALDO-SEQ-EDIT (VISAO 4) ESTAVA COM  CR0099
      *             SOMENTE 277 POSICOES (FALTAVA O FILLER FINAL DE
      *             4 POSICOES DAS OUTRAS VISOES) - CORRIGIDO PARA
      *             281.  VISAO 4 FINALMENTE GANHOU USO: MENSAGEM DE
      *             DIAGNOSTICO DO OPME4-OP1 (0900) QUANDO A CHAVE NAO
      *             CONFERE NA REGRAVACAO.  CHEGOU A SER LIGADA TAMBEM
      *             A UMA NOVA COLUNA NO RELATORIO DO OPME4-OP4, MAS
      *             ISTO FOI REVERTIDO NO MESMO DIA (VER HISTORICO DO
      *             OPME4-OP4 E DO OPMERPT) - O LAYOUT DO RELATORIO E
      *             FECHADO E NAO PODE GANHAR COLUNA POR CONVENIENCIA
      *             INTERNA DE COPYBOOK.  VISAO 2 PASSA A SER USADA
      *             PELO OPME4-OP1 NA CONFERENCIA DE CHAVE (0900).
      *----------------------------------------------------------------*
