      *----------------------------------------------------------------*
      *    COPY OPMERPT  -  LINHA DE IMPRESSAO DO RELATORIO DE SALDOS   *
      *    (RELSALDO), 132 POSICOES, UMA LINHA POR REGISTRO DE SALDO.   *
      *----------------------------------------------------------------*
       01  LINHA-RELATORIO-SALDO.
           03 RL-CLIENTE                PIC X(25).
           03 FILLER                    PIC X(01).
           03 RL-CNPJ-CPF               PIC X(18).
           03 FILLER                    PIC X(01).
           03 RL-PRODUTO                PIC X(15).
           03 FILLER                    PIC X(01).
           03 RL-LOTE                   PIC X(12).
           03 FILLER                    PIC X(01).
           03 RL-ENVIADO                PIC -(06)9.9999.
           03 RL-RETORNADO              PIC -(06)9.9999.
           03 RL-UTILIZADO              PIC -(06)9.9999.
           03 RL-SALDO                  PIC -(06)9.9999.
           03 RL-STATUS                 PIC X(10).
      *----------------------------------------------------------------*
      *  HISTORICO                                                     *
      *  2003-03-11 L.MOURA    VERSAO INICIAL DO RELATORIO COLUNAR.    CR0078
      *  2005-07-22 L.MOURA    AMPLIADO RL-CLIENTE DE 20 PARA 25       CR0091
      *             (NOMES FANTASIA CORTAVAM NO RELATORIO).
      *  2006-08-09 R.CASTRO   CHEGOU A SER INCLUIDA UMA COLUNA DE      CR0099
      *             SEQUENCIA NO FINAL DA LINHA; REVERTIDO NO MESMO
      *             DIA A PEDIDO DA AUDITORIA DE LAYOUTS - ESTE
      *             RELATORIO TEM FORMATO FECHADO (132 POSICOES, 9
      *             COLUNAS) E NAO PODE MUDAR SEM PASSAR PELO COMITE
      *             DE INTERFACES EXTERNAS.
      *----------------------------------------------------------------*
