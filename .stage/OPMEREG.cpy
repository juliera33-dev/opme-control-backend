      *----------------------------------------------------------------*
      *    COPY OPMEREG  -  REGISTRO DE CONTROLE DE NOTAS PROCESSADAS   *
      *    UM REGISTRO POR NOTA FISCAL LIDA, NA ORDEM DE CHEGADA.       *
      *    REG-STATUS "S" = PROCESSADA, "E" = REJEITADA.                *
      *----------------------------------------------------------------*
       01  REG-CONTROLE-NOTA.
           03 REG-CHAVE-ACESSO          PIC X(44).
           03 REG-TIPO-OPERACAO         PIC X(12).
           03 REG-STATUS                PIC X(01).
              88 REG-NOTA-OK            VALUE "S".
              88 REG-NOTA-REJEITADA     VALUE "E".
           03 REG-MENSAGEM              PIC X(60).
           03 FILLER                    PIC X(04).
      *----------------------------------------------------------------*
      *  HISTORICO                                                     *
      *  1991-08-14 MTAVARES   VERSAO INICIAL.                         CR0002
      *  1995-06-01 R.CASTRO   AMPLIADO REG-MENSAGEM DE 40 PARA 60     CR0044
      *             POSICOES (MENSAGENS DE SALDO INSUFICIENTE CORTAVAM).
      *  1998-09-30 L.MOURA    REVISAO VIRADA DO ANO 2000, SEM CAMPOS  CR0061
      *             DE DATA NESTE REGISTRO.
      *----------------------------------------------------------------*
