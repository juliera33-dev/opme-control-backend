000100*----------------------------------------------------------------*
000200*                                                                 *
000300*   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
000400*   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
000500*                                                                 *
000600*   PROGRAMA.....: OPME4-OP4                                      *
000700*   FUNCAO.......: RELATORIO COLUNAR DE SALDOS (RELSALDO) -       *
000800*                  UMA LINHA POR REGISTRO DO SALDO MESTRE,        *
000900*                  ORDENADO POR CLIENTE/PRODUTO/SEQUENCIA, COM    *
001000*                  CNPJ/CPF FORMATADO, ETIQUETA DE SITUACAO E     *
001100*                  RESUMO FINAL POR SITUACAO.                     *
001200*   LE..........: SALDOMS (SO LEITURA).                           *
001300*   GRAVA........: RELSALDO (SAIDA, LINHA A LINHA).                *
001400*                                                                 *
001500*----------------------------------------------------------------*
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. OPME4-OP4.
001800 AUTHOR. MARCOS-TAVARES.
001900 INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
002000 DATE-WRITTEN. 14/08/1991.
002100 DATE-COMPILED.
002200 SECURITY. USO RESTRITO - DEPARTAMENTO DE CONTROLE DE ESTOQUE.
002300*----------------------------------------------------------------*
002400*  HISTORICO DE ALTERACOES                                       *
002500*  14/08/1991 MTAVARES   PROGRAM-ID RESERVADO NA IMPLANTACAO DO    CR0001
002600*             SISTEMA, SEM LOGICA PROPRIA ATE A VERSAO ABAIXO.
002700*  11/03/2003 L.MOURA    VERSAO INICIAL EFETIVA, A PEDIDO DA        CR0078
002800*             DIRETORIA COMERCIAL PARA CONFERENCIA MENSAL DE
002900*             SALDOS DE CONSIGNACAO POR HOSPITAL/DISTRIBUIDOR.
003000*  02/06/2003 L.MOURA    INCLUIDA ORDENACAO POR BURBULHAMENTO      CR0081
003100*             (CLIENTE, PRODUTO, SEQUENCIA DE CRIACAO DECRESCENTE)
003200*             - ANTES SAIA NA ORDEM FISICA DO ARQUIVO MESTRE.
003300*  19/09/2004 R.CASTRO   FORMATACAO DE CNPJ/CPF NA COLUNA DE        CR0085
003400*             IDENTIFICACAO DO CLIENTE (ANTES SAIA SO O NUMERO
003500*             CORRIDO, SEM PONTUACAO).
003600*  22/07/2005 L.MOURA    AMPLIADO NOME DO CLIENTE DE 20 PARA 25     CR0091
003700*             POSICOES NO RELATORIO (VER OPMERPT).
003800*  22/07/2005 L.MOURA    INCLUIDO RESUMO FINAL POR SITUACAO         CR0092
003900*             (DISPONIVEL/ZERADO/NEGATIVO) APOS OS DETALHES.
004000*  09/08/2006 R.CASTRO   CHEGOU A SER INCLUIDA UMA COLUNA DE       CR0099
004100*             SEQUENCIA NO FINAL DA LINHA (0400); REVERTIDO NO
004200*             MESMO DIA - O LAYOUT DESTE RELATORIO E FECHADO EM
004300*             132 POSICOES E 9 COLUNAS (VER OPMERPT).
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS DIGITO IS "0" THRU "9".
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SALDOMS   ASSIGN TO SALDOMS
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-SALDOMS.
005500     SELECT RELSALDO  ASSIGN TO RELSALDO
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-RELSALDO.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SALDOMS
006100     LABEL RECORDS ARE STANDARD.
006200     COPY OPMESAL.
006300 FD  RELSALDO
006400     LABEL RECORDS ARE STANDARD.
006500     COPY OPMERPT.
006600 WORKING-STORAGE SECTION.
006700*----------------------------------------------------------------*
006800*    CONTADOR AVULSO DA TABELA DE SALDOS EM MEMORIA - FORA DE     *
006900*    GRUPO PORQUE E CONSULTADO EM TODO PARAGRAFO QUE PERCORRE     *
007000*    WS-TAB-SALDOS, INCLUSIVE NA ORDENACAO POR BURBULHAMENTO.     *
007100*----------------------------------------------------------------*
007200 77  WS-QTD-SALDOS                 PIC 9(07) COMP VALUE 0.
007300 01  WS-FILE-STATUS.
007400     03 FS-SALDOMS                 PIC X(02).
007500     03 FS-RELSALDO                PIC X(02).
007600     03 FILLER                     PIC X(02).
007700*----------------------------------------------------------------*
007800*    CONTADORES E SUBSCRITOS - TODOS EM COMP (BINARIO).          *
007900*----------------------------------------------------------------*
008000 01  WS-CONTADORES.
008100     03 WS-QTD-POSITIVOS           PIC 9(07) COMP.
008200     03 WS-QTD-ZERADOS             PIC 9(07) COMP.
008300     03 WS-QTD-NEGATIVOS           PIC 9(07) COMP.
008400     03 WS-IX-LIMITE               PIC 9(07) COMP.
008500     03 WS-IX-POS-CNPJ             PIC 9(02) COMP.
008600     03 WS-IX-LEN-CNPJ             PIC 9(02) COMP.
008700     03 WS-IX-ALVO                 PIC 9(02) COMP.
008800     03 FILLER                     PIC X(02).
008900 01  WS-AREAS-NUMERICAS.
009000     03 WS-DISPONIVEL              PIC S9(11)V9(04).
009100     03 FILLER                     PIC X(02).
009200 01  WS-SWITCHES.
009300     03 WS-TROCOU-SW               PIC X(01).
009400        88 WS-HOUVE-TROCA              VALUE "S".
009500        88 WS-NAO-HOUVE-TROCA          VALUE "N".
009600     03 FILLER                     PIC X(02).
009700 01  WS-AREA-TROCA.
009800     03 WS-TROCA-LINHA             PIC X(281).
009900*----------------------------------------------------------------*
010000*    TABELA DE SALDOS EM MEMORIA, CARREGADA DE SALDOMS E          *
010100*    REORDENADA POR BURBULHAMENTO ANTES DA IMPRESSAO.             *
010200*----------------------------------------------------------------*
010300 01  WS-TAB-SALDOS.
010400     03 WS-SALDO-LINHA OCCURS 2000 TIMES INDEXED BY WS-IX-SALDO.
010500        05 TS-CLIENTE-CNPJ        PIC X(14).
010600        05 TS-CLIENTE-NOME        PIC X(40).
010700        05 TS-CODIGO-PRODUTO      PIC X(20).
010800        05 TS-DESCRICAO-PRODUTO   PIC X(40).
010900        05 TS-NUMERO-LOTE         PIC X(20).
011000        05 TS-QTD-ENVIADA         PIC S9(11)V9(04).
011100        05 TS-QTD-RETORNADA       PIC S9(11)V9(04).
011200        05 TS-QTD-UTILIZADA       PIC S9(11)V9(04).
011300        05 TS-QTD-FATURADA        PIC S9(11)V9(04).
011400        05 TS-SEQ-CRIACAO         PIC 9(09).
011500        05 FILLER                 PIC X(04).
011600*----------------------------------------------------------------*
011700*    AREA DE TRABALHO PARA FORMATACAO DO CNPJ/CPF - SOMENTE OS     CR0085
011800*    DIGITOS DO CAMPO SAO EXTRAIDOS, DEPOIS ALINHADOS A DIREITA    *
011900*    E COMPLETADOS COM ZEROS A ESQUERDA.                          *
012000*----------------------------------------------------------------*
012100 01  WS-AREA-CNPJ-CPF.
012200     03 WS-DIGITOS-EXTRAIDOS       PIC X(14) VALUE SPACES.
012300     03 WS-DIGITOS-ALINHADOS       PIC 9(14) VALUE ZEROS.
012400     03 FILLER                     PIC X(02).
012500 01  WS-ETIQUETA-SITUACAO.
012600     03 WS-SIT-DISPONIVEL          PIC X(10) VALUE "DISPONIVEL".
012700     03 WS-SIT-ZERADO              PIC X(10) VALUE "ZERADO".
012800     03 WS-SIT-NEGATIVO            PIC X(10) VALUE "NEGATIVO".
012900     03 FILLER                     PIC X(02).
013000*----------------------------------------------------------------*
013100*    CABECALHO E RESUMO DO RELATORIO.                             *
013200*----------------------------------------------------------------*
013300 01  WS-DATA-SISTEMA.
013400     03 WS-DS-ANO                  PIC 9(02).
013500     03 WS-DS-MES                  PIC 9(02).
013600     03 WS-DS-DIA                  PIC 9(02).
013700     03 FILLER                     PIC X(02).
013800 01  WS-LINHA-TITULO.
013900     03 FILLER                 PIC X(40) VALUE
014000         "RELATORIO DE SALDOS OPME".
014100     03 FILLER                 PIC X(15) VALUE
014200         "DATA EMISSAO: ".
014300     03 WS-LT-DIA               PIC 99.
014400     03 FILLER                  PIC X(01) VALUE "/".
014500     03 WS-LT-MES               PIC 99.
014600     03 FILLER                  PIC X(01) VALUE "/".
014700     03 WS-LT-ANO               PIC 99.
014800     03 FILLER                  PIC X(59).
014900 01  WS-LINHA-CABECALHO.
015000     03 FILLER                 PIC X(25) VALUE "CLIENTE".
015100     03 FILLER                 PIC X(01).
015200     03 FILLER                 PIC X(18) VALUE "CNPJ/CPF".
015300     03 FILLER                 PIC X(01).
015400     03 FILLER                 PIC X(15) VALUE "PRODUTO".
015500     03 FILLER                 PIC X(01).
015600     03 FILLER                 PIC X(12) VALUE "LOTE".
015700     03 FILLER                 PIC X(01).
015800     03 FILLER                 PIC X(12) VALUE "ENVIADO".
015900     03 FILLER                 PIC X(12) VALUE "RETORNADO".
016000     03 FILLER                 PIC X(12) VALUE "UTILIZADO".
016100     03 FILLER                 PIC X(12) VALUE "SALDO".
016200     03 FILLER                 PIC X(10) VALUE "STATUS".
016300 01  WS-LINHA-RESUMO.
016400     03 FILLER                 PIC X(20) VALUE
016500         "RESUMO - TOTAL......".
016600     03 WS-LR-TOTAL            PIC ZZZZZ9.
016700     03 FILLER                 PIC X(20) VALUE
016800         "  DISPONIVEL........".
016900     03 WS-LR-POSITIVOS        PIC ZZZZZ9.
017000     03 FILLER                 PIC X(20) VALUE
017100         "  ZERADO............".
017200     03 WS-LR-ZERADOS          PIC ZZZZZ9.
017300     03 FILLER                 PIC X(20) VALUE
017400         "  NEGATIVO..........".
017500     03 WS-LR-NEGATIVOS        PIC ZZZZZ9.
017600*----------------------------------------------------------------*
017700 PROCEDURE DIVISION.
017800 0000-INICIO.
017900     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
018000     PERFORM 0200-CARREGAR-SALDOS THRU 0200-EXIT.
018100     PERFORM 0300-ORDENAR-SALDOS THRU 0300-EXIT.
018200     PERFORM 0350-CABECALHO-RELATORIO THRU 0350-EXIT.
018300     PERFORM 0400-IMPRIMIR-DETALHES THRU 0400-EXIT.
018400     PERFORM 0900-IMPRIMIR-RESUMO THRU 0900-EXIT.
018500     PERFORM 0990-ENCERRAR THRU 0990-EXIT.
018600     GOBACK.
018700*----------------------------------------------------------------*
018800*    0100 - ABERTURA DOS ARQUIVOS.                                *
018900*----------------------------------------------------------------*
019000 0100-ABRIR-ARQUIVOS.
019100     OPEN INPUT SALDOMS.
019200     OPEN OUTPUT RELSALDO.
019300     ACCEPT WS-DATA-SISTEMA FROM DATE.
019400 0100-EXIT.
019500     EXIT.
019600*----------------------------------------------------------------*
019700*    0200 - CARGA DO SALDO MESTRE PARA A TABELA EM MEMORIA.       *
019800*----------------------------------------------------------------*
019900 0200-CARREGAR-SALDOS.
020000     MOVE 0 TO WS-QTD-SALDOS.
020100 0200-LER.
020200     READ SALDOMS
020300         AT END
020400             GO TO 0200-EXIT
020500     END-READ.
020600     ADD 1 TO WS-QTD-SALDOS.
020700     SET WS-IX-SALDO TO WS-QTD-SALDOS.
020800     MOVE SM-CLIENTE-CNPJ      TO TS-CLIENTE-CNPJ (WS-IX-SALDO).
020900     MOVE SM-CLIENTE-NOME      TO TS-CLIENTE-NOME (WS-IX-SALDO).
021000     MOVE SM-CODIGO-PRODUTO    TO TS-CODIGO-PRODUTO (WS-IX-SALDO).
021100     MOVE SM-DESCRICAO-PRODUTO TO TS-DESCRICAO-PRODUTO (WS-IX-SALDO).
021200     MOVE SM-NUMERO-LOTE       TO TS-NUMERO-LOTE (WS-IX-SALDO).
021300     MOVE SM-QTD-ENVIADA       TO TS-QTD-ENVIADA (WS-IX-SALDO).
021400     MOVE SM-QTD-RETORNADA     TO TS-QTD-RETORNADA (WS-IX-SALDO).
021500     MOVE SM-QTD-UTILIZADA     TO TS-QTD-UTILIZADA (WS-IX-SALDO).
021600     MOVE SM-QTD-FATURADA      TO TS-QTD-FATURADA (WS-IX-SALDO).
021700     MOVE SM-SEQ-CRIACAO       TO TS-SEQ-CRIACAO (WS-IX-SALDO).
021800     GO TO 0200-LER.
021900 0200-EXIT.
022000     CLOSE SALDOMS.
022100     EXIT.
022200*----------------------------------------------------------------*
022300*    0300 - ORDENACAO POR BURBULHAMENTO (METODO DA BOLHA):         CR0081
022400*    CLIENTE ASCENDENTE, PRODUTO ASCENDENTE, SEQUENCIA DE          *
022500*    CRIACAO DESCENDENTE.  PASSADAS REPETIDAS ATE NAO HAVER MAIS   *
022600*    TROCA NUMA PASSADA COMPLETA.                                  *
022700*----------------------------------------------------------------*
022800 0300-ORDENAR-SALDOS.
022900     IF WS-QTD-SALDOS < 2
023000         GO TO 0300-EXIT
023100     END-IF.
023200     COMPUTE WS-IX-LIMITE = WS-QTD-SALDOS - 1.
023300     SET WS-HOUVE-TROCA TO TRUE.
023400 0300-PASSADA.
023500     IF WS-NAO-HOUVE-TROCA
023600         GO TO 0300-EXIT
023700     END-IF.
023800     SET WS-NAO-HOUVE-TROCA TO TRUE.
023900     SET WS-IX-SALDO TO 1.
024000 0300-COMPARAR.
024100     IF WS-IX-SALDO > WS-IX-LIMITE
024200         GO TO 0300-PASSADA
024300     END-IF.
024400     PERFORM 0310-FORA-DE-ORDEM THRU 0310-EXIT.
024500     SET WS-IX-SALDO UP BY 1.
024600     GO TO 0300-COMPARAR.
024700 0300-EXIT.
024800     EXIT.
024900*----------------------------------------------------------------*
025000*    0310 - COMPARA A LINHA CORRENTE COM A SEGUINTE E TROCA SE     *
025100*    ESTIVER FORA DE ORDEM.                                        *
025200*----------------------------------------------------------------*
025300 0310-FORA-DE-ORDEM.
025400     IF TS-CLIENTE-NOME (WS-IX-SALDO) >
025500           TS-CLIENTE-NOME (WS-IX-SALDO + 1)
025600         GO TO 0310-TROCAR
025700     END-IF.
025800     IF TS-CLIENTE-NOME (WS-IX-SALDO) <
025900           TS-CLIENTE-NOME (WS-IX-SALDO + 1)
026000         GO TO 0310-EXIT
026100     END-IF.
026200     IF TS-CODIGO-PRODUTO (WS-IX-SALDO) >
026300           TS-CODIGO-PRODUTO (WS-IX-SALDO + 1)
026400         GO TO 0310-TROCAR
026500     END-IF.
026600     IF TS-CODIGO-PRODUTO (WS-IX-SALDO) <
026700           TS-CODIGO-PRODUTO (WS-IX-SALDO + 1)
026800         GO TO 0310-EXIT
026900     END-IF.
027000     IF TS-SEQ-CRIACAO (WS-IX-SALDO) <
027100           TS-SEQ-CRIACAO (WS-IX-SALDO + 1)
027200         GO TO 0310-TROCAR
027300     END-IF.
027400     GO TO 0310-EXIT.
027500 0310-TROCAR.
027600     MOVE WS-SALDO-LINHA (WS-IX-SALDO)     TO WS-TROCA-LINHA.
027700     MOVE WS-SALDO-LINHA (WS-IX-SALDO + 1)
027800         TO WS-SALDO-LINHA (WS-IX-SALDO).
027900     MOVE WS-TROCA-LINHA TO WS-SALDO-LINHA (WS-IX-SALDO + 1).
028000     SET WS-HOUVE-TROCA TO TRUE.
028100 0310-EXIT.
028200     EXIT.
028300*----------------------------------------------------------------*
028400*    0350 - CABECALHO DO RELATORIO (TITULO, DATA, COLUNAS).       *
028500*----------------------------------------------------------------*
028600 0350-CABECALHO-RELATORIO.
028700     MOVE WS-DS-DIA TO WS-LT-DIA.
028800     MOVE WS-DS-MES TO WS-LT-MES.
028900     MOVE WS-DS-ANO TO WS-LT-ANO.
029000     MOVE WS-LINHA-TITULO TO LINHA-RELATORIO-SALDO.
029100     WRITE LINHA-RELATORIO-SALDO.
029200     MOVE WS-LINHA-CABECALHO TO LINHA-RELATORIO-SALDO.
029300     WRITE LINHA-RELATORIO-SALDO.
029400 0350-EXIT.
029500     EXIT.
029600*----------------------------------------------------------------*
029700*    0400 - UMA LINHA DE DETALHE POR REGISTRO DE SALDO, NA ORDEM   *
029800*    JA ESTABELECIDA PELO BURBULHAMENTO.                           *
029900*----------------------------------------------------------------*
030000 0400-IMPRIMIR-DETALHES.
030100     MOVE 0 TO WS-QTD-POSITIVOS.
030200     MOVE 0 TO WS-QTD-ZERADOS.
030300     MOVE 0 TO WS-QTD-NEGATIVOS.
030400     SET WS-IX-SALDO TO 1.
030500 0400-PROXIMO.
030600     IF WS-IX-SALDO > WS-QTD-SALDOS
030700         GO TO 0400-EXIT
030800     END-IF.
030900     PERFORM 0450-FORMATAR-CNPJ-CPF THRU 0450-EXIT.
031000     COMPUTE WS-DISPONIVEL = TS-QTD-ENVIADA (WS-IX-SALDO) -
031100         TS-QTD-RETORNADA (WS-IX-SALDO) -
031200         TS-QTD-UTILIZADA (WS-IX-SALDO).
031300     MOVE TS-CLIENTE-NOME (WS-IX-SALDO)   TO RL-CLIENTE.
031400     MOVE TS-CODIGO-PRODUTO (WS-IX-SALDO) TO RL-PRODUTO.
031500     MOVE TS-NUMERO-LOTE (WS-IX-SALDO)    TO RL-LOTE.
031600     MOVE TS-QTD-ENVIADA (WS-IX-SALDO)    TO RL-ENVIADO.
031700     MOVE TS-QTD-RETORNADA (WS-IX-SALDO)  TO RL-RETORNADO.
031800     MOVE TS-QTD-UTILIZADA (WS-IX-SALDO)  TO RL-UTILIZADO.
031900     MOVE WS-DISPONIVEL                   TO RL-SALDO.
032000     IF WS-DISPONIVEL > 0
032100         MOVE WS-SIT-DISPONIVEL TO RL-STATUS
032200         ADD 1 TO WS-QTD-POSITIVOS
032300     ELSE
032400         IF WS-DISPONIVEL = 0
032500             MOVE WS-SIT-ZERADO TO RL-STATUS
032600             ADD 1 TO WS-QTD-ZERADOS
032700         ELSE
032800             MOVE WS-SIT-NEGATIVO TO RL-STATUS
032900             ADD 1 TO WS-QTD-NEGATIVOS
033000         END-IF
033100     END-IF.
033200     WRITE LINHA-RELATORIO-SALDO.
033300     SET WS-IX-SALDO UP BY 1.
033400     GO TO 0400-PROXIMO.
033500 0400-EXIT.
033600     EXIT.
033700*----------------------------------------------------------------*
033800*    0450 - FORMATACAO DO CNPJ/CPF: EXTRAI SO OS DIGITOS DO CAMPO  CR0085
033900*    TS-CLIENTE-CNPJ, ALINHA A DIREITA COM ZEROS A ESQUERDA ATE    *
034000*    11 OU 14 POSICOES (CONFORME A QUANTIDADE DE DIGITOS          *
034100*    ENCONTRADOS) E MONTA A COLUNA RL-CNPJ-CPF JA PONTUADA.        *
034200*----------------------------------------------------------------*
034300 0450-FORMATAR-CNPJ-CPF.
034400     MOVE SPACES TO WS-DIGITOS-EXTRAIDOS.
034500     MOVE 0 TO WS-IX-LEN-CNPJ.
034600     SET WS-IX-POS-CNPJ TO 1.
034700 0450-PERCORRER.
034800     IF WS-IX-POS-CNPJ > 14
034900         GO TO 0450-MONTAR
035000     END-IF.
035100     IF TS-CLIENTE-CNPJ (WS-IX-SALDO) (WS-IX-POS-CNPJ:1) IS DIGITO
035200         ADD 1 TO WS-IX-LEN-CNPJ
035300         MOVE TS-CLIENTE-CNPJ (WS-IX-SALDO) (WS-IX-POS-CNPJ:1)
035400             TO WS-DIGITOS-EXTRAIDOS (WS-IX-LEN-CNPJ:1)
035500     END-IF.
035600     SET WS-IX-POS-CNPJ UP BY 1.
035700     GO TO 0450-PERCORRER.
035800 0450-MONTAR.
035900     MOVE 0 TO WS-DIGITOS-ALINHADOS.
036000     MOVE SPACES TO RL-CNPJ-CPF.
036100     IF WS-IX-LEN-CNPJ > 11
036200         COMPUTE WS-IX-ALVO = 14 - WS-IX-LEN-CNPJ + 1
036300         MOVE WS-DIGITOS-EXTRAIDOS (1:WS-IX-LEN-CNPJ) TO
036400             WS-DIGITOS-ALINHADOS (WS-IX-ALVO:WS-IX-LEN-CNPJ)
036500         STRING WS-DIGITOS-ALINHADOS (1:2) "."
036600                WS-DIGITOS-ALINHADOS (3:3) "."
036700                WS-DIGITOS-ALINHADOS (6:3) "/"
036800                WS-DIGITOS-ALINHADOS (9:4) "-"
036900                WS-DIGITOS-ALINHADOS (13:2)
037000                DELIMITED BY SIZE INTO RL-CNPJ-CPF
037100     ELSE
037200         COMPUTE WS-IX-ALVO = 11 - WS-IX-LEN-CNPJ + 1
037300         MOVE WS-DIGITOS-EXTRAIDOS (1:WS-IX-LEN-CNPJ) TO
037400             WS-DIGITOS-ALINHADOS (WS-IX-ALVO:WS-IX-LEN-CNPJ)
037500         STRING WS-DIGITOS-ALINHADOS (1:3) "."
037600                WS-DIGITOS-ALINHADOS (4:3) "."
037700                WS-DIGITOS-ALINHADOS (7:3) "-"
037800                WS-DIGITOS-ALINHADOS (10:2)
037900                DELIMITED BY SIZE INTO RL-CNPJ-CPF
038000     END-IF.
038100 0450-EXIT.
038200     EXIT.
038300*----------------------------------------------------------------*
038400*    0900 - RESUMO FINAL POR SITUACAO.                             CR0092
038500*----------------------------------------------------------------*
038600 0900-IMPRIMIR-RESUMO.
038700     MOVE WS-QTD-SALDOS      TO WS-LR-TOTAL.
038800     MOVE WS-QTD-POSITIVOS   TO WS-LR-POSITIVOS.
038900     MOVE WS-QTD-ZERADOS     TO WS-LR-ZERADOS.
039000     MOVE WS-QTD-NEGATIVOS   TO WS-LR-NEGATIVOS.
039100     MOVE WS-LINHA-RESUMO TO LINHA-RELATORIO-SALDO.
039200     WRITE LINHA-RELATORIO-SALDO.
039300 0900-EXIT.
039400     EXIT.
039500*----------------------------------------------------------------*
039600*    0990 - ENCERRAMENTO.                                         *
039700*----------------------------------------------------------------*
039800 0990-ENCERRAR.
039900     CLOSE RELSALDO.
040000 0990-EXIT.
040100     EXIT.
