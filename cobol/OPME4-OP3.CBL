000100*----------------------------------------------------------------*
000200*                                                                 *
000300*   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
000400*   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
000500*                                                                 *
000600*   PROGRAMA.....: OPME4-OP3                                      *
000700*   FUNCAO.......: CONSULTAS E RESUMOS SOBRE O SALDO MESTRE -     *
000800*                  AGRUPAMENTO POR CLIENTE, AGRUPAMENTO POR       *
000900*                  PRODUTO, RESUMO GERAL DA CARTEIRA E LISTA DE   *
001000*                  SALDOS CRITICOS (DISPONIVEL ENTRE 1 E 5).      *
001100*   LE..........: SALDOMS (SO LEITURA) E REGNOTA (SO PARA         *
001200*                  CONTAR NOTAS JA PROCESSADAS).                  *
001300*   GRAVA........: CTLSALDO, EM MODO EXTEND, APOS O OPME4-OP1      *
001400*                  JA TER GRAVADO OS TOTAIS DA RODADA DE          *
001500*                  LANCAMENTO.                                    *
001600*                                                                 *
001700*----------------------------------------------------------------*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. OPME4-OP3.
002000 AUTHOR. MARCOS-TAVARES.
002100 INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
002200 DATE-WRITTEN. 03/03/1992.
002300 DATE-COMPILED.
002400 SECURITY. USO RESTRITO - DEPARTAMENTO DE CONTROLE DE ESTOQUE.
002500*----------------------------------------------------------------*
002600*  HISTORICO DE ALTERACOES                                       *
002700*  03/03/1992 MTAVARES   VERSAO INICIAL - SO O RESUMO GERAL E A   CR0011
002800*             LISTA DE SALDOS CRITICOS (NA EPOCA "ESTOQUE
002900*             BAIXO").
003000*  14/07/1994 MTAVARES   INCLUIDO AGRUPAMENTO POR CLIENTE, A      CR0033
003100*             PEDIDO DO SETOR COMERCIAL PARA CONFERENCIA DE
003200*             CONSIGNACAO POR HOSPITAL.
003300*  20/11/1994 R.CASTRO   INCLUIDO AGRUPAMENTO POR PRODUTO.         CR0042
003400*  06/02/1996 R.CASTRO   SALDOS CRITICOS LIMITADO AS 10 PRIMEIRAS  CR0049
003500*             LINHAS (A LISTA ESTAVA FICANDO GRANDE DEMAIS PARA
003600*             O RELATORIO DE CONFERENCIA DIARIA).
003700*  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - NENHUM    CR0061
003800*             CAMPO DE DATA E USADO EM CALCULO NESTE PROGRAMA.
003900*  11/03/2003 L.MOURA    PASSA A GRAVAR NA MESMA CTLSALDO DO       CR0079
004000*             OPME4-OP1 (MODO EXTEND), EM VEZ DE UM ARQUIVO
004100*             SEPARADO - UM SO RELATORIO DE CONFERENCIA POR
004200*             RODADA.
004300*  22/07/2005 L.MOURA    INCLUIDA CONTAGEM DE NOTAS PROCESSADAS    CR0093
004400*             NO RESUMO GERAL, LIDA DE REGNOTA.
004500*  09/08/2006 R.CASTRO   INCLUIDA CONTAGEM DE REGISTROS SEM        CR0097
004600*             MOVIMENTO NO RESUMO GERAL (SALDO ZERADO JA NA
004700*             CARGA) - CALCULADA NA VISAO REG-SALDO-QTDES SOBRE
004800*             O REGISTRO RECEM-LIDO DE SALDOMS.
004900*  09/08/2006 R.CASTRO   AGRUPAMENTO POR CLIENTE (0320/0330)        CR0098
005000*             PASSA A ACUMULAR E IMPRIMIR TAMBEM O FATURADO DO
005100*             GRUPO PRODUTO+LOTE, A PEDIDO DA AUDITORIA - SO
005200*             ENVIADO/RETORNADO/UTILIZADO ESTAVAM SAINDO NESTA
005300*             LISTAGEM.  O AGRUPAMENTO POR PRODUTO (0420/0430)
005400*             NAO MOSTRA FATURADO, SO SERVE PARA CONFERENCIA DE
005500*             MOVIMENTACAO FISICA.
005600*  09/08/2006 R.CASTRO   INCLUIDA VALIDACAO DO CNPJ/CPF DE CADA     CR0099
005700*             CLIENTE DISTINTO ANTES DE MONTAR OS GRUPOS (0315) -
005800*             SO CONTA OS DIGITOS DO CAMPO; SE NAO REDUZIR A 11
005900*             OU 14 DIGITOS, O CLIENTE E LISTADO COMO CNPJ/CPF
006000*             INVALIDO E NAO ENTRA NO AGRUPAMENTO POR PRODUTO+
006100*             LOTE (0320) - EVITA GRUPO FALSO POR CHAVE SUJA.
006200*----------------------------------------------------------------*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS DIGITO IS "0" THRU "9".
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SALDOMS   ASSIGN TO SALDOMS
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS FS-SALDOMS.
007300     SELECT REGNOTA   ASSIGN TO REGNOTA
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS FS-REGNOTA.
007600     SELECT CTLSALDO  ASSIGN TO CTLSALDO
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-CTLSALDO.
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SALDOMS
008200     LABEL RECORDS ARE STANDARD.
008300     COPY OPMESAL.
008400 FD  REGNOTA
008500     LABEL RECORDS ARE STANDARD.
008600     COPY OPMEREG.
008700 FD  CTLSALDO
008800     LABEL RECORDS ARE STANDARD.
008900     COPY OPMECTL.
009000 WORKING-STORAGE SECTION.
009100*----------------------------------------------------------------*
009200*    CONTADORES AVULSOS DAS DUAS TABELAS EM MEMORIA (SALDOS E     *
009300*    CLIENTES AGRUPADOS) - FORA DE GRUPO PORQUE SAO CONSULTADOS   *
009400*    EM TODO PARAGRAFO QUE PERCORRE AS TABELAS (VER HISTORICO).   *
009500*----------------------------------------------------------------*
009600 77  WS-QTD-SALDOS                 PIC 9(07) COMP VALUE 0.
009700 77  WS-QTD-CLIENTES               PIC 9(05) COMP VALUE 0.
009800 01  WS-FILE-STATUS.
009900     03 FS-SALDOMS                 PIC X(02).
010000     03 FS-REGNOTA                 PIC X(02).
010100     03 FS-CTLSALDO                PIC X(02).
010200     03 FILLER                     PIC X(02).
010300*----------------------------------------------------------------*
010400*    CONTADORES E SUBSCRITOS - TODOS EM COMP.                    *
010500*----------------------------------------------------------------*
010600 01  WS-CONTADORES.
010700     03 WS-QTD-NOTAS-REGISTRADAS   PIC 9(07) COMP.
010800     03 WS-QTD-PRODUTOS            PIC 9(05) COMP.
010900     03 WS-QTD-GRUPOS              PIC 9(05) COMP.
011000     03 WS-QTD-PENDENTES           PIC 9(07) COMP.
011100     03 WS-QTD-CRITICOS-IMPRESSOS  PIC 9(03) COMP.
011200     03 WS-QTD-REGISTROS-CLIENTE   PIC 9(07) COMP.
011300     03 WS-QTD-REGISTROS-PRODUTO   PIC 9(07) COMP.
011400     03 WS-QTD-GRUPOS-POSITIVOS    PIC 9(05) COMP.
011500     03 WS-QTD-SEM-MOVIMENTO       PIC 9(07) COMP.
011600     03 FILLER                     PIC X(02).
011700 01  WS-AREAS-NUMERICAS.
011800     03 WS-DISPONIVEL              PIC S9(11)V9(04).
011900     03 WS-TOTAL-ENVIADA           PIC S9(11)V9(04).
012000     03 WS-TOTAL-RETORNADA         PIC S9(11)V9(04).
012100     03 WS-TOTAL-UTILIZADA         PIC S9(11)V9(04).
012200     03 FILLER                     PIC X(02).
012300*----------------------------------------------------------------*
012400*    TABELA DE SALDOS EM MEMORIA, CARREGADA DE SALDOMS.          *
012500*----------------------------------------------------------------*
012600 01  WS-TAB-SALDOS.
012700     03 WS-SALDO-LINHA OCCURS 2000 TIMES INDEXED BY WS-IX-SALDO.
012800        05 TS-CLIENTE-CNPJ        PIC X(14).
012900        05 TS-CLIENTE-NOME        PIC X(40).
013000        05 TS-CODIGO-PRODUTO      PIC X(20).
013100        05 TS-DESCRICAO-PRODUTO   PIC X(40).
013200        05 TS-NUMERO-LOTE         PIC X(20).
013300        05 TS-QTD-ENVIADA         PIC S9(11)V9(04).
013400        05 TS-QTD-RETORNADA       PIC S9(11)V9(04).
013500        05 TS-QTD-UTILIZADA       PIC S9(11)V9(04).
013600        05 TS-QTD-FATURADA        PIC S9(11)V9(04).
013700        05 FILLER                 PIC X(04).
013800*----------------------------------------------------------------*
013900*    TABELA DE CLIENTES DISTINTOS (PRIMEIRA OCORRENCIA NO         *
014000*    SALDO MESTRE), BASE DO AGRUPAMENTO POR CLIENTE.              *
014100*----------------------------------------------------------------*
014200 01  WS-TAB-CLIENTE.
014300     03 WS-CLI-LINHA OCCURS 500 TIMES INDEXED BY WS-IX-CLI.
014400        05 TC-CNPJ                PIC X(14).
014500        05 TC-NOME                PIC X(40).
014600        05 TC-CNPJ-SW             PIC X(01).
014700           88 TC-CNPJ-VALIDO          VALUE "V".
014800           88 TC-CNPJ-INVALIDO        VALUE "I".
014900        05 FILLER                 PIC X(01).
015000*----------------------------------------------------------------*
015100*    TABELA DE PRODUTOS DISTINTOS, BASE DO AGRUPAMENTO POR        *
015200*    PRODUTO E DA CONTAGEM GERAL DE PRODUTOS DISTINTOS.           *
015300*----------------------------------------------------------------*
015400 01  WS-TAB-PRODUTO.
015500     03 WS-PRD-LINHA OCCURS 500 TIMES INDEXED BY WS-IX-PRD.
015600        05 TP-CODIGO              PIC X(20).
015700        05 TP-DESCRICAO           PIC X(40).
015800        05 FILLER                 PIC X(02).
015900*----------------------------------------------------------------*
016000*    TABELA DE GRUPOS (PRODUTO+LOTE DENTRO DE UM CLIENTE, OU      *
016100*    CLIENTE DENTRO DE UM PRODUTO) - RECARREGADA A CADA PASSADA.  *
016200*----------------------------------------------------------------*
016300 01  WS-TAB-GRUPO.
016400     03 WS-GRP-LINHA OCCURS 500 TIMES INDEXED BY WS-IX-GRP.
016500        05 TG-CHAVE-1             PIC X(40).
016600        05 TG-CHAVE-2             PIC X(20).
016700        05 TG-NOME                PIC X(40).
016800        05 TG-ENVIADA             PIC S9(11)V9(04).
016900        05 TG-RETORNADA           PIC S9(11)V9(04).
017000        05 TG-UTILIZADA           PIC S9(11)V9(04).
017100        05 TG-FATURADA            PIC S9(11)V9(04).
017200        05 FILLER                 PIC X(02).
017300 01  WS-SWITCHES.
017400     03 WS-ACHOU-GRUPO-SW         PIC X(01).
017500        88 WS-ACHOU-GRUPO             VALUE "S".
017600        88 WS-NAO-ACHOU-GRUPO         VALUE "N".
017700     03 FILLER                    PIC X(02).
017800*----------------------------------------------------------------*
017900*    AREA DE TRABALHO PARA CONTAGEM DE DIGITOS DO CNPJ/CPF DE      CR0099
018000*    CADA CLIENTE DISTINTO (VER PARAGRAFO 0315).                  *
018100*----------------------------------------------------------------*
018200 01  WS-AREA-VALIDACAO-CNPJ.
018300     03 WS-IX-POS-CNPJ            PIC 9(02) COMP.
018400     03 WS-IX-LEN-CNPJ            PIC 9(02) COMP.
018500     03 FILLER                    PIC X(02).
018600*----------------------------------------------------------------*
018700*    LINHAS DE IMPRESSAO PARA A LISTAGEM DE CONTROLE (LC-TEXTO,  *
018800*    120 POSICOES DE TEXTO LIVRE, VER COPY OPMECTL).              *
018900*----------------------------------------------------------------*
019000 01  WS-LINHA-TITULO.
019100     03 FILLER                PIC X(40) VALUE
019200         "RESUMO POR CLIENTE - OPME4-OP3".
019300 01  WS-LINHA-TITULO-PRODUTO.
019400     03 FILLER                PIC X(40) VALUE
019500         "RESUMO POR PRODUTO - OPME4-OP3".
019600 01  WS-LINHA-TITULO-GERAL.
019700     03 FILLER                PIC X(40) VALUE
019800         "RESUMO GERAL DA CARTEIRA - OPME4-OP3".
019900 01  WS-LINHA-TITULO-CRITICO.
020000     03 FILLER                PIC X(40) VALUE
020100         "SALDOS CRITICOS (1 A 5) - OPME4-OP3".
020200 01  WS-LINHA-GRUPO.
020300     03 FILLER                PIC X(08) VALUE "GRUPO..:".
020400     03 WS-LG-NOME             PIC X(40).
020500     03 FILLER                PIC X(01).
020600     03 WS-LG-CHAVE            PIC X(20).
020700     03 FILLER                PIC X(01).
020800     03 WS-LG-ENVIADA          PIC -(07)9.9999.
020900     03 FILLER                PIC X(01).
021000     03 WS-LG-RETORNADA        PIC -(07)9.9999.
021100     03 FILLER                PIC X(01).
021200     03 WS-LG-UTILIZADA        PIC -(07)9.9999.
021300     03 FILLER                PIC X(01).
021400     03 WS-LG-FATURADA         PIC -(07)9.9999.
021500     03 FILLER                PIC X(01).
021600     03 WS-LG-DISPONIVEL       PIC -(07)9.9999.
021700 01  WS-LINHA-CLIENTE-INVALIDO.
021800     03 FILLER                PIC X(12) VALUE "CLIENTE INV:".
021900     03 WS-LI-NOME             PIC X(40).
022000     03 FILLER                PIC X(01).
022100     03 WS-LI-CNPJ             PIC X(14).
022200     03 FILLER                PIC X(01).
022300     03 FILLER                PIC X(20) VALUE
022400         "CNPJ/CPF INVALIDO".
022500 01  WS-LINHA-CONTAGEM.
022600     03 FILLER                 PIC X(20) VALUE
022700         "TOTAIS DESTE GRUPO..".
022800     03 FILLER                 PIC X(14) VALUE
022900         " DISTINTOS....:".
023000     03 WS-LC-DISTINTOS         PIC ZZZZ9.
023100     03 FILLER                 PIC X(14) VALUE
023200         "  REGISTROS...:".
023300     03 WS-LC-REGISTROS         PIC ZZZZ9.
023400     03 FILLER                 PIC X(14) VALUE
023500         "  COM SALDO...:".
023600     03 WS-LC-POSITIVOS         PIC ZZZZ9.
023700 01  WS-LINHA-RESUMO-GERAL.
023800     03 FILLER                 PIC X(20) VALUE
023900         "CLIENTES COM SALDO..".
024000     03 WS-LR-CLIENTES          PIC ZZZZ9.
024100     03 FILLER                 PIC X(20) VALUE
024200         "  PRODUTOS DISTINTOS".
024300     03 WS-LR-PRODUTOS          PIC ZZZZ9.
024400     03 FILLER                 PIC X(14) VALUE
024500         "  PENDENTES..:".
024600     03 WS-LR-PENDENTES         PIC ZZZZZ9.
024700     03 FILLER                 PIC X(14) VALUE
024800         "  NOTAS PROC.:".
024900     03 WS-LR-NOTAS             PIC ZZZZZ9.
025000     03 FILLER                 PIC X(14) VALUE
025100         "  SEM MOVTO..:".
025200     03 WS-LR-SEM-MOVIMENTO     PIC ZZZZZ9.
025300 01  WS-LINHA-CRITICO.
025400     03 FILLER                 PIC X(12) VALUE "CRITICO....:".
025500     03 WS-LK-CLIENTE           PIC X(40).
025600     03 FILLER                 PIC X(01).
025700     03 WS-LK-PRODUTO           PIC X(20).
025800     03 FILLER                 PIC X(01).
025900     03 WS-LK-LOTE              PIC X(20).
026000     03 FILLER                 PIC X(01).
026100     03 WS-LK-DISPONIVEL        PIC -(07)9.9999.
026200*----------------------------------------------------------------*
026300 PROCEDURE DIVISION.
026400 0000-INICIO.
026500     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
026600     PERFORM 0200-CARREGAR-SALDOS THRU 0200-EXIT.
026700     PERFORM 0250-CONTAR-REGISTROS THRU 0250-EXIT.
026800     PERFORM 0300-AGRUPAR-POR-CLIENTE THRU 0300-EXIT.
026900     PERFORM 0400-AGRUPAR-POR-PRODUTO THRU 0400-EXIT.
027000     PERFORM 0500-RESUMO-GERAL THRU 0500-EXIT.
027100     PERFORM 0600-SALDOS-CRITICOS THRU 0600-EXIT.
027200     PERFORM 0990-ENCERRAR THRU 0990-EXIT.
027300     GOBACK.
027400*----------------------------------------------------------------*
027500*    0100 - ABERTURA DOS ARQUIVOS.                                *
027600*----------------------------------------------------------------*
027700 0100-ABRIR-ARQUIVOS.
027800     OPEN INPUT SALDOMS.
027900     OPEN EXTEND CTLSALDO.
028000 0100-EXIT.
028100     EXIT.
028200*----------------------------------------------------------------*
028300*    0200 - CARGA DO SALDO MESTRE PARA A TABELA EM MEMORIA.  A    CR0097
028400*    CONTAGEM DE REGISTROS SEM MOVIMENTO USA A VISAO REG-SALDO-   *
028500*    QTDES DIRETO SOBRE O REGISTRO RECEM-LIDO (ANTES DE PASSAR    *
028600*    PARA A TABELA) - EVITA GUARDAR UMA SEGUNDA COPIA DA CONTA    *
028700*    SO PARA ESTE TOTAL.                                          *
028800*----------------------------------------------------------------*
028900 0200-CARREGAR-SALDOS.
029000     MOVE 0 TO WS-QTD-SALDOS.
029100     MOVE 0 TO WS-QTD-SEM-MOVIMENTO.
029200 0200-LER.
029300     READ SALDOMS
029400         AT END
029500             GO TO 0200-EXIT
029600     END-READ.
029700     IF SQ-ENVIADA - SQ-RETORNADA - SQ-UTILIZADA <= 0
029800         ADD 1 TO WS-QTD-SEM-MOVIMENTO
029900     END-IF.
030000     ADD 1 TO WS-QTD-SALDOS.
030100     SET WS-IX-SALDO TO WS-QTD-SALDOS.
030200     MOVE SM-CLIENTE-CNPJ      TO TS-CLIENTE-CNPJ (WS-IX-SALDO).
030300     MOVE SM-CLIENTE-NOME      TO TS-CLIENTE-NOME (WS-IX-SALDO).
030400     MOVE SM-CODIGO-PRODUTO    TO TS-CODIGO-PRODUTO (WS-IX-SALDO).
030500     MOVE SM-DESCRICAO-PRODUTO TO TS-DESCRICAO-PRODUTO (WS-IX-SALDO).
030600     MOVE SM-NUMERO-LOTE       TO TS-NUMERO-LOTE (WS-IX-SALDO).
030700     MOVE SM-QTD-ENVIADA       TO TS-QTD-ENVIADA (WS-IX-SALDO).
030800     MOVE SM-QTD-RETORNADA     TO TS-QTD-RETORNADA (WS-IX-SALDO).
030900     MOVE SM-QTD-UTILIZADA     TO TS-QTD-UTILIZADA (WS-IX-SALDO).
031000     MOVE SM-QTD-FATURADA      TO TS-QTD-FATURADA (WS-IX-SALDO).
031100     GO TO 0200-LER.
031200 0200-EXIT.
031300     CLOSE SALDOMS.
031400     EXIT.
031500*----------------------------------------------------------------*
031600*    0250 - CONTAGEM DE NOTAS JA PROCESSADAS (REGNOTA), PARA O    CR0093
031700*    RESUMO GERAL.                                                *
031800*----------------------------------------------------------------*
031900 0250-CONTAR-REGISTROS.
032000     OPEN INPUT REGNOTA.
032100     MOVE 0 TO WS-QTD-NOTAS-REGISTRADAS.
032200 0250-LER.
032300     READ REGNOTA
032400         AT END
032500             GO TO 0250-EXIT
032600     END-READ.
032700     ADD 1 TO WS-QTD-NOTAS-REGISTRADAS.
032800     GO TO 0250-LER.
032900 0250-EXIT.
033000     CLOSE REGNOTA.
033100     EXIT.
033200*----------------------------------------------------------------*
033300*    0300 - AGRUPAMENTO POR CLIENTE: PARA CADA CLIENTE DISTINTO   CR0033
033400*    DO SALDO MESTRE, AGRUPA OS REGISTROS POR PRODUTO+LOTE E      *
033500*    IMPRIME OS TOTAIS DE CADA GRUPO E A CONTAGEM DO CLIENTE.     *
033600*----------------------------------------------------------------*
033700 0300-AGRUPAR-POR-CLIENTE.
033800     MOVE WS-LINHA-TITULO TO LC-TEXTO.
033900     WRITE LINHA-LISTAGEM-CONTROLE.
034000     MOVE 0 TO WS-QTD-CLIENTES.
034100     SET WS-IX-SALDO TO 1.
034200 0300-MONTAR-CLIENTES.
034300     IF WS-IX-SALDO > WS-QTD-SALDOS
034400         GO TO 0300-IMPRIMIR-CLIENTES
034500     END-IF.
034600     PERFORM 0310-LOCALIZAR-CLIENTE THRU 0310-EXIT.
034700     IF WS-NAO-ACHOU-GRUPO
034800         ADD 1 TO WS-QTD-CLIENTES
034900         SET WS-IX-CLI TO WS-QTD-CLIENTES
035000         MOVE TS-CLIENTE-CNPJ (WS-IX-SALDO) TO TC-CNPJ (WS-IX-CLI)
035100         MOVE TS-CLIENTE-NOME (WS-IX-SALDO) TO TC-NOME (WS-IX-CLI)
035200         PERFORM 0315-VALIDAR-CNPJ-CLIENTE THRU 0315-EXIT
035300     END-IF.
035400     SET WS-IX-SALDO UP BY 1.
035500     GO TO 0300-MONTAR-CLIENTES.
035600 0300-IMPRIMIR-CLIENTES.
035700     SET WS-IX-CLI TO 1.
035800 0300-PROXIMO-CLIENTE.
035900     IF WS-IX-CLI > WS-QTD-CLIENTES
036000         GO TO 0300-EXIT
036100     END-IF.
036200     PERFORM 0320-GRUPOS-DO-CLIENTE THRU 0320-EXIT.
036300     SET WS-IX-CLI UP BY 1.
036400     GO TO 0300-PROXIMO-CLIENTE.
036500 0300-EXIT.
036600     EXIT.
036700*----------------------------------------------------------------*
036800*    0310 - PROCURA, NA TABELA DE CLIENTES JA MONTADA, O CNPJ DO  *
036900*    SALDO CORRENTE.                                              *
037000*----------------------------------------------------------------*
037100 0310-LOCALIZAR-CLIENTE.
037200     SET WS-NAO-ACHOU-GRUPO TO TRUE.
037300     SET WS-IX-CLI TO 1.
037400 0310-PERCORRER.
037500     IF WS-IX-CLI > WS-QTD-CLIENTES
037600         GO TO 0310-EXIT
037700     END-IF.
037800     IF TC-CNPJ (WS-IX-CLI) = TS-CLIENTE-CNPJ (WS-IX-SALDO)
037900         SET WS-ACHOU-GRUPO TO TRUE
038000         GO TO 0310-EXIT
038100     END-IF.
038200     SET WS-IX-CLI UP BY 1.
038300     GO TO 0310-PERCORRER.
038400 0310-EXIT.
038500     EXIT.
038600*----------------------------------------------------------------*
038700*    0315 - CONFERE O CNPJ/CPF DO CLIENTE RECEM-INCLUIDO NA        CR0099
038800*    TABELA: CONTA SO OS DIGITOS (CLASS DIGITO) DO CAMPO TC-CNPJ.  *
038900*    SE A CONTAGEM NAO FOR 11 (CPF) NEM 14 (CNPJ), O CLIENTE FICA  *
039000*    MARCADO COMO INVALIDO E NAO ENTRA NO AGRUPAMENTO POR          *
039100*    PRODUTO+LOTE (0320) - SAI SO NA LISTAGEM COMO INVALIDO.       *
039200*----------------------------------------------------------------*
039300 0315-VALIDAR-CNPJ-CLIENTE.
039400     MOVE 0 TO WS-IX-LEN-CNPJ.
039500     SET WS-IX-POS-CNPJ TO 1.
039600 0315-PERCORRER.
039700     IF WS-IX-POS-CNPJ > 14
039800         GO TO 0315-CONFERIR
039900     END-IF.
040000     IF TC-CNPJ (WS-IX-CLI) (WS-IX-POS-CNPJ:1) IS DIGITO
040100         ADD 1 TO WS-IX-LEN-CNPJ
040200     END-IF.
040300     SET WS-IX-POS-CNPJ UP BY 1.
040400     GO TO 0315-PERCORRER.
040500 0315-CONFERIR.
040600     IF WS-IX-LEN-CNPJ = 11 OR WS-IX-LEN-CNPJ = 14
040700         SET TC-CNPJ-VALIDO (WS-IX-CLI) TO TRUE
040800     ELSE
040900         SET TC-CNPJ-INVALIDO (WS-IX-CLI) TO TRUE
041000     END-IF.
041100 0315-EXIT.
041200     EXIT.
041300*----------------------------------------------------------------*
041400*    0320 - MONTA OS GRUPOS PRODUTO+LOTE DE UM CLIENTE E IMPRIME  *
041500*    UMA LINHA POR GRUPO, SEGUIDA DA CONTAGEM DO CLIENTE.  SE O    CR0099
041600*    CNPJ/CPF DO CLIENTE NAO PASSOU NA CONFERENCIA DO 0315, O      *
041700*    CLIENTE NAO E AGRUPADO - SO SAI A LINHA DE INVALIDO (0325).   *
041800*----------------------------------------------------------------*
041900 0320-GRUPOS-DO-CLIENTE.
042000     IF TC-CNPJ-INVALIDO (WS-IX-CLI)
042100         PERFORM 0325-CLIENTE-INVALIDO THRU 0325-EXIT
042200         GO TO 0320-EXIT
042300     END-IF.
042400     MOVE 0 TO WS-QTD-GRUPOS.
042500     MOVE 0 TO WS-QTD-REGISTROS-CLIENTE.
042600     MOVE 0 TO WS-QTD-GRUPOS-POSITIVOS.
042700     SET WS-IX-SALDO TO 1.
042800 0320-PERCORRER.
042900     IF WS-IX-SALDO > WS-QTD-SALDOS
043000         GO TO 0320-IMPRIMIR
043100     END-IF.
043200     IF TS-CLIENTE-CNPJ (WS-IX-SALDO) = TC-CNPJ (WS-IX-CLI)
043300         ADD 1 TO WS-QTD-REGISTROS-CLIENTE
043400         PERFORM 0330-ACUMULAR-GRUPO THRU 0330-EXIT
043500     END-IF.
043600     SET WS-IX-SALDO UP BY 1.
043700     GO TO 0320-PERCORRER.
043800 0320-IMPRIMIR.
043900     SET WS-IX-GRP TO 1.
044000 0320-PROXIMO-GRUPO.
044100     IF WS-IX-GRP > WS-QTD-GRUPOS
044200         GO TO 0320-CONTAGEM
044300     END-IF.
044400     COMPUTE WS-DISPONIVEL = TG-ENVIADA (WS-IX-GRP) -
044500         TG-RETORNADA (WS-IX-GRP) - TG-UTILIZADA (WS-IX-GRP).
044600     IF WS-DISPONIVEL > 0
044700         ADD 1 TO WS-QTD-GRUPOS-POSITIVOS
044800     END-IF.
044900     MOVE TC-NOME (WS-IX-CLI)          TO WS-LG-NOME.
045000     MOVE TG-CHAVE-1 (WS-IX-GRP) (1:20) TO WS-LG-CHAVE.
045100     MOVE TG-ENVIADA (WS-IX-GRP)        TO WS-LG-ENVIADA.
045200     MOVE TG-RETORNADA (WS-IX-GRP)      TO WS-LG-RETORNADA.
045300     MOVE TG-UTILIZADA (WS-IX-GRP)      TO WS-LG-UTILIZADA.
045400     MOVE TG-FATURADA (WS-IX-GRP)       TO WS-LG-FATURADA.
045500     MOVE WS-DISPONIVEL                 TO WS-LG-DISPONIVEL.
045600     MOVE WS-LINHA-GRUPO TO LC-TEXTO.
045700     WRITE LINHA-LISTAGEM-CONTROLE.
045800     SET WS-IX-GRP UP BY 1.
045900     GO TO 0320-PROXIMO-GRUPO.
046000 0320-CONTAGEM.
046100     MOVE WS-QTD-GRUPOS              TO WS-LC-DISTINTOS.
046200     MOVE WS-QTD-REGISTROS-CLIENTE   TO WS-LC-REGISTROS.
046300     MOVE WS-QTD-GRUPOS-POSITIVOS    TO WS-LC-POSITIVOS.
046400     MOVE WS-LINHA-CONTAGEM TO LC-TEXTO.
046500     WRITE LINHA-LISTAGEM-CONTROLE.
046600 0320-EXIT.
046700     EXIT.
046800*----------------------------------------------------------------*
046900*    0325 - CLIENTE COM CNPJ/CPF QUE NAO REDUZ A 11 NEM 14         CR0099
047000*    DIGITOS: REJEITADO DO AGRUPAMENTO, SO SAI ESTA LINHA NA       *
047100*    LISTAGEM DE CONTROLE.                                        *
047200*----------------------------------------------------------------*
047300 0325-CLIENTE-INVALIDO.
047400     MOVE TC-NOME (WS-IX-CLI) TO WS-LI-NOME.
047500     MOVE TC-CNPJ (WS-IX-CLI) TO WS-LI-CNPJ.
047600     MOVE WS-LINHA-CLIENTE-INVALIDO TO LC-TEXTO.
047700     WRITE LINHA-LISTAGEM-CONTROLE.
047800 0325-EXIT.
047900     EXIT.
048000*----------------------------------------------------------------*
048100*    0330 - SOMA O SALDO CORRENTE NO GRUPO PRODUTO+LOTE (CRIA O   *
048200*    GRUPO SE FOR A PRIMEIRA OCORRENCIA).  TG-FATURADA ENTRA NA    CR0098
048300*    CONTA AQUI (AGRUPAMENTO POR CLIENTE) MAS NAO NO 0430          *
048400*    (AGRUPAMENTO POR PRODUTO - VER HISTORICO DO PROGRAMA).        *
048500*----------------------------------------------------------------*
048600 0330-ACUMULAR-GRUPO.
048700     SET WS-NAO-ACHOU-GRUPO TO TRUE.
048800     SET WS-IX-GRP TO 1.
048900 0330-PERCORRER.
049000     IF WS-IX-GRP > WS-QTD-GRUPOS
049100         GO TO 0330-CRIAR
049200     END-IF.
049300     IF TG-CHAVE-1 (WS-IX-GRP) (1:20) =
049400           TS-CODIGO-PRODUTO (WS-IX-SALDO) AND
049500        TG-CHAVE-2 (WS-IX-GRP) = TS-NUMERO-LOTE (WS-IX-SALDO)
049600         SET WS-ACHOU-GRUPO TO TRUE
049700         GO TO 0330-SOMAR
049800     END-IF.
049900     SET WS-IX-GRP UP BY 1.
050000     GO TO 0330-PERCORRER.
050100 0330-CRIAR.
050200     ADD 1 TO WS-QTD-GRUPOS.
050300     SET WS-IX-GRP TO WS-QTD-GRUPOS.
050400     MOVE SPACES TO TG-CHAVE-1 (WS-IX-GRP).
050500     MOVE TS-CODIGO-PRODUTO (WS-IX-SALDO) TO
050600         TG-CHAVE-1 (WS-IX-GRP) (1:20).
050700     MOVE TS-NUMERO-LOTE (WS-IX-SALDO) TO TG-CHAVE-2 (WS-IX-GRP).
050800     MOVE 0 TO TG-ENVIADA (WS-IX-GRP).
050900     MOVE 0 TO TG-RETORNADA (WS-IX-GRP).
051000     MOVE 0 TO TG-UTILIZADA (WS-IX-GRP).
051100     MOVE 0 TO TG-FATURADA (WS-IX-GRP).
051200 0330-SOMAR.
051300     ADD TS-QTD-ENVIADA (WS-IX-SALDO) TO TG-ENVIADA (WS-IX-GRP).
051400     ADD TS-QTD-RETORNADA (WS-IX-SALDO)
051500         TO TG-RETORNADA (WS-IX-GRP).
051600     ADD TS-QTD-UTILIZADA (WS-IX-SALDO)
051700         TO TG-UTILIZADA (WS-IX-GRP).
051800     ADD TS-QTD-FATURADA (WS-IX-SALDO)
051900         TO TG-FATURADA (WS-IX-GRP).
052000 0330-EXIT.
052100     EXIT.
052200*----------------------------------------------------------------*
052300*    0400 - AGRUPAMENTO POR PRODUTO, SIMETRICO AO 0300 COM OS     CR0042
052400*    PAPEIS DE CLIENTE E PRODUTO TROCADOS (GRUPOS PASSAM A SER    *
052500*    CLIENTE+LOTE DENTRO DE CADA PRODUTO DISTINTO).               *
052600*----------------------------------------------------------------*
052700 0400-AGRUPAR-POR-PRODUTO.
052800     MOVE WS-LINHA-TITULO-PRODUTO TO LC-TEXTO.
052900     WRITE LINHA-LISTAGEM-CONTROLE.
053000     MOVE 0 TO WS-QTD-PRODUTOS.
053100     SET WS-IX-SALDO TO 1.
053200 0400-MONTAR-PRODUTOS.
053300     IF WS-IX-SALDO > WS-QTD-SALDOS
053400         GO TO 0400-IMPRIMIR-PRODUTOS
053500     END-IF.
053600     PERFORM 0410-LOCALIZAR-PRODUTO THRU 0410-EXIT.
053700     IF WS-NAO-ACHOU-GRUPO
053800         ADD 1 TO WS-QTD-PRODUTOS
053900         SET WS-IX-PRD TO WS-QTD-PRODUTOS
054000         MOVE TS-CODIGO-PRODUTO (WS-IX-SALDO)
054100             TO TP-CODIGO (WS-IX-PRD)
054200         MOVE TS-DESCRICAO-PRODUTO (WS-IX-SALDO)
054300             TO TP-DESCRICAO (WS-IX-PRD)
054400     END-IF.
054500     SET WS-IX-SALDO UP BY 1.
054600     GO TO 0400-MONTAR-PRODUTOS.
054700 0400-IMPRIMIR-PRODUTOS.
054800     SET WS-IX-PRD TO 1.
054900 0400-PROXIMO-PRODUTO.
055000     IF WS-IX-PRD > WS-QTD-PRODUTOS
055100         GO TO 0400-EXIT
055200     END-IF.
055300     PERFORM 0420-GRUPOS-DO-PRODUTO THRU 0420-EXIT.
055400     SET WS-IX-PRD UP BY 1.
055500     GO TO 0400-PROXIMO-PRODUTO.
055600 0400-EXIT.
055700     EXIT.
055800 0410-LOCALIZAR-PRODUTO.
055900     SET WS-NAO-ACHOU-GRUPO TO TRUE.
056000     SET WS-IX-PRD TO 1.
056100 0410-PERCORRER.
056200     IF WS-IX-PRD > WS-QTD-PRODUTOS
056300         GO TO 0410-EXIT
056400     END-IF.
056500     IF TP-CODIGO (WS-IX-PRD) = TS-CODIGO-PRODUTO (WS-IX-SALDO)
056600         SET WS-ACHOU-GRUPO TO TRUE
056700         GO TO 0410-EXIT
056800     END-IF.
056900     SET WS-IX-PRD UP BY 1.
057000     GO TO 0410-PERCORRER.
057100 0410-EXIT.
057200     EXIT.
057300 0420-GRUPOS-DO-PRODUTO.
057400     MOVE 0 TO WS-QTD-GRUPOS.
057500     MOVE 0 TO WS-QTD-REGISTROS-PRODUTO.
057600     MOVE 0 TO WS-QTD-GRUPOS-POSITIVOS.
057700     SET WS-IX-SALDO TO 1.
057800 0420-PERCORRER.
057900     IF WS-IX-SALDO > WS-QTD-SALDOS
058000         GO TO 0420-IMPRIMIR
058100     END-IF.
058200     IF TS-CODIGO-PRODUTO (WS-IX-SALDO) = TP-CODIGO (WS-IX-PRD)
058300         ADD 1 TO WS-QTD-REGISTROS-PRODUTO
058400         PERFORM 0430-ACUMULAR-GRUPO THRU 0430-EXIT
058500     END-IF.
058600     SET WS-IX-SALDO UP BY 1.
058700     GO TO 0420-PERCORRER.
058800 0420-IMPRIMIR.
058900     SET WS-IX-GRP TO 1.
059000 0420-PROXIMO-GRUPO.
059100     IF WS-IX-GRP > WS-QTD-GRUPOS
059200         GO TO 0420-CONTAGEM
059300     END-IF.
059400     COMPUTE WS-DISPONIVEL = TG-ENVIADA (WS-IX-GRP) -
059500         TG-RETORNADA (WS-IX-GRP) - TG-UTILIZADA (WS-IX-GRP).
059600     IF WS-DISPONIVEL > 0
059700         ADD 1 TO WS-QTD-GRUPOS-POSITIVOS
059800     END-IF.
059900     MOVE TP-DESCRICAO (WS-IX-PRD) TO WS-LG-NOME.
060000     MOVE TG-NOME (WS-IX-GRP)      TO WS-LG-CHAVE.
060100     MOVE TG-ENVIADA (WS-IX-GRP)   TO WS-LG-ENVIADA.
060200     MOVE TG-RETORNADA (WS-IX-GRP) TO WS-LG-RETORNADA.
060300     MOVE TG-UTILIZADA (WS-IX-GRP) TO WS-LG-UTILIZADA.
060400     MOVE SPACES                   TO WS-LG-FATURADA.
060500     MOVE WS-DISPONIVEL            TO WS-LG-DISPONIVEL.
060600     MOVE WS-LINHA-GRUPO TO LC-TEXTO.
060700     WRITE LINHA-LISTAGEM-CONTROLE.
060800     SET WS-IX-GRP UP BY 1.
060900     GO TO 0420-PROXIMO-GRUPO.
061000 0420-CONTAGEM.
061100     MOVE WS-QTD-GRUPOS              TO WS-LC-DISTINTOS.
061200     MOVE WS-QTD-REGISTROS-PRODUTO   TO WS-LC-REGISTROS.
061300     MOVE WS-QTD-GRUPOS-POSITIVOS    TO WS-LC-POSITIVOS.
061400     MOVE WS-LINHA-CONTAGEM TO LC-TEXTO.
061500     WRITE LINHA-LISTAGEM-CONTROLE.
061600 0420-EXIT.
061700     EXIT.
061800*----------------------------------------------------------------*
061900*    0430 - SOMA O SALDO CORRENTE NO GRUPO CLIENTE+LOTE (CRIA O   *
062000*    GRUPO SE FOR A PRIMEIRA OCORRENCIA).  TG-NOME GUARDA O NOME  *
062100*    DO CLIENTE, TG-CHAVE-2 O LOTE.  TG-FATURADA E SO ZERADA      CR0098
062200*    AQUI (HIGIENE DA TABELA, REAPROVEITADA ENTRE AS DUAS         CR0098
062300*    PASSADAS) - O AGRUPAMENTO POR PRODUTO NAO SOMA NEM IMPRIME    CR0098
062400*    FATURADO, SO O 0320/0330 (AGRUPAMENTO POR CLIENTE) MOSTRA.    CR0098
062500*----------------------------------------------------------------*
062600 0430-ACUMULAR-GRUPO.
062700     SET WS-NAO-ACHOU-GRUPO TO TRUE.
062800     SET WS-IX-GRP TO 1.
062900 0430-PERCORRER.
063000     IF WS-IX-GRP > WS-QTD-GRUPOS
063100         GO TO 0430-CRIAR
063200     END-IF.
063300     IF TG-CHAVE-1 (WS-IX-GRP) (1:14) =
063400           TS-CLIENTE-CNPJ (WS-IX-SALDO) AND
063500        TG-CHAVE-2 (WS-IX-GRP) = TS-NUMERO-LOTE (WS-IX-SALDO)
063600         SET WS-ACHOU-GRUPO TO TRUE
063700         GO TO 0430-SOMAR
063800     END-IF.
063900     SET WS-IX-GRP UP BY 1.
064000     GO TO 0430-PERCORRER.
064100 0430-CRIAR.
064200     ADD 1 TO WS-QTD-GRUPOS.
064300     SET WS-IX-GRP TO WS-QTD-GRUPOS.
064400     MOVE SPACES TO TG-CHAVE-1 (WS-IX-GRP).
064500     MOVE TS-CLIENTE-CNPJ (WS-IX-SALDO) TO
064600         TG-CHAVE-1 (WS-IX-GRP) (1:14).
064700     MOVE TS-NUMERO-LOTE (WS-IX-SALDO) TO TG-CHAVE-2 (WS-IX-GRP).
064800     MOVE TS-CLIENTE-NOME (WS-IX-SALDO) TO TG-NOME (WS-IX-GRP).
064900     MOVE 0 TO TG-ENVIADA (WS-IX-GRP).
065000     MOVE 0 TO TG-RETORNADA (WS-IX-GRP).
065100     MOVE 0 TO TG-UTILIZADA (WS-IX-GRP).
065200     MOVE 0 TO TG-FATURADA (WS-IX-GRP).
065300 0430-SOMAR.
065400     ADD TS-QTD-ENVIADA (WS-IX-SALDO) TO TG-ENVIADA (WS-IX-GRP).
065500     ADD TS-QTD-RETORNADA (WS-IX-SALDO)
065600         TO TG-RETORNADA (WS-IX-GRP).
065700     ADD TS-QTD-UTILIZADA (WS-IX-SALDO)
065800         TO TG-UTILIZADA (WS-IX-GRP).
065900 0430-EXIT.
066000     EXIT.
066100*----------------------------------------------------------------*
066200*    0500 - RESUMO GERAL DA CARTEIRA: CLIENTES E PRODUTOS         *
066300*    DISTINTOS (JA CONTADOS NAS PASSADAS ANTERIORES), REGISTROS   *
066400*    PENDENTES (DISPONIVEL > 0) E NOTAS JA PROCESSADAS.           *
066500*----------------------------------------------------------------*
066600 0500-RESUMO-GERAL.
066700     MOVE WS-LINHA-TITULO-GERAL TO LC-TEXTO.
066800     WRITE LINHA-LISTAGEM-CONTROLE.
066900     MOVE 0 TO WS-QTD-PENDENTES.
067000     SET WS-IX-SALDO TO 1.
067100 0500-PERCORRER.
067200     IF WS-IX-SALDO > WS-QTD-SALDOS
067300         GO TO 0500-IMPRIMIR
067400     END-IF.
067500     COMPUTE WS-DISPONIVEL = TS-QTD-ENVIADA (WS-IX-SALDO) -
067600         TS-QTD-RETORNADA (WS-IX-SALDO) -
067700         TS-QTD-UTILIZADA (WS-IX-SALDO).
067800     IF WS-DISPONIVEL > 0
067900         ADD 1 TO WS-QTD-PENDENTES
068000     END-IF.
068100     SET WS-IX-SALDO UP BY 1.
068200     GO TO 0500-PERCORRER.
068300 0500-IMPRIMIR.
068400     MOVE WS-QTD-CLIENTES            TO WS-LR-CLIENTES.
068500     MOVE WS-QTD-PRODUTOS            TO WS-LR-PRODUTOS.
068600     MOVE WS-QTD-PENDENTES            TO WS-LR-PENDENTES.
068700     MOVE WS-QTD-NOTAS-REGISTRADAS    TO WS-LR-NOTAS.
068800     MOVE WS-QTD-SEM-MOVIMENTO        TO WS-LR-SEM-MOVIMENTO.
068900     MOVE WS-LINHA-RESUMO-GERAL TO LC-TEXTO.
069000     WRITE LINHA-LISTAGEM-CONTROLE.
069100 0500-EXIT.
069200     EXIT.
069300*----------------------------------------------------------------*
069400*    0600 - SALDOS CRITICOS: DISPONIVEL MAIOR QUE ZERO E ATE 5,   CR0049
069500*    LIMITADO AS 10 PRIMEIRAS LINHAS DO SALDO MESTRE.             *
069600*----------------------------------------------------------------*
069700 0600-SALDOS-CRITICOS.
069800     MOVE WS-LINHA-TITULO-CRITICO TO LC-TEXTO.
069900     WRITE LINHA-LISTAGEM-CONTROLE.
070000     MOVE 0 TO WS-QTD-CRITICOS-IMPRESSOS.
070100     SET WS-IX-SALDO TO 1.
070200 0600-PERCORRER.
070300     IF WS-IX-SALDO > WS-QTD-SALDOS
070400         GO TO 0600-EXIT
070500     END-IF.
070600     IF WS-QTD-CRITICOS-IMPRESSOS >= 10
070700         GO TO 0600-EXIT
070800     END-IF.
070900     COMPUTE WS-DISPONIVEL = TS-QTD-ENVIADA (WS-IX-SALDO) -
071000         TS-QTD-RETORNADA (WS-IX-SALDO) -
071100         TS-QTD-UTILIZADA (WS-IX-SALDO).
071200     IF WS-DISPONIVEL > 0 AND WS-DISPONIVEL <= 5
071300         MOVE TS-CLIENTE-NOME (WS-IX-SALDO)   TO WS-LK-CLIENTE
071400         MOVE TS-CODIGO-PRODUTO (WS-IX-SALDO)  TO WS-LK-PRODUTO
071500         MOVE TS-NUMERO-LOTE (WS-IX-SALDO)     TO WS-LK-LOTE
071600         MOVE WS-DISPONIVEL                    TO WS-LK-DISPONIVEL
071700         MOVE WS-LINHA-CRITICO TO LC-TEXTO
071800         WRITE LINHA-LISTAGEM-CONTROLE
071900         ADD 1 TO WS-QTD-CRITICOS-IMPRESSOS
072000     END-IF.
072100     SET WS-IX-SALDO UP BY 1.
072200     GO TO 0600-PERCORRER.
072300 0600-EXIT.
072400     EXIT.
072500*----------------------------------------------------------------*
072600*    0990 - ENCERRAMENTO.                                         *
072700*----------------------------------------------------------------*
072800 0990-ENCERRAR.
072900     CLOSE CTLSALDO.
073000 0990-EXIT.
073100     EXIT.
