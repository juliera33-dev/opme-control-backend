000100*----------------------------------------------------------------*
000200*                                                                 *
000300*    COPY OPMESAL  -  REGISTRO MESTRE DE SALDO DE CONSIGNACAO     *
000400*                                                                 *
000500*    UM REGISTRO POR CHAVE (SM-CLIENTE-CNPJ, SM-CODIGO-PRODUTO,   *
000600*    SM-NUMERO-LOTE, SM-NF-SAIDA-CHAVE).  O ARQUIVO SALDOMS E      *
000700*    A FOTOGRAFIA, AO FINAL DE CADA RODADA, DE QUANTO MATERIAL     *
000800*    FOI ENVIADO EM CONSIGNACAO, DEVOLVIDO FISICAMENTE, UTILIZADO  *
000900*    (BAIXA SIMBOLICA POR USO EM CIRURGIA) E FATURADO, PARA CADA   *
001000*    COMBINACAO DE CLIENTE/PRODUTO/LOTE/NOTA DE SAIDA ORIGEM.      *
001100*                                                                 *
001200*    SALDO DISPONIVEL (NAO GRAVADO, SEMPRE CALCULADO NA HORA):     *
001300*         SALDO = SM-QTD-ENVIADA - SM-QTD-RETORNADA               *
001400*                                - SM-QTD-UTILIZADA               *
001500*    SM-QTD-FATURADA NAO ENTRA NESTA CONTA -  FATURAR O MATERIAL   *
001600*    USADO NAO LIBERA ESTOQUE, SO FECHA O CICLO FINANCEIRO.        *
001700*                                                                 *
001800*    SM-SEQ-CRIACAO SUBSTITUI UM CAMPO DE DATA/HORA DE CRIACAO:    *
001900*    QUANTO MENOR O NUMERO, MAIS ANTIGO O REGISTRO - E A ORDEM     *
002000*    USADA NA BAIXA FIFO (DEVOLUCAO/USO/FATURAMENTO CONSOMEM       *
002100*    SEMPRE O SALDO ABERTO MAIS ANTIGO PRIMEIRO).                  *
002200*                                                                 *
002300*    HISTORICO DE ALTERACOES NO FINAL DESTE MEMBRO.                *
002400*----------------------------------------------------------------*
002500 01  REG-SALDO-MESTRE.
002600     03 SM-CLIENTE-CNPJ           PIC X(14).
002700     03 SM-CLIENTE-NOME           PIC X(40).
002800     03 SM-CODIGO-PRODUTO         PIC X(20).
002900     03 SM-DESCRICAO-PRODUTO      PIC X(40).
003000     03 SM-NUMERO-LOTE            PIC X(20).
003100     03 SM-NF-SAIDA-NUMERO        PIC X(20).
003200     03 SM-NF-SAIDA-SERIE         PIC X(10).
003300     03 SM-NF-SAIDA-CHAVE         PIC X(44).
003400     03 SM-QTD-ENVIADA            PIC S9(11)V9(04).
003500     03 SM-QTD-RETORNADA          PIC S9(11)V9(04).
003600     03 SM-QTD-UTILIZADA          PIC S9(11)V9(04).
003700     03 SM-QTD-FATURADA           PIC S9(11)V9(04).
003800     03 SM-SEQ-CRIACAO            PIC 9(09).
003900     03 FILLER                    PIC X(04).
004000*                                                                 *
004100*    VISAO 2 - CHAVE COMPOSTA DO REGISTRO DE SALDO.  USADA NO      CR0098
004200*    OPME4-OP1, PARAGRAFO 0900, PARA CONFERIR SE O REGISTRO        CR0098
004300*    RECEM-MOVIDO DA TABELA EM MEMORIA PARA A AREA DO ARQUIVO      CR0098
004400*    AINDA ESTA COM A MESMA CHAVE DA LINHA QUE O ORIGINOU, ANTES   CR0098
004500*    DE GRAVAR NO SALDO MESTRE (VER HISTORICO DO OPME4-OP1).       CR0098
004600 01  REG-SALDO-CHAVE REDEFINES REG-SALDO-MESTRE.
004700     03 SC-CLIENTE-PRODUTO-LOTE.
004800        05 SC-CLIENTE-CNPJ        PIC X(14).
004900        05 SC-CODIGO-PRODUTO      PIC X(20).
005000        05 SC-NUMERO-LOTE         PIC X(20).
005100     03 FILLER                    PIC X(227).
005200*                                                                 *
005300*    VISAO 3 - SALDO DISPONIVEL EM FORMA DE GRUPO NUMERICO, USADA  CR0097
005400*    PELO PARAGRAFO DE CARGA DO OPME4-OP3 (0200) PARA CONTAR OS    CR0097
005500*    REGISTROS SEM MOVIMENTO DIRETO SOBRE O REGISTRO RECEM-LIDO    CR0097
005600*    DO ARQUIVO (E NAO SOBRE A LINHA DA TABELA EM MEMORIA).        CR0097
005700 01  REG-SALDO-QTDES REDEFINES REG-SALDO-MESTRE.
005800     03 FILLER                    PIC X(208).
005900     03 SQ-ENVIADA                PIC S9(11)V9(04).
006000     03 SQ-RETORNADA              PIC S9(11)V9(04).
006100     03 SQ-UTILIZADA              PIC S9(11)V9(04).
006200     03 SQ-FATURADA               PIC S9(11)V9(04).
006300     03 FILLER                    PIC 9(09).
006400     03 FILLER                    PIC X(04).
006500*                                                                 *
006600*    VISAO 4 - SEQUENCIA DE CRIACAO EM FORMATO EDITADO, USADA      CR0099
006700*    PELO OPME4-OP1, PARAGRAFO 0900, NA MENSAGEM DE DIAGNOSTICO    CR0099
006800*    QUANDO A CONFERENCIA DE CHAVE (VISAO 2) ACUSA DIVERGENCIA -    CR0099
006900*    MOSTRA NO JOB LOG A SEQUENCIA FIFO DO REGISTRO QUE ABORTOU     CR0099
007000*    A REGRAVACAO, JA SEM ZEROS A ESQUERDA.                        CR0099
007100 01  REG-SALDO-SEQ-EDIT REDEFINES REG-SALDO-MESTRE.
007200     03 FILLER                    PIC X(268).
007300     03 SE-SEQ-CRIACAO-EDITADA    PIC Z(08)9.
007400     03 FILLER                    PIC X(04).
007500*----------------------------------------------------------------*
007600*  HISTORICO                                                     *
007700*  1991-08-14 MTAVARES   VERSAO INICIAL, SEM NF-SAIDA-CHAVE NA    CR0001
007800*             CHAVE DE UNICIDADE (SO CLIENTE+PRODUTO+LOTE).
007900*  1992-04-03 MTAVARES   INCLUIDA SM-NF-SAIDA-CHAVE NA CHAVE DE   CR0009
008000*             UNICIDADE - DUAS NOTAS DE SAIDA DIFERENTES PARA O
008100*             MESMO CLIENTE/PRODUTO/LOTE ESTAVAM SOMANDO NO
008200*             MESMO REGISTRO E QUEBRANDO A BAIXA FIFO.
008300*  1994-11-20 R.CASTRO   INCLUIDA SM-SEQ-CRIACAO PARA ORDEM FIFO  CR0038
008400*             DE BAIXA (ANTES A ORDEM ERA A DO ARQUIVO FISICO,
008500*             QUE MUDAVA A CADA REGRAVACAO DO MESTRE).
008600*  1996-02-14 R.CASTRO   INCLUIDA REG-SALDO-QTDES (VISAO 3) PARA  CR0050
008700*             USO NO CARREGAMENTO DO OPME4-OP3.
008800*  1998-09-30 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - NENHUM   CR0061
008900*             CAMPO DE DATA NESTE REGISTRO, NADA A AJUSTAR.
009000*  2003-03-11 L.MOURA    INCLUIDA REG-SALDO-SEQ-EDIT (VISAO 4),   CR0078
009100*             SEM USO AINDA - RESERVADA PARA UMA FUTURA EDICAO
009200*             DA SEQUENCIA DE CRIACAO.
009300*  2006-07-22 R.CASTRO   REGISTRO AMPLIADO DE 277 PARA 281        CR0095
009400*             POSICOES (FILLER DE ARREDONDAMENTO EM TODAS AS
009500*             VISOES) - VER HISTORICO DOS PROGRAMAS QUE O USAM.
009600*  2006-08-09 R.CASTRO   REG-SALDO-SEQ-EDIT (VISAO 4) ESTAVA COM  CR0099
009700*             SOMENTE 277 POSICOES (FALTAVA O FILLER FINAL DE
009800*             4 POSICOES DAS OUTRAS VISOES) - CORRIGIDO PARA
009900*             281.  VISAO 4 FINALMENTE GANHOU USO: MENSAGEM DE
010000*             DIAGNOSTICO DO OPME4-OP1 (0900) QUANDO A CHAVE NAO
010100*             CONFERE NA REGRAVACAO.  CHEGOU A SER LIGADA TAMBEM
010200*             A UMA NOVA COLUNA NO RELATORIO DO OPME4-OP4, MAS
010300*             ISTO FOI REVERTIDO NO MESMO DIA (VER HISTORICO DO
010400*             OPME4-OP4 E DO OPMERPT) - O LAYOUT DO RELATORIO E
010500*             FECHADO E NAO PODE GANHAR COLUNA POR CONVENIENCIA
010600*             INTERNA DE COPYBOOK.  VISAO 2 PASSA A SER USADA
010700*             PELO OPME4-OP1 NA CONFERENCIA DE CHAVE (0900).
010800*----------------------------------------------------------------*
