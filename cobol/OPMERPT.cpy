000100*----------------------------------------------------------------*
000200*    COPY OPMERPT  -  LINHA DE IMPRESSAO DO RELATORIO DE SALDOS   *
000300*    (RELSALDO), 132 POSICOES, UMA LINHA POR REGISTRO DE SALDO.   *
000400*----------------------------------------------------------------*
000500 01  LINHA-RELATORIO-SALDO.
000600     03 RL-CLIENTE                PIC X(25).
000700     03 FILLER                    PIC X(01).
000800     03 RL-CNPJ-CPF               PIC X(18).
000900     03 FILLER                    PIC X(01).
001000     03 RL-PRODUTO                PIC X(15).
001100     03 FILLER                    PIC X(01).
001200     03 RL-LOTE                   PIC X(12).
001300     03 FILLER                    PIC X(01).
001400     03 RL-ENVIADO                PIC -(06)9.9999.
001500     03 RL-RETORNADO              PIC -(06)9.9999.
001600     03 RL-UTILIZADO              PIC -(06)9.9999.
001700     03 RL-SALDO                  PIC -(06)9.9999.
001800     03 RL-STATUS                 PIC X(10).
001900*----------------------------------------------------------------*
002000*  HISTORICO                                                     *
002100*  2003-03-11 L.MOURA    VERSAO INICIAL DO RELATORIO COLUNAR.    CR0078
002200*  2005-07-22 L.MOURA    AMPLIADO RL-CLIENTE DE 20 PARA 25       CR0091
002300*             (NOMES FANTASIA CORTAVAM NO RELATORIO).
002400*  2006-08-09 R.CASTRO   CHEGOU A SER INCLUIDA UMA COLUNA DE      CR0099
002500*             SEQUENCIA NO FINAL DA LINHA; REVERTIDO NO MESMO
002600*             DIA A PEDIDO DA AUDITORIA DE LAYOUTS - ESTE
002700*             RELATORIO TEM FORMATO FECHADO (132 POSICOES, 9
002800*             COLUNAS) E NAO PODE MUDAR SEM PASSAR PELO COMITE
002900*             DE INTERFACES EXTERNAS.
003000*----------------------------------------------------------------*
