000100*----------------------------------------------------------------*
000200*                                                                 *
000300*   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
000400*   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
000500*                                                                 *
000600*   PROGRAMA.....: OPMECREA2                                      *
000700*   FUNCAO.......: CRIA, VAZIOS, O SALDO MESTRE (SALDOMS) E O     *
000800*                  REGISTRO DE NOTAS PROCESSADAS (REGNOTA), PARA  *
000900*                  O PRIMEIRO USO DO SISTEMA NUM CLIENTE NOVO OU   *
001000*                  PARA REINICIAR AMBOS OS ARQUIVOS JUNTOS.        *
001100*   OBS..........: APAGA TUDO O QUE HOUVER NOS DOIS ARQUIVOS -     *
001200*                  NAO RODAR COM O MESTRE EM PRODUCAO SEM AUTO-    *
001300*                  RIZACAO DO SUPERVISOR DO TURNO.                 *
001400*                                                                 *
001500*----------------------------------------------------------------*
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. OPMECREA2.
001800 AUTHOR. MARCOS-TAVARES.
001900 INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
002000 DATE-WRITTEN. 14/08/1991.
002100 DATE-COMPILED.
002200 SECURITY. USO RESTRITO - SO SUPERVISOR DE TURNO AUTORIZA A
002300     EXECUCAO DESTE PROGRAMA.
002400*----------------------------------------------------------------*
002500*  HISTORICO DE ALTERACOES                                       *
002600*  14/08/1991 MTAVARES   VERSAO INICIAL - CRIAVA OS TRES          CR0001
002700*             ARQUIVOS DE ESTOQUE DE MEDICAMENTOS DA EPOCA
002800*             (FATURA DE VENDA, CLIENTES E MOVIMENTO).
002900*  14/11/1994 R.CASTRO   CONVERTIDO PARA O MODELO DE CONSIGNACAO  CR0040
003000*             OPME - PASSA A CRIAR SO O SALDO MESTRE E O
003100*             REGISTRO DE NOTAS, QUE SAO OS DOIS ARQUIVOS QUE
003200*             PRECISAM EXISTIR ANTES DA PRIMEIRA RODADA DO
003300*             OPME4-OP1.
003400*  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - NENHUM    CR0061
003500*             CAMPO DE DATA NOS ARQUIVOS CRIADOS AQUI.
003600*  11/03/2003 L.MOURA    INCLUIDO COMENTARIO DE ADVERTENCIA NO     CR0079
003700*             CABECALHO - JA ACONTECEU DE RODAREM ISTO POR
003800*             ENGANO EM CIMA DO MESTRE DE PRODUCAO.
003900*----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS DIGITO IS "0" THRU "9".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SALDOMS   ASSIGN TO SALDOMS
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-SALDOMS.
005000     SELECT REGNOTA   ASSIGN TO REGNOTA
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS FS-REGNOTA.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SALDOMS
005600     LABEL RECORDS ARE STANDARD.
005700     COPY OPMESAL.
005800 FD  REGNOTA
005900     LABEL RECORDS ARE STANDARD.
006000     COPY OPMEREG.
006100 WORKING-STORAGE SECTION.
006200 01  WS-FILE-STATUS.
006300     03 FS-SALDOMS                 PIC X(02).
006400     03 FS-REGNOTA                 PIC X(02).
006500     03 FILLER                     PIC X(02).
006600 01  WS-CONTROLE-CRIACAO.
006700     03 WS-ARQUIVOS-CRIADOS        PIC 9(01) COMP.
006800     03 FILLER                     PIC X(03).
006900*----------------------------------------------------------------*
007000 PROCEDURE DIVISION.
007100 0000-INICIO.
007200     PERFORM 0100-CRIAR-ARQUIVOS THRU 0100-EXIT.
007300     STOP RUN.
007400*----------------------------------------------------------------*
007500*    0100 - ABRE CADA ARQUIVO EM OUTPUT (O QUE OS CRIA VAZIOS      *
007600*    QUANDO AINDA NAO EXISTEM, OU OS ZERA QUANDO JA EXISTEM) E     *
007700*    FECHA EM SEGUIDA, SEM GRAVAR NENHUM REGISTRO.                 *
007800*----------------------------------------------------------------*
007900 0100-CRIAR-ARQUIVOS.
008000     MOVE 0 TO WS-ARQUIVOS-CRIADOS.
008100     OPEN OUTPUT SALDOMS.
008200     CLOSE SALDOMS.
008300     ADD 1 TO WS-ARQUIVOS-CRIADOS.
008400     OPEN OUTPUT REGNOTA.
008500     CLOSE REGNOTA.
008600     ADD 1 TO WS-ARQUIVOS-CRIADOS.
008700 0100-EXIT.
008800     EXIT.
