000100*----------------------------------------------------------------*
000200*                                                                 *
000300*   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
000400*   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
000500*                                                                 *
000600*   PROGRAMA.....: OPME4-OP2                                      *
000700*   FUNCAO.......: VALIDACAO DE OPERACAO DE BAIXA DE SALDO        *
000800*                  (DEVOLUCAO FISICA, BAIXA SIMBOLICA E           *
000900*                  FATURAMENTO) CONTRA O SALDO DISPONIVEL.        *
001000*   CHAMADO POR..: OPME4-OP1, UM ITEM DE CADA VEZ, ANTES DE       *
001100*                  GRAVAR A BAIXA NO SALDO MESTRE.  A VALIDACAO   *
001200*                  E MERAMENTE INFORMATIVA - O OPME4-OP1 GRAVA A  *
001300*                  BAIXA MESMO QUANDO A RESPOSTA AQUI E "N".      *
001400*                                                                 *
001500*----------------------------------------------------------------*
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. OPME4-OP2.
001800 AUTHOR. MARCOS-TAVARES.
001900 INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
002000 DATE-WRITTEN. 20/09/1991.
002100 DATE-COMPILED.
002200 SECURITY. USO RESTRITO - DEPARTAMENTO DE CONTROLE DE ESTOQUE.
002300*----------------------------------------------------------------*
002400*  HISTORICO DE ALTERACOES                                       *
002500*  20/09/1991 MTAVARES   VERSAO INICIAL - CHAMADO PELO OPCAO-2   CR0004
002600*             DA EPOCA (BAIXA DE ESTOQUE DE MEDICAMENTOS).
002700*  12/01/1993 MTAVARES   MENSAGENS DE RECUSA PADRONIZADAS PARA   CR0015
002800*             COINCIDIR COM O LAYOUT DO REGISTRO DE CONTROLE.
002900*  14/11/1994 R.CASTRO   CONVERTIDO PARA O MODELO DE SALDO DE    CR0040
003000*             CONSIGNACAO (SAIDA/RETORNO/SIMBOLICO/FATURAMENTO),
003100*             SUBSTITUI A ANTIGA VALIDACAO DE VENDA DE BALCAO.
003200*  03/06/1996 R.CASTRO   BUSCA FIFO PASSA A PERCORRER A TABELA   CR0051
003300*             INTEIRA E GUARDAR O MENOR NUMERO DE SEQUENCIA,
003400*             AO INVES DE PARAR NO PRIMEIRO REGISTRO ENCONTRADO
003500*             (DOIS LOTES ABERTOS NA MESMA CHAVE BAIXAVAM FORA
003600*             DE ORDEM).
003700*  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000, NENHUM   CR0061
003800*             CAMPO DE DATA NESTA VALIDACAO.
003900*  22/07/2005 L.MOURA    MENSAGEM DE QUANTIDADE INSUFICIENTE     CR0092
004000*             PASSA A MOSTRAR DISPONIVEL E SOLICITADO.
004100*  09/02/2006 R.CASTRO   MENSAGEM DE SEM-SALDO PASSA A INCLUIR   CR0096
004200*             LOTE E CLIENTE, A PEDIDO DA AUDITORIA - O CODIGO
004300*             DO PRODUTO SOZINHO NAO IDENTIFICAVA O LOTE/
004400*             HOSPITAL QUE FICOU SEM SALDO.
004500*  09/08/2006 R.CASTRO   MENSAGEM DE QUANTIDADE INSUFICIENTE      CR0097
004600*             ESTOURAVA LK-MENSAGEM-VALIDACAO (75 POSICOES EM
004700*             60) E PERDIA O VALOR SOLICITADO NO CORTE - TEXTO
004800*             ABREVIADO PARA CABER NAS 60 POSICOES DO CAMPO.
004900*----------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS DIGITO IS "0" THRU "9".
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*----------------------------------------------------------------*
005800*    CONTADORES E SUBSCRITOS - TODOS EM COMP (BINARIO).          *
005900*----------------------------------------------------------------*
006000 01  WS-CONTADORES.
006100     03 WS-MENOR-SEQUENCIA        PIC 9(09) COMP.
006200     03 WS-QTD-DISPONIVEL         PIC S9(11)V9(04).
006300     03 FILLER                    PIC X(02).
006400 01  WS-SWITCHES.
006500     03 WS-ACHOU-SALDO-SW         PIC X(01) VALUE "N".
006600        88 WS-ACHOU-SALDO-ABERTO       VALUE "S".
006700        88 WS-NAO-ACHOU-SALDO-ABERTO   VALUE "N".
006800     03 FILLER                    PIC X(02).
006900 01  WS-AREA-DISPONIVEL.
007000     03 WS-DISPONIVEL-MELHOR      PIC S9(11)V9(04).
007100     03 FILLER                    PIC X(02).
007200*----------------------------------------------------------------*
007300*    VISAO EDITADA DO MELHOR SALDO DISPONIVEL ENCONTRADO NA       *
007400*    BUSCA FIFO - USADA SOMENTE PARA MONTAR A MENSAGEM DE         *
007500*    QUANTIDADE INSUFICIENTE (PARAGRAFO 0300).                    *
007600*----------------------------------------------------------------*
007700 01  WS-DISPONIVEL-EDITADO REDEFINES WS-AREA-DISPONIVEL.
007800     03 WS-DISPONIVEL-MELHOR-ED   PIC Z(06)9.9999.
007900     03 FILLER                    PIC X(05).
008000*----------------------------------------------------------------*
008100*    MENSAGENS PADRAO DE RECUSA - VER HISTORICO, 22/07/2005,       CR0096
008200*    09/02/2006 E 09/08/2006 (ESTA ULTIMA ABREVIA O TEXTO DE       *
008300*    QUANTIDADE INSUFICIENTE PARA CABER NAS 60 POSICOES DE         *
008400*    LK-MENSAGEM-VALIDACAO, SEM PERDER O VALOR SOLICITADO).        *
008500*----------------------------------------------------------------*
008600 01  WS-MENSAGENS.
008700     03 WS-MSG-SEM-SALDO.
008800        05 FILLER             PIC X(10) VALUE
008900           "SEM SALDO:".
009000        05 WS-MSG-PRODUTO     PIC X(15).
009100        05 FILLER             PIC X(06) VALUE
009200           " LOTE:".
009300        05 WS-MSG-LOTE        PIC X(10).
009400        05 FILLER             PIC X(05) VALUE
009500           " CLI:".
009600        05 WS-MSG-CLIENTE     PIC X(14).
009700     03 WS-MSG-INSUFICIENTE.
009800        05 FILLER             PIC X(12) VALUE
009900           "INSUF. DISP:".
010000        05 WS-MSG-QTD-DISP    PIC Z(06)9.9999.
010100        05 FILLER             PIC X(07) VALUE
010200           " SOLIC:".
010300        05 WS-MSG-QTD-SOLIC   PIC Z(06)9.9999.
010400        05 FILLER             PIC X(17) VALUE SPACES.
010500*----------------------------------------------------------------*
010600*    VISOES ALTERNATIVAS DAS MENSAGENS, SO EM TEXTO CORRIDO -     *
010700*    USADAS QUANDO O PARAGRAFO PRECISA TRATAR A MENSAGEM INTEIRA  *
010800*    COMO UM BLOCO UNICO DE 60 POSICOES, SEM OS CAMPOS           *
010900*    ELEMENTARES POR BAIXO - AS DUAS CABEM NO MESMO TAMANHO DE    *
011000*    LK-MENSAGEM-VALIDACAO, A PEDIDO DA REVISAO DE 09/08/2006     *
011100*    (VER HISTORICO - A MENSAGEM DE INSUFICIENTE ANTES ESTOURAVA  *
011200*    A LINKAGE E PERDIA O VALOR SOLICITADO NO CORTE).             *
011300*----------------------------------------------------------------*
011400 01  WS-MSG-SEM-SALDO-TEXTO REDEFINES WS-MSG-SEM-SALDO
011500         PIC X(60).
011600 01  WS-MSG-INSUFICIENTE-TEXTO REDEFINES WS-MSG-INSUFICIENTE
011700         PIC X(60).
011800 LINKAGE SECTION.
011900*----------------------------------------------------------------*
012000*    DADOS DE ENTRADA DA OPERACAO A VALIDAR.                     *
012100*----------------------------------------------------------------*
012200 01  LK-VALIDACAO-ENTRADA.
012300     03 LK-TIPO-OPERACAO          PIC X(12).
012400     03 LK-CLIENTE-CNPJ           PIC X(14).
012500     03 LK-CODIGO-PRODUTO         PIC X(20).
012600     03 LK-NUMERO-LOTE            PIC X(20).
012700     03 LK-QUANTIDADE             PIC S9(11)V9(04).
012800     03 FILLER                    PIC X(02).
012900 01  LK-VALIDACAO-SAIDA.
013000     03 LK-OPERACAO-VALIDA        PIC X(01).
013100        88 LK-VALIDA                   VALUE "S".
013200        88 LK-INVALIDA                 VALUE "N".
013300     03 LK-MENSAGEM-VALIDACAO     PIC X(60).
013400     03 FILLER                    PIC X(02).
013500*----------------------------------------------------------------*
013600*    TABELA DE SALDOS EM MEMORIA, MONTADA PELO OPME4-OP1 A       *
013700*    PARTIR DO ARQUIVO SALDOMS E PASSADA POR REFERENCIA - A      *
013800*    VALIDACAO FAZ A SUA PROPRIA BUSCA FIFO, INDEPENDENTE DA     *
013900*    BUSCA QUE O OPME4-OP1 FAZ PARA GRAVAR A BAIXA.              *
014000*----------------------------------------------------------------*
014100 01  LK-TAB-SALDOS.
014200     03 LK-SALDO-LINHA OCCURS 2000 TIMES INDEXED BY LK-IX-SALDO.
014300        05 LK-TS-CLIENTE-CNPJ        PIC X(14).
014400        05 LK-TS-CLIENTE-NOME        PIC X(40).
014500        05 LK-TS-CODIGO-PRODUTO      PIC X(20).
014600        05 LK-TS-DESCRICAO-PRODUTO   PIC X(40).
014700        05 LK-TS-NUMERO-LOTE         PIC X(20).
014800        05 LK-TS-NF-SAIDA-NUMERO     PIC X(20).
014900        05 LK-TS-NF-SAIDA-SERIE      PIC X(10).
015000        05 LK-TS-NF-SAIDA-CHAVE      PIC X(44).
015100        05 LK-TS-QTD-ENVIADA         PIC S9(11)V9(04).
015200        05 LK-TS-QTD-RETORNADA       PIC S9(11)V9(04).
015300        05 LK-TS-QTD-UTILIZADA       PIC S9(11)V9(04).
015400        05 LK-TS-QTD-FATURADA        PIC S9(11)V9(04).
015500        05 LK-TS-SEQ-CRIACAO         PIC 9(09).
015600        05 FILLER                    PIC X(04).
015700 01  LK-QTD-SALDOS                PIC 9(07) COMP.
015800*----------------------------------------------------------------*
015900 PROCEDURE DIVISION USING LK-VALIDACAO-ENTRADA
016000                          LK-VALIDACAO-SAIDA
016100                          LK-TAB-SALDOS
016200                          LK-QTD-SALDOS.
016300 0100-INICIO.
016400     MOVE "S" TO LK-OPERACAO-VALIDA.
016500     MOVE SPACES TO LK-MENSAGEM-VALIDACAO.
016600     IF LK-TIPO-OPERACAO = "SAIDA       " OR
016700        LK-TIPO-OPERACAO = "OUTROS      "
016800        GO TO 0900-FIM
016900     END-IF.
017000     PERFORM 0200-LOCALIZAR-SALDO-FIFO THRU 0200-EXIT.
017100     PERFORM 0300-VALIDAR-DISPONIBILIDADE THRU 0300-EXIT.
017200     GO TO 0900-FIM.
017300*----------------------------------------------------------------*
017400*    0200 - BUSCA FIFO: ENTRE OS REGISTROS DO MESMO CLIENTE/      *
017500*    PRODUTO/LOTE COM SALDO DISPONIVEL > 0, FICA COM O DE MENOR   *
017600*    SEQUENCIA DE CRIACAO (MAIS ANTIGO).                          *
017700*----------------------------------------------------------------*
017800 0200-LOCALIZAR-SALDO-FIFO.
017900     SET WS-NAO-ACHOU-SALDO-ABERTO TO TRUE.
018000     MOVE 999999999 TO WS-MENOR-SEQUENCIA.
018100     SET LK-IX-SALDO TO 1.
018200 0200-PERCORRER.
018300     IF LK-IX-SALDO > LK-QTD-SALDOS
018400        GO TO 0200-EXIT
018500     END-IF.
018600     IF LK-TS-CLIENTE-CNPJ (LK-IX-SALDO)   = LK-CLIENTE-CNPJ AND
018700        LK-TS-CODIGO-PRODUTO (LK-IX-SALDO) = LK-CODIGO-PRODUTO AND
018800        LK-TS-NUMERO-LOTE (LK-IX-SALDO)    = LK-NUMERO-LOTE
018900        COMPUTE WS-QTD-DISPONIVEL =
019000            LK-TS-QTD-ENVIADA (LK-IX-SALDO) -
019100            LK-TS-QTD-RETORNADA (LK-IX-SALDO) -
019200            LK-TS-QTD-UTILIZADA (LK-IX-SALDO)
019300        IF WS-QTD-DISPONIVEL > 0 AND
019400           LK-TS-SEQ-CRIACAO (LK-IX-SALDO) < WS-MENOR-SEQUENCIA
019500           SET WS-ACHOU-SALDO-ABERTO TO TRUE
019600           MOVE LK-TS-SEQ-CRIACAO (LK-IX-SALDO)
019700                TO WS-MENOR-SEQUENCIA
019800           MOVE WS-QTD-DISPONIVEL TO WS-DISPONIVEL-MELHOR
019900        END-IF
020000     END-IF.
020100     SET LK-IX-SALDO UP BY 1.
020200     GO TO 0200-PERCORRER.
020300 0200-EXIT.
020400     EXIT.
020500*----------------------------------------------------------------*
020600*    0300 - SEM SALDO ABERTO OU SALDO MENOR QUE O SOLICITADO     *
020700*    REPROVA A OPERACAO; CASO CONTRARIO, APROVA.                 *
020800*----------------------------------------------------------------*
020900 0300-VALIDAR-DISPONIBILIDADE.
021000     IF WS-NAO-ACHOU-SALDO-ABERTO
021100        MOVE "N" TO LK-OPERACAO-VALIDA
021200        MOVE LK-CODIGO-PRODUTO TO WS-MSG-PRODUTO
021300        MOVE LK-NUMERO-LOTE    TO WS-MSG-LOTE
021400        MOVE LK-CLIENTE-CNPJ   TO WS-MSG-CLIENTE
021500        MOVE WS-MSG-SEM-SALDO TO LK-MENSAGEM-VALIDACAO
021600        GO TO 0300-EXIT
021700     END-IF.
021800     IF WS-DISPONIVEL-MELHOR < LK-QUANTIDADE
021900        MOVE "N" TO LK-OPERACAO-VALIDA
022000        MOVE WS-DISPONIVEL-MELHOR TO WS-MSG-QTD-DISP
022100        MOVE LK-QUANTIDADE TO WS-MSG-QTD-SOLIC
022200        MOVE WS-MSG-INSUFICIENTE TO LK-MENSAGEM-VALIDACAO
022300     END-IF.
022400 0300-EXIT.
022500     EXIT.
022600 0900-FIM.
022700     GOBACK.
