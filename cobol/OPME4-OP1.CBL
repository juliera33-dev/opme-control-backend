000100*----------------------------------------------------------------*
000200*                                                                 *
000300*   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
000400*   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
000500*                                                                 *
000600*   PROGRAMA.....: OPME4-OP1                                      *
000700*   FUNCAO.......: LEITURA DO ARQUIVO DE NOTAS FISCAIS (NFEIN),   *
000800*                  VALIDACAO DE CABECALHO, CLASSIFICACAO POR      *
000900*                  CFOP, CONFERENCIA DE NOTA JA PROCESSADA E      *
001000*                  LANCAMENTO DOS ITENS NO SALDO MESTRE DE        *
001100*                  CONSIGNACAO (SALDOMS) PELO CRITERIO FIFO.      *
001200*   GRAVA AO FINAL.: SALDOMS (REGRAVADO POR INTEIRO), REGNOTA     *
001300*                  (REGRAVADO POR INTEIRO) E OS TOTAIS DA RODADA  *
001400*                  EM CTLSALDO.                                  *
001500*   CHAMA........: OPME4-OP2, UMA VEZ PARA CADA ITEM DE           *
001600*                  DEVOLUCAO/BAIXA SIMBOLICA/FATURAMENTO, SO      *
001700*                  PARA CONFERENCIA - NAO IMPEDE O LANCAMENTO.    *
001800*                                                                 *
001900*----------------------------------------------------------------*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. OPME4-OP1.
002200 AUTHOR. MARCOS-TAVARES.
002300 INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
002400 DATE-WRITTEN. 14/08/1991.
002500 DATE-COMPILED.
002600 SECURITY. USO RESTRITO - DEPARTAMENTO DE CONTROLE DE ESTOQUE.
002700*----------------------------------------------------------------*
002800*  HISTORICO DE ALTERACOES                                       *
002900*  14/08/1991 MTAVARES   VERSAO INICIAL - LANCAMENTO DE ENTRADA   CR0001
003000*             DE MATERIAIS EM CONSIGNACAO (NAO EXISTIA AINDA      CR0001
003100*             BAIXA, SO CADASTRO DO SALDO ENVIADO).
003200*  02/02/1993 MTAVARES   INCLUIDA LEITURA DO CFOP DO CABECALHO    CR0014
003300*             E A TABELA DE CLASSIFICACAO SAIDA/RETORNO/
003400*             SIMBOLICO/FATURAMENTO/OUTROS.
003500*  20/09/1993 MTAVARES   INCLUIDA BAIXA FIFO DE RETORNO E USO,    CR0017
003600*             CHAMANDO O NOVO OPME4-OP2 PARA CONFERENCIA.
003700*  20/11/1994 R.CASTRO   INCLUIDA SM-NF-SAIDA-CHAVE NA CHAVE DE   CR0009
003800*             SALDO (VER HISTORICO DO COPY OPMESAL).
003900*  20/11/1994 R.CASTRO   INCLUIDA CONFERENCIA DE NOTA JA          CR0041
004000*             PROCESSADA CONTRA O REGISTRO DE CONTROLE (ANTES    CR0041
004100*             UMA NOTA REENVIADA DUAS VEZES ERA LANCADA DUAS      CR0041
004200*             VEZES NO SALDO).
004300*  14/11/1994 R.CASTRO   INCLUIDO SM-SEQ-CRIACAO, ATRIBUIDO NA    CR0038
004400*             CRIACAO DE CADA SALDO NOVO, PARA DAR ORDEM FIFO.   CR0038
004500*  03/06/1996 R.CASTRO   BAIXA DE FATURAMENTO PASSA A TAMBEM      CR0051
004600*             PROCURAR O SALDO MAIS ANTIGO (ANTES GRAVAVA NO     CR0051
004700*             PRIMEIRO REGISTRO ENCONTRADO, FORA DE ORDEM).      CR0051
004800*  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - NENHUM   CR0061
004900*             CAMPO DE DATA E USADO EM CALCULO NESTE PROGRAMA.   CR0061
005000*  11/03/2003 L.MOURA    INCLUIDA GRAVACAO DE CTLSALDO AO FINAL   CR0078
005100*             DA RODADA (ANTES OS TOTAIS SO APARECIAM NO JOB     CR0078
005200*             LOG, SEM FICAR REGISTRADOS EM ARQUIVO).             CR0078
005300*  22/07/2005 L.MOURA    ITENS SEM NUMERO DE LOTE PASSAM A SER    CR0092
005400*             CONTADOS NA NOTA MAS NAO LANCADOS NO SALDO.        CR0092
005500*  09/08/2006 R.CASTRO   INCLUIDA CONFERENCIA DE CHAVE NA          CR0098
005600*             REGRAVACAO DO SALDO MESTRE (0900) - UM INCIDENTE   CR0098
005700*             EM OUTRA RODADA MOSTROU QUE UM MOVE DE GRUPO MAL   CR0098
005800*             ALINHADO PODE GRAVAR O REGISTRO COM A CHAVE DE      CR0098
005900*             OUTRA LINHA DA TABELA SEM ACUSAR ERRO NENHUM.       CR0098
006000*  09/08/2006 R.CASTRO   O ALERTA DO OPME4-OP2 (0520) SE PERDIA   CR0100
006100*             QUANDO A NOTA ERA ACEITA - 0600 SO GRAVAVA A       CR0100
006200*             MENSAGEM FIXA DE ITENS POSTADOS.  AGORA O ALERTA,   CR0100
006300*             QUANDO HOUVE, E ANEXADO NO FINAL DA MESMA           CR0100
006400*             MENSAGEM DO REGISTRO DE CONTROLE.                   CR0100
006500*  09/08/2006 R.CASTRO   A MENSAGEM DE ABORTO DA REGRAVACAO       CR0101
006600*             (0900), QUANDO A CHAVE NAO CONFERE, PASSA A
006700*             MOSTRAR TAMBEM A SEQUENCIA DE CRIACAO DO REGISTRO
006800*             (VISAO REG-SALDO-SEQ-EDIT DO COPY OPMESAL) - AJUDA
006900*             A LOCALIZAR O REGISTRO NO SALDO MESTRE NA
007000*             INVESTIGACAO.
007100*----------------------------------------------------------------*
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     CLASS DIGITO IS "0" THRU "9"
007700     UPSI-0 ON STATUS IS CHAVE-VIRADA-2000
007800            OFF STATUS IS CHAVE-NAO-VIRADA-2000.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT NFEIN     ASSIGN TO NFEIN
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS FS-NFEIN.
008400     SELECT SALDOMS   ASSIGN TO SALDOMS
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS FS-SALDOMS.
008700     SELECT REGNOTA   ASSIGN TO REGNOTA
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS FS-REGNOTA.
009000     SELECT CTLSALDO  ASSIGN TO CTLSALDO
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS FS-CTLSALDO.
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  NFEIN
009600     LABEL RECORDS ARE STANDARD.
009700     COPY OPMENFE.
009800 FD  SALDOMS
009900     LABEL RECORDS ARE STANDARD.
010000     COPY OPMESAL.
010100 FD  REGNOTA
010200     LABEL RECORDS ARE STANDARD.
010300     COPY OPMEREG.
010400 FD  CTLSALDO
010500     LABEL RECORDS ARE STANDARD.
010600     COPY OPMECTL.
010700 WORKING-STORAGE SECTION.
010800*----------------------------------------------------------------*
010900*    CONTADOR AVULSO DE LINHAS DA TABELA DE SALDOS EM MEMORIA -   *
011000*    FICA FORA DE GRUPO PORQUE E CONSULTADO EM TODO PARAGRAFO     *
011100*    QUE PERCORRE WS-TAB-SALDOS (VER HISTORICO).                  *
011200*----------------------------------------------------------------*
011300 77  WS-QTD-SALDOS                PIC 9(07) COMP VALUE 0.
011400*----------------------------------------------------------------*
011500*    STATUS DE ARQUIVO - TODOS X(02), PADRAO COBOL.              *
011600*----------------------------------------------------------------*
011700 01  WS-FILE-STATUS.
011800     03 FS-NFEIN                  PIC X(02).
011900     03 FS-SALDOMS                PIC X(02).
012000     03 FS-REGNOTA                PIC X(02).
012100     03 FS-CTLSALDO               PIC X(02).
012200     03 FILLER                    PIC X(02).
012300*----------------------------------------------------------------*
012400*    CONTADORES, SUBSCRITOS E ACUMULADORES - TODOS EM COMP.      *
012500*----------------------------------------------------------------*
012600 01  WS-CONTADORES.
012700     03 WS-NOTAS-LIDAS            PIC 9(07) COMP.
012800     03 WS-NOTAS-ACEITAS          PIC 9(07) COMP.
012900     03 WS-NOTAS-REJEITADAS       PIC 9(07) COMP.
013000     03 WS-ITENS-LIDOS            PIC 9(07) COMP.
013100     03 WS-ITENS-POSTADOS         PIC 9(09) COMP.
013200     03 WS-ITENS-NOTA-POSTADOS    PIC 9(05) COMP.
013300     03 WS-ALERTAS-VALIDACAO      PIC 9(07) COMP.
013400     03 WS-PROX-SEQ               PIC 9(09) COMP.
013500     03 WS-QTD-SALDOS-INICIAL     PIC 9(07) COMP.
013600     03 WS-QTD-REGISTROS          PIC 9(07) COMP.
013700     03 WS-IX-ITEM                PIC 9(05) COMP.
013800     03 WS-MENOR-SEQUENCIA        PIC 9(09) COMP.
013900     03 WS-IX-CNPJ-POS            PIC 9(02) COMP.
014000     03 WS-IX-CNPJ-LEN            PIC 9(02) COMP.
014100     03 FILLER                    PIC X(02).
014200 01  WS-AREAS-NUMERICAS.
014300     03 WS-QTD-DISPONIVEL         PIC S9(11)V9(04).
014400     03 WS-DISPONIVEL-MELHOR      PIC S9(11)V9(04).
014500     03 FILLER                    PIC X(02).
014600*----------------------------------------------------------------*
014700*    SWITCHES DE CONTROLE DA RODADA.                             *
014800*----------------------------------------------------------------*
014900 01  WS-SWITCHES.
015000     03 WS-FIM-ARQUIVO-NF-SW      PIC X(01) VALUE "N".
015100        88 WS-FIM-ARQUIVO-NF           VALUE "S".
015200     03 WS-NOTA-VALIDA-SW         PIC X(01) VALUE "S".
015300        88 WS-NOTA-VALIDA              VALUE "S".
015400        88 WS-NOTA-INVALIDA            VALUE "N".
015500     03 WS-NOTA-DUPLICADA-SW      PIC X(01) VALUE "N".
015600        88 WS-NOTA-DUPLICADA           VALUE "S".
015700        88 WS-NOTA-NAO-DUPLICADA       VALUE "N".
015800     03 WS-ACHOU-SALDO-SW         PIC X(01) VALUE "N".
015900        88 WS-ACHOU-SALDO-ABERTO       VALUE "S".
016000        88 WS-NAO-ACHOU-SALDO-ABERTO   VALUE "N".
016100     03 FILLER                    PIC X(02).
016200*----------------------------------------------------------------*
016300*    COPIA DE TRABALHO DO CABECALHO DA NOTA CORRENTE - PRECISA    *
016400*    SER SALVA ANTES DE LER OS ITENS, POIS ESTES VEM NO MESMO     *
016500*    REGISTRO FISICO (NF-DADOS-ITEM REDEFINES NF-DADOS-CABECALHO).CR0001
016600*----------------------------------------------------------------*
016700 01  WS-NOTA-ATUAL.
016800     03 WS-NOTA-NUMERO            PIC X(20).
016900     03 WS-NOTA-SERIE             PIC X(10).
017000     03 WS-NOTA-CHAVE             PIC X(44).
017100     03 WS-NOTA-CFOP              PIC X(04).
017200     03 WS-NOTA-CNPJ              PIC X(14).
017300     03 WS-NOTA-NOME              PIC X(40).
017400     03 WS-NOTA-QTD-ITENS         PIC 9(03) COMP.
017500     03 WS-NOTA-TIPO-OPERACAO     PIC X(12).
017600     03 WS-MENSAGEM-ERRO          PIC X(60).
017700     03 FILLER                    PIC X(02).
017800 01  WS-ITEM-ATUAL.
017900     03 WS-ITEM-CODIGO            PIC X(20).
018000     03 WS-ITEM-DESCRICAO         PIC X(40).
018100     03 WS-ITEM-QUANTIDADE        PIC S9(11)V9(04).
018200     03 WS-ITEM-LOTE              PIC X(20).
018300     03 FILLER                    PIC X(02).
018400*----------------------------------------------------------------*
018500*    TABELA DE CLASSIFICACAO POR CFOP - CARGA VIA VALUE E         *
018600*    REDEFINES, PERCORRIDA EM 0350-CLASSIFICAR-CFOP.              *
018700*----------------------------------------------------------------*
018800 01  WS-TAB-CFOP-DADOS.
018900     03 FILLER PIC X(16) VALUE "5917SAIDA       ".
019000     03 FILLER PIC X(16) VALUE "6917SAIDA       ".
019100     03 FILLER PIC X(16) VALUE "1918RETORNO     ".
019200     03 FILLER PIC X(16) VALUE "2918RETORNO     ".
019300     03 FILLER PIC X(16) VALUE "1919SIMBOLICO   ".
019400     03 FILLER PIC X(16) VALUE "2919SIMBOLICO   ".
019500     03 FILLER PIC X(16) VALUE "5114FATURAMENTO ".
019600     03 FILLER PIC X(16) VALUE "6114FATURAMENTO ".
019700 01  WS-TAB-CFOP REDEFINES WS-TAB-CFOP-DADOS.
019800     03 WS-CFOP-ENTRADA OCCURS 8 TIMES INDEXED BY WS-IX-CFOP.
019900        05 WS-CFOP-CODIGO         PIC X(04).
020000        05 WS-CFOP-TIPO           PIC X(12).
020100*----------------------------------------------------------------*
020200*    TABELA DE SALDOS EM MEMORIA - CARREGADA DE SALDOMS NO        *
020300*    INICIO, ATUALIZADA PELAS POSTAGENS E REGRAVADA POR INTEIRO   *
020400*    EM SALDOMS NO FINAL DA RODADA.  PASSADA POR REFERENCIA AO    *
020500*    OPME4-OP2 PARA A CONFERENCIA DE DISPONIBILIDADE.             CR0017
020600*----------------------------------------------------------------*
020700 01  WS-TAB-SALDOS.
020800     03 WS-SALDO-LINHA OCCURS 2000 TIMES INDEXED BY WS-IX-SALDO
020900                                          WS-IX-MELHOR.
021000        05 TS-CLIENTE-CNPJ        PIC X(14).
021100        05 TS-CLIENTE-NOME        PIC X(40).
021200        05 TS-CODIGO-PRODUTO      PIC X(20).
021300        05 TS-DESCRICAO-PRODUTO   PIC X(40).
021400        05 TS-NUMERO-LOTE         PIC X(20).
021500        05 TS-NF-SAIDA-NUMERO     PIC X(20).
021600        05 TS-NF-SAIDA-SERIE      PIC X(10).
021700        05 TS-NF-SAIDA-CHAVE      PIC X(44).
021800        05 TS-QTD-ENVIADA         PIC S9(11)V9(04).
021900        05 TS-QTD-RETORNADA       PIC S9(11)V9(04).
022000        05 TS-QTD-UTILIZADA       PIC S9(11)V9(04).
022100        05 TS-QTD-FATURADA        PIC S9(11)V9(04).
022200        05 TS-SEQ-CRIACAO         PIC 9(09).
022300        05 FILLER                 PIC X(04).
022400*----------------------------------------------------------------*
022500*    TABELA DO REGISTRO DE CONTROLE EM MEMORIA - CARREGADA DE     *
022600*    REGNOTA NO INICIO (HISTORICO DE RODADAS ANTERIORES, PARA A   *
022700*    CONFERENCIA DE DUPLICIDADE), RECEBE UMA LINHA POR NOTA       *
022800*    DESTA RODADA E E REGRAVADA POR INTEIRO NO FINAL.            CR0041
022900*----------------------------------------------------------------*
023000 01  WS-TAB-REGISTRO.
023100     03 WS-REG-LINHA OCCURS 5000 TIMES INDEXED BY WS-IX-REG.
023200        05 TR-CHAVE-ACESSO        PIC X(44).
023300        05 TR-TIPO-OPERACAO       PIC X(12).
023400        05 TR-STATUS              PIC X(01).
023500        05 TR-MENSAGEM            PIC X(60).
023600        05 FILLER                 PIC X(02).
023700*----------------------------------------------------------------*
023800*    AREA DE INTERFACE COM O OPME4-OP2 (VER LINKAGE DO CHAMADO). CR0017
023900*----------------------------------------------------------------*
024000 01  WS-VALIDACAO-ENTRADA.
024100     03 VE-TIPO-OPERACAO          PIC X(12).
024200     03 VE-CLIENTE-CNPJ           PIC X(14).
024300     03 VE-CODIGO-PRODUTO         PIC X(20).
024400     03 VE-NUMERO-LOTE            PIC X(20).
024500     03 VE-QUANTIDADE             PIC S9(11)V9(04).
024600     03 FILLER                    PIC X(02).
024700 01  WS-VALIDACAO-SAIDA.
024800     03 VS-OPERACAO-VALIDA        PIC X(01).
024900        88 VS-VALIDA                   VALUE "S".
025000        88 VS-INVALIDA                 VALUE "N".
025100     03 VS-MENSAGEM-VALIDACAO     PIC X(60).
025200     03 FILLER                    PIC X(02).
025300*----------------------------------------------------------------*
025400*    MENSAGEM DO REGISTRO DE CONTROLE PARA NOTA ACEITA - CARREGA  CR0095
025500*    A QUANTIDADE DE ITENS POSTADOS DESTA NOTA (VER HISTORICO).   *
025600*----------------------------------------------------------------*
025700 01  WS-MENSAGEM-REGISTRO-OK.
025800     03 FILLER                PIC X(16) VALUE "ITENS POSTADOS: ".
025900     03 WS-MRO-QTD-ITENS      PIC ZZZZ9.
026000     03 FILLER                PIC X(39) VALUE SPACES.
026100*----------------------------------------------------------------*
026200*    LINHA DE TOTAIS GRAVADA EM CTLSALDO AO FINAL DA RODADA.     CR0078
026300*----------------------------------------------------------------*
026400 01  WS-LINHA-TOTAIS.
026500     03 FILLER                PIC X(17) VALUE "NOTAS LIDAS.....:".
026600     03 WS-L-NOTAS-LIDAS      PIC Z(06)9.
026700     03 FILLER                PIC X(17) VALUE "  NOTAS ACEITAS.:".
026800     03 WS-L-NOTAS-ACEITAS    PIC Z(06)9.
026900     03 FILLER                PIC X(19) VALUE "  NOTAS REJEITADAS:".
027000     03 WS-L-NOTAS-REJEITADAS PIC Z(06)9.
027100     03 FILLER                PIC X(19) VALUE "  ITENS POSTADOS..:".
027200     03 WS-L-ITENS-POSTADOS   PIC Z(08)9.
027300 01  WS-LINHA-REGISTRO.
027400     03 FILLER                PIC X(13) VALUE "NOTA CHAVE...:".
027500     03 WS-LR-CHAVE           PIC X(44).
027600     03 FILLER                PIC X(01) VALUE SPACE.
027700     03 WS-LR-TIPO            PIC X(12).
027800     03 FILLER                PIC X(01) VALUE SPACE.
027900     03 WS-LR-STATUS          PIC X(01).
028000     03 FILLER                PIC X(01) VALUE SPACE.
028100     03 WS-LR-MENSAGEM        PIC X(60).
028200*----------------------------------------------------------------*
028300 PROCEDURE DIVISION.
028400 0000-INICIO.
028500     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
028600     PERFORM 0150-CARREGAR-SALDOS THRU 0150-EXIT.
028700     PERFORM 0160-CARREGAR-REGISTRO THRU 0160-EXIT.
028800     PERFORM 0200-LER-NOTA-FISCAL THRU 0200-EXIT
028900         UNTIL WS-FIM-ARQUIVO-NF.
029000     PERFORM 0900-REGRAVAR-SALDOS THRU 0900-EXIT.
029100     PERFORM 0930-REGRAVAR-REGISTRO THRU 0930-EXIT.
029200     PERFORM 0950-GRAVAR-LISTAGEM-CONTROLE THRU 0950-EXIT.
029300     PERFORM 0990-ENCERRAR THRU 0990-EXIT.
029400     GOBACK.
029500*----------------------------------------------------------------*
029600*    0100 - ABERTURA DOS ARQUIVOS DE ENTRADA E TRABALHO.          *
029700*----------------------------------------------------------------*
029800 0100-ABRIR-ARQUIVOS.
029900     OPEN INPUT NFEIN.
030000     OPEN INPUT SALDOMS.
030100     OPEN INPUT REGNOTA.
030200 0100-EXIT.
030300     EXIT.
030400*----------------------------------------------------------------*
030500*    0150 - CARGA DO SALDO MESTRE PARA A TABELA EM MEMORIA.       *
030600*    O MAIOR SM-SEQ-CRIACAO LIDO DA O PONTO DE PARTIDA PARA A     *
030700*    NUMERACAO DE SALDOS NOVOS NESTA RODADA.                      *
030800*----------------------------------------------------------------*
030900 0150-CARREGAR-SALDOS.
031000     MOVE 0 TO WS-QTD-SALDOS.
031100     MOVE 0 TO WS-PROX-SEQ.
031200 0150-LER.
031300     READ SALDOMS
031400         AT END
031500             GO TO 0150-EXIT
031600     END-READ.
031700     ADD 1 TO WS-QTD-SALDOS.
031800     SET WS-IX-SALDO TO WS-QTD-SALDOS.
031900     MOVE REG-SALDO-MESTRE TO WS-SALDO-LINHA (WS-IX-SALDO).
032000     IF SM-SEQ-CRIACAO > WS-PROX-SEQ
032100         MOVE SM-SEQ-CRIACAO TO WS-PROX-SEQ
032200     END-IF.
032300     GO TO 0150-LER.
032400 0150-EXIT.
032500     MOVE WS-QTD-SALDOS TO WS-QTD-SALDOS-INICIAL.
032600     CLOSE SALDOMS.
032700     EXIT.
032800*----------------------------------------------------------------*
032900*    0160 - CARGA DO REGISTRO DE CONTROLE DE RODADAS ANTERIORES   CR0041
033000*    PARA A TABELA EM MEMORIA (BASE DA CONFERENCIA DE DUPLICI-   CR0041
033100*    DADE EM 0400).                                               CR0041
033200*----------------------------------------------------------------*
033300 0160-CARREGAR-REGISTRO.
033400     MOVE 0 TO WS-QTD-REGISTROS.
033500 0160-LER.
033600     READ REGNOTA
033700         AT END
033800             GO TO 0160-EXIT
033900     END-READ.
034000     ADD 1 TO WS-QTD-REGISTROS.
034100     SET WS-IX-REG TO WS-QTD-REGISTROS.
034200     MOVE REG-CONTROLE-NOTA TO WS-REG-LINHA (WS-IX-REG).
034300     GO TO 0160-LER.
034400 0160-EXIT.
034500     CLOSE REGNOTA.
034600     EXIT.
034700*----------------------------------------------------------------*
034800*    0200 - LEITURA E PROCESSAMENTO DE UMA NOTA FISCAL COMPLETA   *
034900*    (UM CABECALHO SEGUIDO DE NF-QTD-ITENS REGISTROS DE ITEM).   *
035000*----------------------------------------------------------------*
035100 0200-LER-NOTA-FISCAL.
035200     READ NFEIN
035300         AT END
035400             SET WS-FIM-ARQUIVO-NF TO TRUE
035500             GO TO 0200-EXIT
035600     END-READ.
035700     ADD 1 TO WS-NOTAS-LIDAS.
035800     MOVE SPACES TO WS-MENSAGEM-ERRO.
035900     SET WS-NOTA-VALIDA TO TRUE.
036000     SET WS-NOTA-NAO-DUPLICADA TO TRUE.
036100     PERFORM 0300-VALIDAR-CABECALHO THRU 0300-EXIT.
036200     PERFORM 0370-SALVAR-CABECALHO THRU 0370-EXIT.
036300     IF WS-NOTA-VALIDA
036400         PERFORM 0350-CLASSIFICAR-CFOP THRU 0350-EXIT
036500         PERFORM 0360-NORMALIZAR-CNPJ THRU 0360-EXIT
036600         PERFORM 0400-VERIFICAR-DUPLICIDADE THRU 0400-EXIT
036700     END-IF.
036800     MOVE 0 TO WS-ITENS-NOTA-POSTADOS.
036900     PERFORM 0500-PROCESSAR-ITENS THRU 0500-EXIT
037000         VARYING WS-IX-ITEM FROM 1 BY 1
037100         UNTIL WS-IX-ITEM > WS-NOTA-QTD-ITENS.
037200     IF WS-NOTA-VALIDA AND WS-NOTA-NAO-DUPLICADA
037300         PERFORM 0600-GRAVAR-REGISTRO-OK THRU 0600-EXIT
037400     ELSE
037500         PERFORM 0650-GRAVAR-REGISTRO-ERRO THRU 0650-EXIT
037600     END-IF.
037700 0200-EXIT.
037800     EXIT.
037900*----------------------------------------------------------------*
038000*    0300 - VALIDACAO DO CABECALHO - NUMERO, SERIE, CHAVE DE      *
038100*    ACESSO E PRESENCA DE PELO MENOS UM ITEM.                    *
038200*----------------------------------------------------------------*
038300 0300-VALIDAR-CABECALHO.
038400     IF NF-NUMERO = SPACES
038500         SET WS-NOTA-INVALIDA TO TRUE
038600         MOVE "NUMERO DA NOTA FISCAL NAO ENCONTRADO"
038700             TO WS-MENSAGEM-ERRO
038800         GO TO 0300-EXIT
038900     END-IF.
039000     IF NF-SERIE = SPACES
039100         SET WS-NOTA-INVALIDA TO TRUE
039200         MOVE "SERIE DA NOTA FISCAL NAO ENCONTRADA"
039300             TO WS-MENSAGEM-ERRO
039400         GO TO 0300-EXIT
039500     END-IF.
039600     IF NF-CHAVE-ACESSO = SPACES
039700         SET WS-NOTA-INVALIDA TO TRUE
039800         MOVE "CHAVE DE ACESSO DA NOTA FISCAL NAO ENCONTRADA"
039900             TO WS-MENSAGEM-ERRO
040000         GO TO 0300-EXIT
040100     END-IF.
040200     IF NF-QTD-ITENS = 0
040300         SET WS-NOTA-INVALIDA TO TRUE
040400         MOVE "NENHUM ITEM ENCONTRADO NA NOTA FISCAL"
040500             TO WS-MENSAGEM-ERRO
040600     END-IF.
040700 0300-EXIT.
040800     EXIT.
040900*----------------------------------------------------------------*
041000*    0350 - CLASSIFICACAO DO CFOP DO CABECALHO EM TIPO DE        CR0014
041100*    OPERACAO (SAIDA/RETORNO/SIMBOLICO/FATURAMENTO/OUTROS).      *
041200*----------------------------------------------------------------*
041300 0350-CLASSIFICAR-CFOP.
041400     MOVE "OUTROS      " TO WS-NOTA-TIPO-OPERACAO.
041500     SET WS-IX-CFOP TO 1.
041600 0350-PERCORRER.
041700     IF WS-IX-CFOP > 8
041800         GO TO 0350-EXIT
041900     END-IF.
042000     IF WS-CFOP-CODIGO (WS-IX-CFOP) = NF-CFOP
042100         MOVE WS-CFOP-TIPO (WS-IX-CFOP) TO WS-NOTA-TIPO-OPERACAO
042200         GO TO 0350-EXIT
042300     END-IF.
042400     SET WS-IX-CFOP UP BY 1.
042500     GO TO 0350-PERCORRER.
042600 0350-EXIT.
042700     EXIT.
042800*----------------------------------------------------------------*
042900*    0360 - NORMALIZACAO DO CNPJ/CPF DO DESTINATARIO PARA        *
043000*    SOMENTE DIGITOS (O CAMPO DE ENTRADA AS VEZES CHEGA COM      *
043100*    PONTUACAO DE MASCARA QUANDO DIGITADO NO SISTEMA EMISSOR).   CR0014
043200*----------------------------------------------------------------*
043300 0360-NORMALIZAR-CNPJ.
043400     MOVE SPACES TO WS-NOTA-CNPJ.
043500     MOVE 0 TO WS-IX-CNPJ-LEN.
043600     MOVE 1 TO WS-IX-CNPJ-POS.
043700 0360-PERCORRER.
043800     IF WS-IX-CNPJ-POS > 14
043900         GO TO 0360-EXIT
044000     END-IF.
044100     IF NF-DEST-CNPJ (WS-IX-CNPJ-POS:1) IS NUMERIC
044200         ADD 1 TO WS-IX-CNPJ-LEN
044300         MOVE NF-DEST-CNPJ (WS-IX-CNPJ-POS:1)
044400             TO WS-NOTA-CNPJ (WS-IX-CNPJ-LEN:1)
044500     END-IF.
044600     ADD 1 TO WS-IX-CNPJ-POS.
044700     GO TO 0360-PERCORRER.
044800 0360-EXIT.
044900     EXIT.
045000*----------------------------------------------------------------*
045100*    0370 - GRAVA O CABECALHO NA AREA DE TRABALHO ANTES DE LER   *
045200*    OS ITENS, QUE VEM NO MESMO REGISTRO FISICO REDEFINIDO.      *
045300*----------------------------------------------------------------*
045400 0370-SALVAR-CABECALHO.
045500     MOVE NF-NUMERO          TO WS-NOTA-NUMERO.
045600     MOVE NF-SERIE           TO WS-NOTA-SERIE.
045700     MOVE NF-CHAVE-ACESSO    TO WS-NOTA-CHAVE.
045800     MOVE NF-CFOP            TO WS-NOTA-CFOP.
045900     MOVE NF-DEST-CNPJ       TO WS-NOTA-CNPJ.
046000     MOVE NF-DEST-NOME       TO WS-NOTA-NOME.
046100     MOVE NF-QTD-ITENS       TO WS-NOTA-QTD-ITENS.
046200 0370-EXIT.
046300     EXIT.
046400*----------------------------------------------------------------*
046500*    0400 - CONFERENCIA DE NOTA JA PROCESSADA EM RODADA          CR0041
046600*    ANTERIOR (MESMA CHAVE DE ACESSO COM STATUS "S" NO           CR0041
046700*    REGISTRO DE CONTROLE).                                      *
046800*----------------------------------------------------------------*
046900 0400-VERIFICAR-DUPLICIDADE.
047000     SET WS-NOTA-NAO-DUPLICADA TO TRUE.
047100     SET WS-IX-REG TO 1.
047200 0400-PERCORRER.
047300     IF WS-IX-REG > WS-QTD-REGISTROS
047400         GO TO 0400-EXIT
047500     END-IF.
047600     IF TR-CHAVE-ACESSO (WS-IX-REG) = WS-NOTA-CHAVE AND
047700        TR-STATUS (WS-IX-REG) = "S"
047800         SET WS-NOTA-DUPLICADA TO TRUE
047900         MOVE "NOTA JA PROCESSADA" TO WS-MENSAGEM-ERRO
048000         GO TO 0400-EXIT
048100     END-IF.
048200     SET WS-IX-REG UP BY 1.
048300     GO TO 0400-PERCORRER.
048400 0400-EXIT.
048500     EXIT.
048600*----------------------------------------------------------------*
048700*    0500 - LEITURA DE UM ITEM DA NOTA E DESPACHO PARA A ROTINA   *
048800*    DE POSTAGEM CONFORME O TIPO DE OPERACAO DO CABECALHO.       *
048900*    SE A NOTA FOR INVALIDA OU DUPLICADA O ITEM E LIDO (PARA     *
049000*    MANTER A SINCRONIA DO ARQUIVO) MAS NADA E LANCADO.          CR0092
049100*----------------------------------------------------------------*
049200 0500-PROCESSAR-ITENS.
049300     ADD 1 TO WS-ITENS-LIDOS.
049400     READ NFEIN
049500         AT END
049600             SET WS-FIM-ARQUIVO-NF TO TRUE
049700             GO TO 0500-EXIT
049800     END-READ.
049900     MOVE IT-CODIGO-PRODUTO  TO WS-ITEM-CODIGO.
050000     MOVE IT-DESCRICAO       TO WS-ITEM-DESCRICAO.
050100     MOVE IT-QUANTIDADE      TO WS-ITEM-QUANTIDADE.
050200     MOVE IT-NUMERO-LOTE     TO WS-ITEM-LOTE.
050300     IF NOT WS-NOTA-VALIDA OR WS-NOTA-DUPLICADA
050400         GO TO 0500-EXIT
050500     END-IF.
050600     IF WS-ITEM-LOTE = SPACES
050700         GO TO 0500-EXIT
050800     END-IF.
050900     IF WS-NOTA-TIPO-OPERACAO = "SAIDA       "
051000         PERFORM 0510-POSTAR-SAIDA THRU 0510-EXIT
051100         ADD 1 TO WS-ITENS-NOTA-POSTADOS
051200         ADD 1 TO WS-ITENS-POSTADOS
051300         GO TO 0500-EXIT
051400     END-IF.
051500     IF WS-NOTA-TIPO-OPERACAO = "RETORNO     " OR
051600        WS-NOTA-TIPO-OPERACAO = "SIMBOLICO   " OR
051700        WS-NOTA-TIPO-OPERACAO = "FATURAMENTO "
051800         PERFORM 0520-CONFERIR-COM-OPME4-OP2 THRU 0520-EXIT
051900         PERFORM 0530-POSTAR-BAIXA THRU 0530-EXIT
052000         ADD 1 TO WS-ITENS-NOTA-POSTADOS
052100         ADD 1 TO WS-ITENS-POSTADOS
052200     END-IF.
052300 0500-EXIT.
052400     EXIT.
052500*----------------------------------------------------------------*
052600*    0510 - POSTAGEM DE SAIDA (CFOP 5917/6917) - PROCURA UM      *
052700*    SALDO EXISTENTE PARA A MESMA CHAVE (CLIENTE/PRODUTO/LOTE/   *
052800*    NOTA DE SAIDA) E SOMA; SE NAO EXISTIR, CRIA UM NOVO COM A   *
052900*    PROXIMA SEQUENCIA (ORDEM FIFO DE CRIACAO).                 CR0038
053000*----------------------------------------------------------------*
053100 0510-POSTAR-SAIDA.
053200     SET WS-ACHOU-SALDO-ABERTO TO FALSE.
053300     SET WS-IX-SALDO TO 1.
053400 0510-PERCORRER.
053500     IF WS-IX-SALDO > WS-QTD-SALDOS
053600         GO TO 0510-CRIAR-NOVO
053700     END-IF.
053800     IF TS-CLIENTE-CNPJ (WS-IX-SALDO)    = WS-NOTA-CNPJ AND
053900        TS-CODIGO-PRODUTO (WS-IX-SALDO)  = WS-ITEM-CODIGO AND
054000        TS-NUMERO-LOTE (WS-IX-SALDO)     = WS-ITEM-LOTE AND
054100        TS-NF-SAIDA-CHAVE (WS-IX-SALDO)  = WS-NOTA-CHAVE
054200         ADD WS-ITEM-QUANTIDADE TO TS-QTD-ENVIADA (WS-IX-SALDO)
054300         GO TO 0510-EXIT
054400     END-IF.
054500     SET WS-IX-SALDO UP BY 1.
054600     GO TO 0510-PERCORRER.
054700 0510-CRIAR-NOVO.
054800     ADD 1 TO WS-QTD-SALDOS.
054900     SET WS-IX-SALDO TO WS-QTD-SALDOS.
055000     ADD 1 TO WS-PROX-SEQ.
055100     MOVE WS-NOTA-CNPJ       TO TS-CLIENTE-CNPJ (WS-IX-SALDO).
055200     MOVE WS-NOTA-NOME       TO TS-CLIENTE-NOME (WS-IX-SALDO).
055300     MOVE WS-ITEM-CODIGO     TO TS-CODIGO-PRODUTO (WS-IX-SALDO).
055400     MOVE WS-ITEM-DESCRICAO  TO TS-DESCRICAO-PRODUTO (WS-IX-SALDO).
055500     MOVE WS-ITEM-LOTE       TO TS-NUMERO-LOTE (WS-IX-SALDO).
055600     MOVE WS-NOTA-NUMERO     TO TS-NF-SAIDA-NUMERO (WS-IX-SALDO).
055700     MOVE WS-NOTA-SERIE      TO TS-NF-SAIDA-SERIE (WS-IX-SALDO).
055800     MOVE WS-NOTA-CHAVE      TO TS-NF-SAIDA-CHAVE (WS-IX-SALDO).
055900     MOVE WS-ITEM-QUANTIDADE TO TS-QTD-ENVIADA (WS-IX-SALDO).
056000     MOVE 0                 TO TS-QTD-RETORNADA (WS-IX-SALDO).
056100     MOVE 0                 TO TS-QTD-UTILIZADA (WS-IX-SALDO).
056200     MOVE 0                 TO TS-QTD-FATURADA (WS-IX-SALDO).
056300     MOVE WS-PROX-SEQ        TO TS-SEQ-CRIACAO (WS-IX-SALDO).
056400 0510-EXIT.
056500     EXIT.
056600*----------------------------------------------------------------*
056700*    0520 - CONFERENCIA ADVISORIA COM O OPME4-OP2 ANTES DE       *
056800*    LANCAR DEVOLUCAO/BAIXA SIMBOLICA/FATURAMENTO - A RESPOSTA   *
056900*    NAO IMPEDE O LANCAMENTO, SO E CONTADA EM WS-ALERTAS-        *
057000*    VALIDACAO; SE A NOTA FOR ACEITA MESMO ASSIM, O AVISO        CR0100
057100*    APARECE NO FINAL DA MENSAGEM DO REGISTRO DE CONTROLE (VER   CR0100
057200*    0600) PARA NAO SE PERDER - A AUDITORIA JA PERGUNTOU MAIS    CR0100
057300*    DE UMA VEZ POR QUE UMA NOTA ACEITA TINHA DADO ALERTA NO      CR0100
057400*    OPME4-OP2 E NAO HAVIA REGISTRO NENHUM DISSO.                 CR0100
057500*----------------------------------------------------------------*
057600 0520-CONFERIR-COM-OPME4-OP2.
057700     MOVE WS-NOTA-TIPO-OPERACAO TO VE-TIPO-OPERACAO.
057800     MOVE WS-NOTA-CNPJ          TO VE-CLIENTE-CNPJ.
057900     MOVE WS-ITEM-CODIGO        TO VE-CODIGO-PRODUTO.
058000     MOVE WS-ITEM-LOTE          TO VE-NUMERO-LOTE.
058100     MOVE WS-ITEM-QUANTIDADE    TO VE-QUANTIDADE.
058200     CALL "OPME4-OP2" USING WS-VALIDACAO-ENTRADA
058300                             WS-VALIDACAO-SAIDA
058400                             WS-TAB-SALDOS
058500                             WS-QTD-SALDOS.
058600     IF VS-INVALIDA
058700         ADD 1 TO WS-ALERTAS-VALIDACAO
058800         MOVE VS-MENSAGEM-VALIDACAO TO WS-MENSAGEM-ERRO
058900     END-IF.
059000 0520-EXIT.
059100     EXIT.
059200*----------------------------------------------------------------*
059300*    0530 - BAIXA FIFO - PROCURA, ENTRE OS SALDOS ABERTOS DO      *
059400*    MESMO CLIENTE/PRODUTO/LOTE, O DE MENOR SEQUENCIA DE         *
059500*    CRIACAO COM SALDO DISPONIVEL MAIOR QUE ZERO E LANCA A       *
059600*    QUANTIDADE NO BALDE CORRESPONDENTE AO TIPO DE OPERACAO.     *
059700*    SE NENHUM SALDO ABERTO FOR ENCONTRADO, A BAIXA E OMITIDA -   *
059800*    O ITEM JA FOI CONTADO EM 0500, A NOTA CONTINUA ACEITA.      CR0092
059900*----------------------------------------------------------------*
060000 0530-POSTAR-BAIXA.
060100     SET WS-NAO-ACHOU-SALDO-ABERTO TO TRUE.
060200     MOVE 999999999 TO WS-MENOR-SEQUENCIA.
060300     SET WS-IX-SALDO TO 1.
060400 0530-PERCORRER.
060500     IF WS-IX-SALDO > WS-QTD-SALDOS
060600         GO TO 0530-APLICAR
060700     END-IF.
060800     IF TS-CLIENTE-CNPJ (WS-IX-SALDO)   = WS-NOTA-CNPJ AND
060900        TS-CODIGO-PRODUTO (WS-IX-SALDO) = WS-ITEM-CODIGO AND
061000        TS-NUMERO-LOTE (WS-IX-SALDO)    = WS-ITEM-LOTE
061100         COMPUTE WS-QTD-DISPONIVEL =
061200             TS-QTD-ENVIADA (WS-IX-SALDO) -
061300             TS-QTD-RETORNADA (WS-IX-SALDO) -
061400             TS-QTD-UTILIZADA (WS-IX-SALDO)
061500         IF WS-QTD-DISPONIVEL > 0 AND
061600            TS-SEQ-CRIACAO (WS-IX-SALDO) < WS-MENOR-SEQUENCIA
061700             SET WS-ACHOU-SALDO-ABERTO TO TRUE
061800             MOVE TS-SEQ-CRIACAO (WS-IX-SALDO)
061900                 TO WS-MENOR-SEQUENCIA
062000             SET WS-IX-MELHOR TO WS-IX-SALDO
062100         END-IF
062200     END-IF.
062300     SET WS-IX-SALDO UP BY 1.
062400     GO TO 0530-PERCORRER.
062500 0530-APLICAR.
062600     IF WS-NAO-ACHOU-SALDO-ABERTO
062700         GO TO 0530-EXIT
062800     END-IF.
062900     IF WS-NOTA-TIPO-OPERACAO = "RETORNO     "
063000         ADD WS-ITEM-QUANTIDADE
063100             TO TS-QTD-RETORNADA (WS-IX-MELHOR)
063200         GO TO 0530-EXIT
063300     END-IF.
063400     IF WS-NOTA-TIPO-OPERACAO = "SIMBOLICO   "
063500         ADD WS-ITEM-QUANTIDADE
063600             TO TS-QTD-UTILIZADA (WS-IX-MELHOR)
063700         GO TO 0530-EXIT
063800     END-IF.
063900     ADD WS-ITEM-QUANTIDADE TO TS-QTD-FATURADA (WS-IX-MELHOR).
064000 0530-EXIT.
064100     EXIT.
064200*----------------------------------------------------------------*
064300*    0600 - GRAVA NO REGISTRO DE CONTROLE UMA NOTA ACEITA.  SE O   CR0100
064400*    OPME4-OP2 DEU ALERTA EM ALGUM ITEM DESTA NOTA (WS-MENSAGEM-   CR0100
064500*    ERRO NAO EM BRANCO), O ALERTA E GRAVADO NO FINAL DA MESMA     CR0100
064600*    MENSAGEM DE "ITENS POSTADOS" - NAO HA COMO PERDER O AVISO     CR0100
064700*    SO PORQUE A NOTA FOI ACEITA.                                  CR0100
064800*----------------------------------------------------------------*
064900 0600-GRAVAR-REGISTRO-OK.
065000     ADD 1 TO WS-NOTAS-ACEITAS.
065100     ADD 1 TO WS-QTD-REGISTROS.
065200     SET WS-IX-REG TO WS-QTD-REGISTROS.
065300     MOVE WS-NOTA-CHAVE          TO TR-CHAVE-ACESSO (WS-IX-REG).
065400     MOVE WS-NOTA-TIPO-OPERACAO  TO TR-TIPO-OPERACAO (WS-IX-REG).
065500     MOVE "S"                    TO TR-STATUS (WS-IX-REG).
065600     MOVE WS-ITENS-NOTA-POSTADOS TO WS-MRO-QTD-ITENS.
065700     MOVE WS-MENSAGEM-REGISTRO-OK
065800                                 TO TR-MENSAGEM (WS-IX-REG).
065900     IF WS-MENSAGEM-ERRO NOT = SPACES
066000         MOVE "- ALERTA OPME4-OP2, VER LOG"
066100             TO TR-MENSAGEM (WS-IX-REG) (22:27)
066200     END-IF.
066300 0600-EXIT.
066400     EXIT.
066500*----------------------------------------------------------------*
066600*    0650 - GRAVA NO REGISTRO DE CONTROLE UMA NOTA REJEITADA.    CR0041
066700*----------------------------------------------------------------*
066800 0650-GRAVAR-REGISTRO-ERRO.
066900     ADD 1 TO WS-NOTAS-REJEITADAS.
067000     ADD 1 TO WS-QTD-REGISTROS.
067100     SET WS-IX-REG TO WS-QTD-REGISTROS.
067200     MOVE WS-NOTA-CHAVE          TO TR-CHAVE-ACESSO (WS-IX-REG).
067300     MOVE WS-NOTA-TIPO-OPERACAO  TO TR-TIPO-OPERACAO (WS-IX-REG).
067400     MOVE "E"                    TO TR-STATUS (WS-IX-REG).
067500     MOVE WS-MENSAGEM-ERRO       TO TR-MENSAGEM (WS-IX-REG).
067600 0650-EXIT.
067700     EXIT.
067800*----------------------------------------------------------------*
067900*    0900 - REGRAVACAO DO SALDO MESTRE POR INTEIRO, JA COM AS    *
068000*    BAIXAS E OS SALDOS NOVOS DA RODADA.  A CHAVE DO REGISTRO     CR0098
068100*    RECEM-MOVIDO (VISAO REG-SALDO-CHAVE) E CONFERIDA CONTRA A    CR0098
068200*    CHAVE DA LINHA DA TABELA QUE A ORIGINOU ANTES DE GRAVAR -    CR0098
068300*    VER HISTORICO.                                              CR0098
068400*----------------------------------------------------------------*
068500 0900-REGRAVAR-SALDOS.
068600     OPEN OUTPUT SALDOMS.
068700     SET WS-IX-SALDO TO 1.
068800 0900-GRAVAR.
068900     IF WS-IX-SALDO > WS-QTD-SALDOS
069000         GO TO 0900-EXIT
069100     END-IF.
069200     MOVE WS-SALDO-LINHA (WS-IX-SALDO) TO REG-SALDO-MESTRE.
069300     IF SC-CLIENTE-CNPJ NOT = TS-CLIENTE-CNPJ (WS-IX-SALDO) OR
069400        SC-CODIGO-PRODUTO NOT = TS-CODIGO-PRODUTO (WS-IX-SALDO) OR
069500        SC-NUMERO-LOTE NOT = TS-NUMERO-LOTE (WS-IX-SALDO)
069600         DISPLAY "OPME4-OP1 - CHAVE DO SALDO MESTRE NAO CONFERE "
069700         DISPLAY "NA REGRAVACAO - TABELA: " SC-CLIENTE-PRODUTO-LOTE
069800         DISPLAY "SEQUENCIA DE CRIACAO DO REGISTRO: "
069900             SE-SEQ-CRIACAO-EDITADA
070000         DISPLAY "RODADA ABORTADA."
070100         STOP RUN
070200     END-IF.
070300     WRITE REG-SALDO-MESTRE.
070400     SET WS-IX-SALDO UP BY 1.
070500     GO TO 0900-GRAVAR.
070600 0900-EXIT.
070700     CLOSE SALDOMS.
070800     EXIT.
070900*----------------------------------------------------------------*
071000*    0930 - REGRAVACAO DO REGISTRO DE CONTROLE POR INTEIRO,      CR0041
071100*    COM O HISTORICO DE RODADAS ANTERIORES E AS NOTAS DESTA.     *
071200*----------------------------------------------------------------*
071300 0930-REGRAVAR-REGISTRO.
071400     OPEN OUTPUT REGNOTA.
071500     SET WS-IX-REG TO 1.
071600 0930-GRAVAR.
071700     IF WS-IX-REG > WS-QTD-REGISTROS
071800         GO TO 0930-EXIT
071900     END-IF.
072000     MOVE WS-REG-LINHA (WS-IX-REG) TO REG-CONTROLE-NOTA.
072100     WRITE REG-CONTROLE-NOTA.
072200     SET WS-IX-REG UP BY 1.
072300     GO TO 0930-GRAVAR.
072400 0930-EXIT.
072500     CLOSE REGNOTA.
072600     EXIT.
072700*----------------------------------------------------------------*
072800*    0950 - GRAVACAO DOS TOTAIS DA RODADA E DO ECO DE CADA NOTA   CR0078
072900*    NA LISTAGEM DE CONTROLE (CTLSALDO).  O OPME4-OP3 ABRE ESTE   *
073000*    ARQUIVO EM EXTEND PARA ACRESCENTAR O RESUMO GERAL.          *
073100*----------------------------------------------------------------*
073200 0950-GRAVAR-LISTAGEM-CONTROLE.
073300     OPEN OUTPUT CTLSALDO.
073400     MOVE WS-NOTAS-LIDAS      TO WS-L-NOTAS-LIDAS.
073500     MOVE WS-NOTAS-ACEITAS    TO WS-L-NOTAS-ACEITAS.
073600     MOVE WS-NOTAS-REJEITADAS TO WS-L-NOTAS-REJEITADAS.
073700     MOVE WS-ITENS-POSTADOS   TO WS-L-ITENS-POSTADOS.
073800     MOVE WS-LINHA-TOTAIS TO LC-TEXTO.
073900     WRITE LINHA-LISTAGEM-CONTROLE.
074000     SET WS-IX-REG TO 1.
074100 0950-GRAVAR.
074200     IF WS-IX-REG > WS-QTD-REGISTROS
074300         GO TO 0950-EXIT
074400     END-IF.
074500     MOVE TR-CHAVE-ACESSO (WS-IX-REG)    TO WS-LR-CHAVE.
074600     MOVE TR-TIPO-OPERACAO (WS-IX-REG)   TO WS-LR-TIPO.
074700     MOVE TR-STATUS (WS-IX-REG)          TO WS-LR-STATUS.
074800     MOVE TR-MENSAGEM (WS-IX-REG)        TO WS-LR-MENSAGEM.
074900     MOVE WS-LINHA-REGISTRO TO LC-TEXTO.
075000     WRITE LINHA-LISTAGEM-CONTROLE.
075100     SET WS-IX-REG UP BY 1.
075200     GO TO 0950-GRAVAR.
075300 0950-EXIT.
075400     CLOSE CTLSALDO.
075500     EXIT.
075600*----------------------------------------------------------------*
075700*    0990 - ENCERRAMENTO DA RODADA.                               *
075800*----------------------------------------------------------------*
075900 0990-ENCERRAR.
076000     CLOSE NFEIN.
076100 0990-EXIT.
076200     EXIT.
