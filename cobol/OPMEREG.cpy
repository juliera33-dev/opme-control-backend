000100*----------------------------------------------------------------*
000200*    COPY OPMEREG  -  REGISTRO DE CONTROLE DE NOTAS PROCESSADAS   *
000300*    UM REGISTRO POR NOTA FISCAL LIDA, NA ORDEM DE CHEGADA.       *
000400*    REG-STATUS "S" = PROCESSADA, "E" = REJEITADA.                *
000500*----------------------------------------------------------------*
000600 01  REG-CONTROLE-NOTA.
000700     03 REG-CHAVE-ACESSO          PIC X(44).
000800     03 REG-TIPO-OPERACAO         PIC X(12).
000900     03 REG-STATUS                PIC X(01).
001000        88 REG-NOTA-OK            VALUE "S".
001100        88 REG-NOTA-REJEITADA     VALUE "E".
001200     03 REG-MENSAGEM              PIC X(60).
001300     03 FILLER                    PIC X(04).
001400*----------------------------------------------------------------*
001500*  HISTORICO                                                     *
001600*  1991-08-14 MTAVARES   VERSAO INICIAL.                         CR0002
001700*  1995-06-01 R.CASTRO   AMPLIADO REG-MENSAGEM DE 40 PARA 60     CR0044
001800*             POSICOES (MENSAGENS DE SALDO INSUFICIENTE CORTAVAM).
001900*  1998-09-30 L.MOURA    REVISAO VIRADA DO ANO 2000, SEM CAMPOS  CR0061
002000*             DE DATA NESTE REGISTRO.
002100*----------------------------------------------------------------*
