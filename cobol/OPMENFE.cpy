000100*----------------------------------------------------------------*
000200*    COPY OPMENFE  -  REGISTRO DE ENTRADA DA NOTA FISCAL (NF-E)   *
000300*    LIDO SEQUENCIALMENTE DO ARQUIVO NFEIN, UM POR LINHA.         *
000400*    TIPO-REGISTRO "H" = CABECALHO DA NOTA, "I" = ITEM DA NOTA.   *
000500*    REGISTRO FIXO DE 156 POSICOES PARA OS DOIS TIPOS.            *
000600*    HISTORICO DE ALTERACOES NO FINAL DESTE MEMBRO.               *
000700*----------------------------------------------------------------*
000800 01  REG-NOTA-FISCAL.
000900     03 NF-TIPO-REGISTRO         PIC X(01).
001000        88 NF-REG-CABECALHO      VALUE "H".
001100        88 NF-REG-ITEM           VALUE "I".
001200     03 NF-DADOS-CABECALHO.
001300        05 NF-NUMERO             PIC X(20).
001400        05 NF-SERIE              PIC X(10).
001500        05 NF-CHAVE-ACESSO       PIC X(44).
001600        05 NF-DATA-EMISSAO       PIC X(10).
001700        05 NF-CFOP               PIC X(04).
001800        05 NF-DEST-CNPJ          PIC X(14).
001900        05 NF-DEST-NOME          PIC X(40).
002000        05 NF-QTD-ITENS          PIC 9(03).
002100        05 FILLER                PIC X(10).
002200     03 NF-DADOS-ITEM REDEFINES NF-DADOS-CABECALHO.
002300        05 IT-CODIGO-PRODUTO     PIC X(20).
002400        05 IT-DESCRICAO          PIC X(40).
002500        05 IT-QUANTIDADE         PIC S9(11)V9(04).
002600        05 IT-VALOR-UNITARIO     PIC S9(11)V9(04).
002700        05 IT-VALOR-TOTAL        PIC S9(13)V9(02).
002800        05 IT-NUMERO-LOTE        PIC X(20).
002900        05 IT-DATA-FABRICACAO    PIC X(10).
003000        05 IT-DATA-VALIDADE      PIC X(10).
003100        05 FILLER                PIC X(10).
003200*----------------------------------------------------------------*
003300*  HISTORICO                                                     *
003400*  1991-08-14 MTAVARES   VERSAO INICIAL DO LAYOUT DE ENTRADA.    CR0001
003500*  1993-02-02 MTAVARES   INCLUIDO NF-CFOP PARA CLASSIFICACAO.    CR0014
003600*  1994-11-20 R.CASTRO   INCLUIDO IT-NUMERO-LOTE E DATAS DE      CR0037
003700*             VALIDADE/FABRICACAO POR EXIGENCIA DE RASTREIO.
003800*  1996-05-09 R.CASTRO   AMPLIADO IT-VALOR-TOTAL PARA 13.2       CR0052
003900*             (ESTOURO EM NOTAS DE GRANDE VOLUME).
004000*  1998-09-30 L.MOURA    REVISAO GERAL PARA VIRADA DO ANO 2000,  CR0061
004100*             DATAS PERMANECEM X(10) AAAA-MM-DD.
004200*----------------------------------------------------------------*
