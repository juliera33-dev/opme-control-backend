000100*----------------------------------------------------------------*
000200*                                                                 *
000300*   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
000400*   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
000500*                                                                 *
000600*   PROGRAMA.....: OPMECREA3                                      *
000700*   FUNCAO.......: ZERA SOMENTE O SALDO MESTRE (SALDOMS), SEM      *
000800*                  MEXER NO REGISTRO DE NOTAS PROCESSADAS - USADO  *
000900*                  QUANDO O SETOR DE ESTOQUE PRECISA RECALCULAR    *
001000*                  OS SALDOS DO ZERO (REPROCESSANDO TODAS AS       *
001100*                  NOTAS DE NOVO PELO OPME4-OP1) SEM PERDER O      *
001200*                  HISTORICO DE NOTAS JA RECONHECIDAS.             *
001300*   OBS..........: APAGA TODO O SALDO MESTRE - NAO RODAR SEM       *
001400*                  AUTORIZACAO DO SUPERVISOR DO TURNO.             *
001500*                                                                 *
001600*----------------------------------------------------------------*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. OPMECREA3.
001900 AUTHOR. MARCOS-TAVARES.
002000 INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
002100 DATE-WRITTEN. 14/08/1991.
002200 DATE-COMPILED.
002300 SECURITY. USO RESTRITO - SO SUPERVISOR DE TURNO AUTORIZA A
002400     EXECUCAO DESTE PROGRAMA.
002500*----------------------------------------------------------------*
002600*  HISTORICO DE ALTERACOES                                       *
002700*  14/08/1991 MTAVARES   VERSAO INICIAL - ZERAVA SO O ARQUIVO DE   CR0001
002800*             PRODUTOS VENCIDOS DA EPOCA.
002900*  14/11/1994 R.CASTRO   CONVERTIDO PARA O MODELO DE CONSIGNACAO  CR0040
003000*             OPME - PASSA A ZERAR O SALDO MESTRE, MANTENDO O
003100*             REGISTRO DE NOTAS INTACTO (VER CABECALHO).
003200*  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - NENHUM    CR0061
003300*             CAMPO DE DATA NO ARQUIVO ZERADO AQUI.
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGITO IS "0" THRU "9".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SALDOMS   ASSIGN TO SALDOMS
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS FS-SALDOMS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  SALDOMS
004800     LABEL RECORDS ARE STANDARD.
004900     COPY OPMESAL.
005000 WORKING-STORAGE SECTION.
005100 01  WS-FILE-STATUS.
005200     03 FS-SALDOMS                 PIC X(02).
005300     03 FILLER                     PIC X(02).
005400 01  WS-CONTROLE-RESET.
005500     03 WS-ARQUIVO-ZERADO          PIC 9(01) COMP.
005600     03 FILLER                     PIC X(03).
005700*----------------------------------------------------------------*
005800 PROCEDURE DIVISION.
005900 0000-INICIO.
006000     MOVE 0 TO WS-ARQUIVO-ZERADO.
006100     PERFORM 0100-ZERAR-SALDO-MESTRE THRU 0100-EXIT.
006200     STOP RUN.
006300*----------------------------------------------------------------*
006400*    0100 - ABRE O SALDO MESTRE EM OUTPUT (O QUE O CRIA VAZIO      *
006500*    QUANDO AINDA NAO EXISTE, OU O ZERA QUANDO JA EXISTE) E FECHA  *
006600*    EM SEGUIDA, SEM GRAVAR NENHUM REGISTRO.                       *
006700*----------------------------------------------------------------*
006800 0100-ZERAR-SALDO-MESTRE.
006900     OPEN OUTPUT SALDOMS.
007000     CLOSE SALDOMS.
007100     ADD 1 TO WS-ARQUIVO-ZERADO.
007200 0100-EXIT.
007300     EXIT.
