000100*----------------------------------------------------------------*
000200*    COPY OPMECTL  -  LINHA DE IMPRESSAO DA LISTAGEM DE CONTROLE  *
000300*    (CTLSALDO), 152 POSICOES.  GRAVADA PELO OPME4-OP1 (TOTAIS    *
000400*    DE LOTE E ECO DO REGISTRO DE CONTROLE) E PELO OPME4-OP3      *
000500*    (RESUMO GERAL E SALDOS CRITICOS), EM MODO EXTEND.            *
000600*----------------------------------------------------------------*
000700 01  LINHA-LISTAGEM-CONTROLE.
000800     03 LC-TEXTO                  PIC X(140).
000900     03 FILLER                    PIC X(12).
001000*----------------------------------------------------------------*
001100*  HISTORICO                                                     *
001200*  1991-08-14 MTAVARES   VERSAO INICIAL, SO OS TOTAIS DE LOTE.   CR0003
001300*  1994-11-20 R.CASTRO   LINHA UNICA DE TEXTO LIVRE PARA PODER   CR0039
001400*             ACOMODAR O ECO DO REGISTRO DE CONTROLE E,
001500*             DEPOIS, O RESUMO POR CLIENTE/PRODUTO (OPME4-OP3).
001600*  09/08/2006 R.CASTRO   LC-TEXTO AMPLIADO DE 120 PARA 140        CR0100
001700*             POSICOES - A LINHA DE GRUPO DO OPME4-OP3 (0320),
001800*             DEPOIS DE GANHAR A COLUNA DE FATURADO, PASSOU A
001900*             TER 139 POSICOES E VINHA SENDO CORTADA NO MOVE
002000*             PARA ESTE REGISTRO.
002100*----------------------------------------------------------------*
