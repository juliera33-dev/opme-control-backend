000100*----------------------------------------------------------------*
000200*                                                                 *
000300*   CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA                      *
000400*   CONTROLE DE SALDO DE CONSIGNACAO OPME                        *
000500*                                                                 *
000600*   PROGRAMA.....: MENU4OPME                                      *
000700*   FUNCAO.......: PROGRAMA PRINCIPAL DA RODADA BATCH - DISPARA,   *
000800*                  NA ORDEM, O LANCAMENTO/VALIDACAO DE NOTAS       *
000900*                  (OPME4-OP1), AS CONSULTAS E RESUMOS SOBRE O     *
001000*                  SALDO (OPME4-OP3) E O RELATORIO COLUNAR DE      *
001100*                  SALDOS (OPME4-OP4).  SEM TELA - ANTES DA        *
001200*                  CONVERSAO ERA O MENU INTERATIVO DO TURNO.       *
001300*                                                                 *
001400*----------------------------------------------------------------*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. MENU4OPME.
001700 AUTHOR. MARCOS-TAVARES.
001800 INSTALLATION. CIRULAB DISTRIBUIDORA DE MATERIAIS LTDA.
001900 DATE-WRITTEN. 14/08/1991.
002000 DATE-COMPILED.
002100 SECURITY. USO RESTRITO - DEPARTAMENTO DE CONTROLE DE ESTOQUE.
002200*----------------------------------------------------------------*
002300*  HISTORICO DE ALTERACOES                                       *
002400*  14/08/1991 MTAVARES   VERSAO INICIAL - MENU DE TELA COM AS      CR0001
002500*             CINCO OPCOES DO CONTROLE DE ESTOQUE DE
002600*             MEDICAMENTOS DA EPOCA.
002700*  20/09/1991 MTAVARES   INCLUIDA CHAMADA DA VALIDACAO DE BAIXA    CR0004
002800*             (OPCAO-2) ANTES DE GRAVAR O MOVIMENTO DE VENDA.
002900*  14/11/1994 R.CASTRO   MENU CONVERTIDO PARA O MODELO DE          CR0040
003000*             CONSIGNACAO OPME - OPCOES PASSAM A CHAMAR
003100*             OPME4-OP1 (LANCAMENTO) E OPME4-OP2 (VALIDACAO).
003200*  30/09/1998 L.MOURA    REVISAO DE VIRADA DO ANO 2000 - DATA DO   CR0061
003300*             SISTEMA PASSA A SER GUARDADA TAMBEM EM FORMATO
003400*             COM SECULO (WS-DS-SECULO-ANO), PARA USO FUTURO.
003500*  03/03/1992 MTAVARES   INCLUIDA CHAMADA DA OPCAO DE CONSULTAS    CR0011
003600*             E RESUMOS (OPCAO-3, DEPOIS OPME4-OP3) NO FINAL
003700*             DO TURNO.
003800*  11/03/2003 L.MOURA    INCLUIDA CHAMADA DO RELATORIO COLUNAR     CR0078
003900*             DE SALDOS (OPME4-OP4) APOS AS CONSULTAS.
004000*  09/09/2005 L.MOURA    RETIRADA A TELA DE MENU E O ACCEPT DE     CR0094
004100*             OPCAO - A RODADA PASSA A SER TOTALMENTE BATCH,
004200*             CHAMANDO OS TRES PROGRAMAS NA MESMA ORDEM TODA
004300*             NOITE, SEM OPERADOR NA TELA.
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS DIGITO IS "0" THRU "9".
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*----------------------------------------------------------------*
005300*    DATA DO SISTEMA, EM TRES VISOES DIFERENTES - A DE CAPTURA    *
005400*    (ACCEPT FROM DATE), A EDITADA PARA O CABECALHO DA RODADA E   *
005500*    A COM SECULO, INCLUIDA NA REVISAO DO ANO 2000.               *
005600*----------------------------------------------------------------*
005700 01  WS-DATA-SISTEMA.
005800     03 WS-DS-ANO                  PIC 9(02).
005900     03 WS-DS-MES                  PIC 9(02).
006000     03 WS-DS-DIA                  PIC 9(02).
006100     03 FILLER                     PIC X(02).
006200 01  WS-DATA-EDITADA REDEFINES WS-DATA-SISTEMA.
006300     03 WS-DE-ANO                  PIC 99.
006400     03 WS-DE-BARRA-1              PIC X(01).
006500     03 WS-DE-MES                  PIC 99.
006600     03 WS-DE-BARRA-2              PIC X(01).
006700     03 WS-DE-DIA                  PIC 99.
006800     03 FILLER                     PIC X(01).
006900 01  WS-DATA-COM-SECULO REDEFINES WS-DATA-SISTEMA.
007000     03 WS-DS-SECULO-ANO           PIC 9(04).
007100     03 FILLER                     PIC X(04).
007200 01  WS-DATA-NUMERICA REDEFINES WS-DATA-SISTEMA.
007300     03 WS-DN-DATA-COMPACTA        PIC 9(06).
007400     03 FILLER                     PIC X(02).
007500*----------------------------------------------------------------*
007600*    CONTADOR DE ETAPA DA RODADA - SO PARA ACOMPANHAMENTO NO      *
007700*    LOG DO JOB, SEM EFEITO NO PROCESSAMENTO.                      *
007800*----------------------------------------------------------------*
007900 01  WS-CONTROLE-RODADA.
008000     03 WS-ETAPA-ATUAL             PIC 9(02) COMP.
008100        88 WS-ETAPA-LANCAMENTO         VALUE 1.
008200        88 WS-ETAPA-CONSULTAS          VALUE 2.
008300        88 WS-ETAPA-RELATORIO          VALUE 3.
008400     03 FILLER                     PIC X(02).
008500*----------------------------------------------------------------*
008600 PROCEDURE DIVISION.
008700 0000-INICIO.
008800     PERFORM 0100-CAPTURAR-DATA THRU 0100-EXIT.
008900     SET WS-ETAPA-LANCAMENTO TO TRUE.
009000     CALL "OPME4-OP1".
009100     SET WS-ETAPA-CONSULTAS TO TRUE.
009200     CALL "OPME4-OP3".
009300     SET WS-ETAPA-RELATORIO TO TRUE.
009400     CALL "OPME4-OP4".
009500     GO TO 0900-FIM.
009600*----------------------------------------------------------------*
009700*    0100 - CAPTURA A DATA DO SISTEMA PARA AS TRES VISOES ACIMA.   *
009800*----------------------------------------------------------------*
009900 0100-CAPTURAR-DATA.
010000     ACCEPT WS-DATA-SISTEMA FROM DATE.
010100     IF WS-DS-ANO < 70
010200         COMPUTE WS-DS-SECULO-ANO = 2000 + WS-DS-ANO
010300     ELSE
010400         COMPUTE WS-DS-SECULO-ANO = 1900 + WS-DS-ANO
010500     END-IF.
010600 0100-EXIT.
010700     EXIT.
010800 0900-FIM.
010900     STOP RUN.
